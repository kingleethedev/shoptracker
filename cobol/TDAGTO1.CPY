000100*****************************************************************         
000200*               TDAGTO1  -  ARCHIVO DE GASTOS                   *         
000300*****************************************************************         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* ARCHIVO     : TDAGTO   ARCHIVO DE GASTOS, SECUENCIAL FIJO      *        
000600*             : SE GRABA EN ORDEN DE POSTEO (TDGT-ID CORRELATIVO)*        
000700*****************************************************************         
000800* TDGT-FECHA-R DESGLOSA LA FECHA PARA LISTADOS DE GASTOS POR MES *        
000900* TDGT-CAMPO-RESERVA QUEDA EN BLANCO, RESERVADO A FUTURO         *        
001000*****************************************************************         
001100 01  REG-TDAGTO.                                                          
001200     02  TDGT-ID                   PIC 9(07).                             
001300     02  FILLER                    PIC X(01).                             
001400     02  TDGT-CATEGORIA-ID         PIC 9(03).                             
001500     02  FILLER                    PIC X(01).                             
001600     02  TDGT-IMPORTE              PIC S9(9)V99.                          
001700     02  FILLER                    PIC X(01).                             
001800     02  TDGT-DESCRIPCION          PIC X(40).                             
001900     02  FILLER                    PIC X(01).                             
002000     02  TDGT-FECHA                PIC 9(08).                             
002100     02  TDGT-FECHA-R REDEFINES TDGT-FECHA.                               
002200         03  TDGT-FECHA-ANO        PIC 9(04).                             
002300         03  TDGT-FECHA-MES        PIC 9(02).                             
002400         03  TDGT-FECHA-DIA        PIC 9(02).                             
002500     02  FILLER                    PIC X(01).                             
002600     02  TDGT-CAMPO-RESERVA        PIC X(08).                             
002700     02  FILLER                    PIC X(04).                             
