000100*****************************************************************         
000200* FECHA       : 19/11/1988                                      *         
000300* PROGRAMADOR : DANILO ESCOBAR BARRIENTOS (DEB)                 *         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* PROGRAMA    : TDA1GTO                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : APLICA EL POSTEO DE GASTOS DE LA TIENDA,        *         
000800*             : RESOLVIENDO O CREANDO LA CATEGORIA DE GASTO Y   *         
000900*             : GRABANDO EL MOVIMIENTO EN EL ARCHIVO DE GASTOS  *         
001000* ARCHIVOS    : TDACAT=I-O, TDAGTO=SALIDA, TDAGTT=ENTRADA       *         
001100* ACCION (ES) : G=POSTEA GASTO                                  *         
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO          *         
001300* INSTALADO   : 19/11/1988                                      *         
001400* BPM/RATIONAL: SOL-10512                                       *         
001500* NOMBRE      : POSTEO DE GASTOS DE TIENDA                      *         
001600*****************************************************************         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.                     TDA1GTO.                                 
001900 AUTHOR.                         DANILO ESCOBAR BARRIENTOS.               
002000 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.                
002100 DATE-WRITTEN.                   19/11/1988.                              
002200 DATE-COMPILED.                                                           
002300 SECURITY.                       USO INTERNO DEL DEPARTAMENTO DE          
002400                                  SISTEMAS. PROHIBIDA SU COPIA A          
002500                                  TERCEROS SIN AUTORIZACION.              
002600*****************************************************************         
002700*               H I S T O R I A L   D E   C A M B I O S         *         
002800*****************************************************************         
002900* 19/11/1988 DEB SOL-10512 VERSION INICIAL. POSTEO DE GASTOS Y  *         
003000*                          ALTA AUTOMATICA DE CATEGORIA.        *         
003100* 03/07/1990 DEB SOL-10977 LOS IMPORTES EN CERO SE OMITEN SIN   *         
003200*                          MARCARLOS COMO RECHAZADOS.           *         
003300* 14/04/1992 MQL SOL-11389 SE ESTANDARIZA EL TIPO DE CATEGORIA  *         
003400*                          A 'OPERATING'/'COGS'; CUALQUIER OTRO *         
003500*                          VALOR SE FUERZA A 'OPERATING'.       *         
003600* 28/09/1994 CGS SOL-11701 LA BUSQUEDA DE CATEGORIA POR NOMBRE  *         
003700*                          IGNORA MAYUSCULAS Y MINUSCULAS.      *         
003800* 17/12/1998 HAM SOL-12217 REVISION DE FIN DE SIGLO. SIN        *         
003900*                          CAMBIOS DE LAYOUT, PROBADO CONTRA    *         
004000*                          FECHAS DEL ANO 2000.                 *         
004100* 11/06/2002 RTA SOL-13055 LA FECHA DEL GASTO ES SIEMPRE LA     *         
004200*                          FECHA DE CORRIDA, NO LA DE LA        *         
004300*                          TRANSACCION DE ENTRADA.               *        
004400* 23/01/2005 RTA SOL-13519 SE AGREGA CONTADOR DE CATEGORIAS     *         
004500*                          NUEVAS AL RESUMEN FINAL.             *         
004600* 30/11/2011 RTA SOL-14321 315-BUSCA-CATEGORIA DEJABA EL        *         
004700*                          INDICE UNA FILA ADELANTE AL          *         
004800*                          ENCONTRAR LA CATEGORIA (MISMO        *         
004900*                          DEFECTO DE SOL-14322 EN TDA1USR); SE *         
005000*                          CAMBIA A SEARCH SECUENCIAL.          *         
005100* 19/01/2012 RTA SOL-14326 TDACAT1 Y TDAGTO1 AMPLIAN EL LAYOUT; *         
005200*                          SE AGREGAN CONDICIONES 88 SOBRE      *         
005300*                          TDCT-TIPO Y CAMPO DE RESERVA PARA    *         
005400*                          FUTURA AMPLIACION.                   *         
005500*****************************************************************         
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     C01                      IS TOP-OF-FORM                              
006000     CLASS WKS-CLASE-TIPO     IS "OPERATING" "COGS"                       
006100     UPSI-0 ON STATUS         IS WKS-UPSI-DEPURA.                         
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT TDACAT ASSIGN TO TDACAT                                       
006500            ORGANIZATION IS LINE SEQUENTIAL                               
006600            FILE STATUS  IS FS-TDACAT                                     
006700                            FSE-TDACAT.                                   
006800     SELECT TDAGTO ASSIGN TO TDAGTO                                       
006900            ORGANIZATION IS LINE SEQUENTIAL                               
007000            FILE STATUS  IS FS-TDAGTO                                     
007100                            FSE-TDAGTO.                                   
007200     SELECT TDAGTT ASSIGN TO TDAGTT                                       
007300            ORGANIZATION IS LINE SEQUENTIAL                               
007400            FILE STATUS  IS FS-TDAGTT                                     
007500                            FSE-TDAGTT.                                   
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800*----------------------------------------------------------------         
007900*   CATALOGO DE CATEGORIAS DE GASTO (SE REGRABA COMPLETO)                 
008000*----------------------------------------------------------------         
008100 FD  TDACAT.                                                              
008200     COPY TDACAT1.                                                        
008300*----------------------------------------------------------------         
008400*   ARCHIVO DE GASTOS (SALIDA, EXTEND PARA CONSERVAR HISTORICO)           
008500*----------------------------------------------------------------         
008600 FD  TDAGTO.                                                              
008700     COPY TDAGTO1.                                                        
008800*----------------------------------------------------------------         
008900*   TRANSACCIONES DE POSTEO DE GASTOS (ENTRADA)                           
009000*----------------------------------------------------------------         
009100 FD  TDAGTT.                                                              
009200     COPY TDAGTT1.                                                        
009300 WORKING-STORAGE SECTION.                                                 
009400 01  FS-TDACAT                    PIC 9(02) VALUE ZEROS.                  
009500 01  FS-TDAGTO                    PIC 9(02) VALUE ZEROS.                  
009600 01  FS-TDAGTT                    PIC 9(02) VALUE ZEROS.                  
009700 01  FSE-TDACAT.                                                          
009800     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
009900     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
010000     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
010100 01  FSE-TDAGTO.                                                          
010200     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
010300     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
010400     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
010500 01  FSE-TDAGTT.                                                          
010600     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
010700     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
010800     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
010900 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
011000 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
011100 01  ACCION                       PIC X(10) VALUE SPACES.                 
011200 01  LLAVE                        PIC X(32) VALUE SPACES.                 
011300 77  WKS-CAT-OCCURS               COMP PIC S9(4) VALUE ZEROS.             
011400 77  WKS-SIGUIENTE-CAT-ID         PIC 9(03) VALUE ZEROS.                  
011500 77  WKS-SIGUIENTE-GTO-ID         PIC 9(07) VALUE ZEROS.                  
011600 77  WKS-UPSI-DEPURA              PIC X(01) VALUE "0".                    
011700 01  WKS-CONTADORES.                                                      
011800     02  WKS-GTO-LEIDOS           COMP PIC S9(7) VALUE ZEROS.             
011900     02  WKS-GTO-POSTEADOS        COMP PIC S9(7) VALUE ZEROS.             
012000     02  WKS-GTO-OMITIDOS         COMP PIC S9(7) VALUE ZEROS.             
012100     02  WKS-GTO-RECHAZADOS       COMP PIC S9(7) VALUE ZEROS.             
012200     02  WKS-CAT-NUEVAS           COMP PIC S9(7) VALUE ZEROS.             
012300     02  WKS-MASCARA              PIC Z,ZZZ,ZZ9.                          
012400     02  FILLER                   PIC X(01) VALUE SPACES.                 
012500 01  WKS-FECHA-SISTEMA            PIC 9(08) VALUE ZEROS.                  
012600 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
012700     02  WKS-ANO-SIS              PIC 9(04).                              
012800     02  WKS-MES-SIS              PIC 9(02).                              
012900     02  WKS-DIA-SIS              PIC 9(02).                              
013000 01  WKS-IMPORTE-GASTO            PIC S9(9)V99 VALUE ZEROS.               
013100 01  WKS-IMPORTE-GASTO-R REDEFINES WKS-IMPORTE-GASTO.                     
013200     02  WKS-IMP-ENTERO           PIC S9(9).                              
013300     02  WKS-IMP-DECIMAL          PIC 9(02).                              
013400 01  WKS-HORA-SISTEMA             PIC 9(06) VALUE ZEROS.                  
013500 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.                       
013600     02  WKS-HOR-SIS              PIC 9(02).                              
013700     02  WKS-MIN-SIS              PIC 9(02).                              
013800     02  WKS-SEG-SIS              PIC 9(02).                              
013900*----------------------------------------------------------------         
014000*   TABLA EN MEMORIA DEL CATALOGO DE CATEGORIAS (ORDEN CAT-ID)            
014100*   WKS-T-CAT-NOMBRE-MAY ES COPIA EN MAYUSCULAS PARA BUSQUEDA             
014200*   INSENSIBLE A MAYUSCULAS/MINUSCULAS; EL NOMBRE ORIGINAL NO             
014300*   SE ALTERA                                                             
014400*----------------------------------------------------------------         
014500 01  WKS-TABLA-CATEGORIAS.                                                
014600     02  WKS-FILA-CATEGORIA OCCURS 1 TO 500 TIMES                         
014700                            DEPENDING ON WKS-CAT-OCCURS                   
014800                            INDEXED BY IDX-CAT.                           
014900         03  WKS-T-CAT-ID          PIC 9(03).                             
015000         03  WKS-T-CAT-NOMBRE      PIC X(30).                             
015100         03  WKS-T-CAT-NOMBRE-MAY  PIC X(30).                             
015200         03  WKS-T-CAT-TIPO        PIC X(10).                             
015300         03  FILLER                PIC X(01).                             
015400 01  WKS-NOMBRE-ENTRA-MAY          PIC X(30) VALUE SPACES.                
015500 01  WKS-TIPO-RESUELTO             PIC X(10) VALUE SPACES.                
015600 01  WKS-SWITCHES.                                                        
015700     02  WKS-FIN-GASTOS           PIC X(01) VALUE "N".                    
015800         88  FIN-GASTOS                     VALUE "S".                    
015900     02  WKS-CATEGORIA-VALIDA     PIC X(01) VALUE "N".                    
016000         88  CATEGORIA-ES-VALIDA            VALUE "S".                    
016100     02  WKS-IMPORTE-ESTADO       PIC X(01) VALUE "N".                    
016200         88  IMPORTE-POSTEABLE               VALUE "P".                   
016300         88  IMPORTE-OMITIR                  VALUE "O".                   
016400         88  IMPORTE-RECHAZAR                VALUE "R".                   
016500     02  FILLER                   PIC X(01) VALUE SPACES.                 
016600 01  WKS-MOTIVO-RECHAZO            PIC X(40) VALUE SPACES.                
016700 PROCEDURE DIVISION.                                                      
016800*----------------------------------------------------------------         
016900*               S E C C I O N   P R I N C I P A L                         
017000*----------------------------------------------------------------         
017100 000-PRINCIPAL SECTION.                                                   
017200     ACCEPT  WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                         
017300     ACCEPT  WKS-HORA-SISTEMA FROM TIME                                   
017400     PERFORM 100-ABRE-ARCHIVOS THRU 100-EXIT                              
017500     PERFORM 150-DETERMINA-SIGUIENTE-GASTO THRU 150-EXIT                  
017600     PERFORM 200-CARGA-CATEGORIAS THRU 200-EXIT                           
017700     PERFORM 300-PROCESA-GASTOS THRU 300-EXIT                             
017800          UNTIL FIN-GASTOS                                                
017900     PERFORM 900-REESCRIBE-CATEGORIAS THRU 900-EXIT                       
018000     PERFORM 950-ESTADISTICAS THRU 950-EXIT                               
018100     PERFORM 990-CIERRA-ARCHIVOS THRU 990-EXIT                            
018200     STOP RUN.                                                            
018300 000-EXIT. EXIT.                                                          
018400*----------------------------------------------------------------         
018500 100-ABRE-ARCHIVOS SECTION.                                               
018600     MOVE  "TDA1GTO"  TO  PROGRAMA                                        
018700     OPEN INPUT  TDACAT                                                   
018800     IF FS-TDACAT NOT = "00" AND NOT = "35"                               
018900        MOVE "OPEN"     TO ACCION                                         
019000        MOVE SPACES     TO LLAVE                                          
019100        MOVE "TDACAT"   TO ARCHIVO                                        
019200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
019300                              FS-TDACAT, FSE-TDACAT                       
019400        DISPLAY ">>> ERROR AL ABRIR TDACAT, VER SPOOL <<<"                
019500        MOVE 91 TO RETURN-CODE                                            
019600        STOP RUN                                                          
019700     END-IF                                                               
019800     OPEN INPUT  TDAGTT                                                   
019900     IF FS-TDAGTT NOT = "00"                                              
020000        MOVE "OPEN"     TO ACCION                                         
020100        MOVE SPACES     TO LLAVE                                          
020200        MOVE "TDAGTT"   TO ARCHIVO                                        
020300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
020400                              FS-TDAGTT, FSE-TDAGTT                       
020500        DISPLAY ">>> ERROR AL ABRIR TDAGTT, VER SPOOL <<<"                
020600        MOVE 91 TO RETURN-CODE                                            
020700        STOP RUN                                                          
020800     END-IF.                                                              
020900 100-EXIT. EXIT.                                                          
021000*----------------------------------------------------------------         
021100*   DETERMINA EL SIGUIENTE CORRELATIVO DE GASTO LEYENDO EL                
021200*   ARCHIVO DE GASTOS EXISTENTE                                           
021300*----------------------------------------------------------------         
021400 150-DETERMINA-SIGUIENTE-GASTO SECTION.                                   
021500     MOVE ZEROS TO WKS-SIGUIENTE-GTO-ID                                   
021600     OPEN INPUT TDAGTO                                                    
021700     IF FS-TDAGTO = "00"                                                  
021800        PERFORM 155-LEE-GASTO-PREVIO THRU 155-EXIT                        
021900             UNTIL FS-TDAGTO = "10"                                       
022000     END-IF                                                               
022100     CLOSE TDAGTO                                                         
022200     ADD 1 TO WKS-SIGUIENTE-GTO-ID                                        
022300     OPEN EXTEND TDAGTO                                                   
022400     IF FS-TDAGTO NOT = "00" AND NOT = "05"                               
022500        MOVE "OPEN"     TO ACCION                                         
022600        MOVE SPACES     TO LLAVE                                          
022700        MOVE "TDAGTO"   TO ARCHIVO                                        
022800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
022900                              FS-TDAGTO, FSE-TDAGTO                       
023000        DISPLAY ">>> ERROR AL ABRIR TDAGTO, VER SPOOL <<<"                
023100        MOVE 91 TO RETURN-CODE                                            
023200        STOP RUN                                                          
023300     END-IF.                                                              
023400 150-EXIT. EXIT.                                                          
023500*----------------------------------------------------------------         
023600 155-LEE-GASTO-PREVIO SECTION.                                            
023700     READ TDAGTO                                                          
023800        AT END                                                            
023900           MOVE "10" TO FS-TDAGTO                                         
024000        NOT AT END                                                        
024100           IF TDGT-ID >= WKS-SIGUIENTE-GTO-ID                             
024200              MOVE TDGT-ID TO WKS-SIGUIENTE-GTO-ID                        
024300           END-IF                                                         
024400     END-READ.                                                            
024500 155-EXIT. EXIT.                                                          
024600*----------------------------------------------------------------         
024700*   CARGA EL CATALOGO DE CATEGORIAS A LA TABLA EN MEMORIA Y               
024800*   DETERMINA EL SIGUIENTE CORRELATIVO DE CATEGORIA                       
024900*----------------------------------------------------------------         
025000 200-CARGA-CATEGORIAS SECTION.                                            
025100     MOVE ZEROS TO WKS-CAT-OCCURS                                         
025200     MOVE ZEROS TO WKS-SIGUIENTE-CAT-ID                                   
025300     IF FS-TDACAT = "00"                                                  
025400        PERFORM 210-LEE-CATEGORIA THRU 210-EXIT                           
025500             UNTIL FS-TDACAT = "10"                                       
025600     END-IF                                                               
025700     ADD 1 TO WKS-SIGUIENTE-CAT-ID.                                       
025800 200-EXIT. EXIT.                                                          
025900*----------------------------------------------------------------         
026000 210-LEE-CATEGORIA SECTION.                                               
026100     READ TDACAT                                                          
026200        AT END                                                            
026300           MOVE "10" TO FS-TDACAT                                         
026400        NOT AT END                                                        
026500           ADD  1                  TO WKS-CAT-OCCURS                      
026600           MOVE TDCT-ID            TO                                     
026700                                WKS-T-CAT-ID (WKS-CAT-OCCURS)             
026800           MOVE TDCT-NOMBRE        TO                                     
026900                                WKS-T-CAT-NOMBRE (WKS-CAT-OCCURS)         
027000           MOVE TDCT-NOMBRE        TO                                     
027100                            WKS-T-CAT-NOMBRE-MAY (WKS-CAT-OCCURS)         
027200           INSPECT WKS-T-CAT-NOMBRE-MAY (WKS-CAT-OCCURS)                  
027300                   CONVERTING                                             
027400                   "abcdefghijklmnopqrstuvwxyz"                           
027500                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
027600           MOVE TDCT-TIPO          TO                                     
027700                                WKS-T-CAT-TIPO (WKS-CAT-OCCURS)           
027800           IF TDCT-ID >= WKS-SIGUIENTE-CAT-ID                             
027900              MOVE TDCT-ID TO WKS-SIGUIENTE-CAT-ID                        
028000           END-IF                                                         
028100     END-READ.                                                            
028200 210-EXIT. EXIT.                                                          
028300*----------------------------------------------------------------         
028400*   LEE Y PROCESA CADA TRANSACCION DE GASTO                               
028500*----------------------------------------------------------------         
028600 300-PROCESA-GASTOS SECTION.                                              
028700     READ TDAGTT                                                          
028800        AT END                                                            
028900           MOVE "S" TO WKS-FIN-GASTOS                                     
029000        NOT AT END                                                        
029100           ADD 1 TO WKS-GTO-LEIDOS                                        
029200           PERFORM 310-RESUELVE-CATEGORIA THRU 310-EXIT                   
029300           PERFORM 320-VALIDA-IMPORTE THRU 320-EXIT                       
029400           EVALUATE TRUE                                                  
029500              WHEN IMPORTE-POSTEABLE                                      
029600                 PERFORM 330-GRABA-GASTO THRU 330-EXIT                    
029700              WHEN IMPORTE-OMITIR                                         
029800                 ADD 1 TO WKS-GTO-OMITIDOS                                
029900              WHEN IMPORTE-RECHAZAR                                       
030000                 ADD 1 TO WKS-GTO-RECHAZADOS                              
030100                 DISPLAY "GASTO RECHAZADO - CATEGORIA: "                  
030200                         TDGR-CATEGORIA-NOMBRE                            
030300                         " MOTIVO: " WKS-MOTIVO-RECHAZO                   
030400           END-EVALUATE                                                   
030500     END-READ.                                                            
030600 300-EXIT. EXIT.                                                          
030700*----------------------------------------------------------------         
030800*   BUSCA LA CATEGORIA POR NOMBRE (SIN DISTINGUIR MAYUS/MINUS);           
030900*   SI NO EXISTE, LA CREA CON EL TIPO NORMALIZADO                         
031000*----------------------------------------------------------------         
031100 310-RESUELVE-CATEGORIA SECTION.                                          
031200     MOVE "N" TO WKS-CATEGORIA-VALIDA                                     
031300     MOVE TDGR-CATEGORIA-NOMBRE TO WKS-NOMBRE-ENTRA-MAY                   
031400     INSPECT WKS-NOMBRE-ENTRA-MAY                                         
031500             CONVERTING                                                   
031600             "abcdefghijklmnopqrstuvwxyz"                                 
031700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
031800     SET  IDX-CAT TO 1                                                    
031900     IF WKS-CAT-OCCURS > ZEROS                                            
032000        PERFORM 315-BUSCA-CATEGORIA THRU 315-EXIT                         
032100     END-IF                                                               
032200     IF NOT CATEGORIA-ES-VALIDA                                           
032300        PERFORM 317-CREA-CATEGORIA THRU 317-EXIT                          
032400     END-IF.                                                              
032500 310-EXIT. EXIT.                                                          
032600*----------------------------------------------------------------         
032700*   LA TABLA NO ESTA ORDENADA POR NOMBRE, POR LO QUE SE USA               
032800*   SEARCH SECUENCIAL (NO SEARCH ALL) (SOL-14321)                         
032900*----------------------------------------------------------------         
033000 315-BUSCA-CATEGORIA SECTION.                                             
033100     SEARCH WKS-FILA-CATEGORIA                                            
033200        AT END                                                            
033300           CONTINUE                                                       
033400        WHEN WKS-T-CAT-NOMBRE-MAY (IDX-CAT) = WKS-NOMBRE-ENTRA-MAY        
033500           MOVE "S" TO WKS-CATEGORIA-VALIDA                               
033600     END-SEARCH.                                                          
033700 315-EXIT. EXIT.                                                          
033800*----------------------------------------------------------------         
033900 317-CREA-CATEGORIA SECTION.                                              
034000     IF TDGR-CATEGORIA-TIPO = "OPERATING" OR                              
034100        TDGR-CATEGORIA-TIPO = "COGS"                                      
034200        MOVE TDGR-CATEGORIA-TIPO TO WKS-TIPO-RESUELTO                     
034300     ELSE                                                                 
034400        MOVE "OPERATING"         TO WKS-TIPO-RESUELTO                     
034500     END-IF                                                               
034600     ADD  1 TO WKS-CAT-OCCURS                                             
034700     SET  IDX-CAT TO WKS-CAT-OCCURS                                       
034800     MOVE WKS-SIGUIENTE-CAT-ID    TO WKS-T-CAT-ID (IDX-CAT)               
034900     MOVE TDGR-CATEGORIA-NOMBRE   TO WKS-T-CAT-NOMBRE (IDX-CAT)           
035000     MOVE WKS-NOMBRE-ENTRA-MAY    TO                                      
035100                                  WKS-T-CAT-NOMBRE-MAY (IDX-CAT)          
035200     MOVE WKS-TIPO-RESUELTO       TO WKS-T-CAT-TIPO (IDX-CAT)             
035300     ADD  1 TO WKS-SIGUIENTE-CAT-ID                                       
035400     ADD  1 TO WKS-CAT-NUEVAS                                             
035500     MOVE "S" TO WKS-CATEGORIA-VALIDA.                                    
035600 317-EXIT. EXIT.                                                          
035700*----------------------------------------------------------------         
035800*   VALIDA EL IMPORTE: MAYOR A CERO SE POSTEA, CERO SE OMITE              
035900*   SIN RECHAZO, NEGATIVO O NO NUMERICO SE RECHAZA                        
036000*----------------------------------------------------------------         
036100 320-VALIDA-IMPORTE SECTION.                                              
036200     IF TDGR-IMPORTE NOT NUMERIC                                          
036300        MOVE "R"             TO WKS-IMPORTE-ESTADO                        
036400        MOVE "IMPORTE INVALIDO" TO WKS-MOTIVO-RECHAZO                     
036500     ELSE                                                                 
036600        IF TDGR-IMPORTE = ZEROS                                           
036700           MOVE "O"          TO WKS-IMPORTE-ESTADO                        
036800        ELSE                                                              
036900           IF TDGR-IMPORTE < ZEROS                                        
037000              MOVE "R"          TO WKS-IMPORTE-ESTADO                     
037100              MOVE "EL IMPORTE NO PUEDE SER NEGATIVO" TO                  
037200                                       WKS-MOTIVO-RECHAZO                 
037300           ELSE                                                           
037400              MOVE "P"          TO WKS-IMPORTE-ESTADO                     
037500           END-IF                                                         
037600        END-IF                                                            
037700     END-IF.                                                              
037800 320-EXIT. EXIT.                                                          
037900*----------------------------------------------------------------         
038000*   GRABA EL GASTO CON EL SIGUIENTE CORRELATIVO Y LA FECHA DE             
038100*   CORRIDA                                                               
038200*----------------------------------------------------------------         
038300 330-GRABA-GASTO SECTION.                                                 
038400     MOVE WKS-SIGUIENTE-GTO-ID      TO TDGT-ID                            
038500     MOVE WKS-T-CAT-ID (IDX-CAT)    TO TDGT-CATEGORIA-ID                  
038600     MOVE TDGR-IMPORTE              TO TDGT-IMPORTE                       
038700     MOVE TDGR-DESCRIPCION          TO TDGT-DESCRIPCION                   
038800     MOVE WKS-FECHA-SISTEMA         TO TDGT-FECHA                         
038900     MOVE SPACES                    TO TDGT-CAMPO-RESERVA                 
039000     WRITE REG-TDAGTO                                                     
039100     IF FS-TDAGTO NOT = "00"                                              
039200        DISPLAY "ERROR AL GRABAR GASTO, STATUS: " FS-TDAGTO               
039300     ELSE                                                                 
039400        ADD 1 TO WKS-GTO-POSTEADOS                                        
039500        ADD 1 TO WKS-SIGUIENTE-GTO-ID                                     
039600     END-IF.                                                              
039700 330-EXIT. EXIT.                                                          
039800*----------------------------------------------------------------         
039900*   REGRABA EL CATALOGO DE CATEGORIAS, INCLUYENDO LAS NUEVAS              
040000*----------------------------------------------------------------         
040100 900-REESCRIBE-CATEGORIAS SECTION.                                        
040200     CLOSE TDACAT                                                         
040300     OPEN OUTPUT TDACAT                                                   
040400     PERFORM 905-GRABA-CATEGORIA THRU 905-EXIT                            
040500          VARYING IDX-CAT FROM 1 BY 1                                     
040600          UNTIL IDX-CAT > WKS-CAT-OCCURS.                                 
040700 900-EXIT. EXIT.                                                          
040800*----------------------------------------------------------------         
040900 905-GRABA-CATEGORIA SECTION.                                             
041000     MOVE WKS-T-CAT-ID (IDX-CAT)     TO TDCT-ID                           
041100     MOVE WKS-T-CAT-NOMBRE (IDX-CAT) TO TDCT-NOMBRE                       
041200     MOVE WKS-T-CAT-TIPO (IDX-CAT)   TO TDCT-TIPO                         
041300     MOVE SPACES                     TO TDCT-CAMPO-RESERVA                
041400     WRITE REG-TDACAT.                                                    
041500 905-EXIT. EXIT.                                                          
041600*----------------------------------------------------------------         
041700 950-ESTADISTICAS SECTION.                                                
041800     DISPLAY "*********************************************"              
041900     DISPLAY "TDA1GTO - POSTEO DE GASTOS - " WKS-DIA-SIS "/"              
042000             WKS-MES-SIS "/" WKS-ANO-SIS " " WKS-HOR-SIS ":"              
042100             WKS-MIN-SIS ":" WKS-SEG-SIS                                  
042200     MOVE WKS-GTO-LEIDOS      TO WKS-MASCARA                              
042300     DISPLAY "GASTOS LEIDOS          : " WKS-MASCARA                      
042400     MOVE WKS-GTO-POSTEADOS   TO WKS-MASCARA                              
042500     DISPLAY "GASTOS POSTEADOS       : " WKS-MASCARA                      
042600     MOVE WKS-GTO-OMITIDOS    TO WKS-MASCARA                              
042700     DISPLAY "GASTOS OMITIDOS (CERO) : " WKS-MASCARA                      
042800     MOVE WKS-GTO-RECHAZADOS  TO WKS-MASCARA                              
042900     DISPLAY "GASTOS RECHAZADOS      : " WKS-MASCARA                      
043000     MOVE WKS-CAT-NUEVAS      TO WKS-MASCARA                              
043100     DISPLAY "CATEGORIAS NUEVAS      : " WKS-MASCARA                      
043200     DISPLAY "*********************************************".             
043300 950-EXIT. EXIT.                                                          
043400*----------------------------------------------------------------         
043500 990-CIERRA-ARCHIVOS SECTION.                                             
043600     CLOSE TDACAT TDAGTO TDAGTT.                                          
043700 990-EXIT. EXIT.                                                          
