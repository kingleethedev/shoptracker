000100*****************************************************************         
000200* FECHA       : 14/04/1992                                      *         
000300* PROGRAMADOR : MARTA QUINONEZ LOPEZ (MQL)                      *         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* PROGRAMA    : TDA1ANL                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : ANALISIS DE GANANCIA POR RANGO DE FECHAS; LISTA *         
000800*             : LOS GASTOS POR CATEGORIA Y LA GANANCIA NETA     *         
000900* ARCHIVOS    : TDAVTA=ENTRADA, TDACAT=ENTRADA, TDAGTO=ENTRADA, *         
001000*             : TDARPT=SALIDA (LISTADO)                         *         
001100* ACCION (ES) : NINGUNA (SOLO LECTURA Y REPORTE)                *         
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO          *         
001300* INSTALADO   : 14/04/1992                                      *         
001400* BPM/RATIONAL: SOL-11305                                       *         
001500* NOMBRE      : ANALISIS DE GANANCIA DE TIENDA                  *         
001600*****************************************************************         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.                     TDA1ANL.                                 
001900 AUTHOR.                         MARTA QUINONEZ LOPEZ.                    
002000 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.                
002100 DATE-WRITTEN.                   14/04/1992.                              
002200 DATE-COMPILED.                                                           
002300 SECURITY.                       USO INTERNO DEL DEPARTAMENTO DE          
002400                                  SISTEMAS. PROHIBIDA SU COPIA A          
002500                                  TERCEROS SIN AUTORIZACION.              
002600*****************************************************************         
002700*               H I S T O R I A L   D E   C A M B I O S         *         
002800*****************************************************************         
002900* 14/04/1992 MQL SOL-11305 VERSION INICIAL. RECIBE EL RANGO DE  *         
003000*                          FECHAS POR SYSIN Y LISTA LOS GASTOS  *         
003100*                          POR CATEGORIA.                        *        
003200* 02/08/1994 CGS SOL-11688 SE AGREGA EL REPORTE DE ANALISIS DE  *         
003300*                          GANANCIA (INGRESO, GANANCIA BRUTA,   *         
003400*                          GASTOS Y GANANCIA NETA DEL RANGO).   *         
003500* 19/01/1999 HAM SOL-12241 REVISION DE FIN DE SIGLO. SE PROBO   *         
003600*                          EL RANGO DE FECHAS CRUZANDO EL ANO   *         
003700*                          2000 SIN NOVEDAD.                     *        
003800* 14/06/2005 RTA SOL-13602 SE ESTANDARIZAN LOS MONTOS IMPRESOS  *         
003900*                          CON PREFIJO KES Y SEPARADOR DE MILES.*         
004000* 03/03/2010 RTA SOL-14307 SI NO SE RECIBE FECHA POR SYSIN, EL  *         
004100*                          RANGO QUEDA SIN LIMITE (TODO EL      *         
004200*                          HISTORICO).                           *        
004300*****************************************************************         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01                      IS TOP-OF-FORM                              
004800     CLASS WKS-CLASE-SIGNO    IS "+" THRU "-"                             
004900     UPSI-0 ON STATUS         IS WKS-UPSI-DEPURA.                         
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT TDAVTA ASSIGN TO TDAVTA                                       
005300            ORGANIZATION IS LINE SEQUENTIAL                               
005400            FILE STATUS  IS FS-TDAVTA                                     
005500                            FSE-TDAVTA.                                   
005600     SELECT TDACAT ASSIGN TO TDACAT                                       
005700            ORGANIZATION IS LINE SEQUENTIAL                               
005800            FILE STATUS  IS FS-TDACAT                                     
005900                            FSE-TDACAT.                                   
006000     SELECT TDAGTO ASSIGN TO TDAGTO                                       
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS  IS FS-TDAGTO                                     
006300                            FSE-TDAGTO.                                   
006400     SELECT TDARPT ASSIGN TO TDARPT                                       
006500            ORGANIZATION IS LINE SEQUENTIAL                               
006600            FILE STATUS  IS FS-TDARPT.                                    
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900*----------------------------------------------------------------         
007000*   LIBRO DE VENTAS (ENTRADA)                                             
007100*----------------------------------------------------------------         
007200 FD  TDAVTA.                                                              
007300     COPY TDAVTA1.                                                        
007400*----------------------------------------------------------------         
007500*   MAESTRO DE CATEGORIAS DE GASTO (ENTRADA)                              
007600*----------------------------------------------------------------         
007700 FD  TDACAT.                                                              
007800     COPY TDACAT1.                                                        
007900*----------------------------------------------------------------         
008000*   ARCHIVO DE GASTOS (ENTRADA)                                           
008100*----------------------------------------------------------------         
008200 FD  TDAGTO.                                                              
008300     COPY TDAGTO1.                                                        
008400*----------------------------------------------------------------         
008500*   LISTADO DE ANALISIS (SALIDA, 132 COLUMNAS)                            
008600*----------------------------------------------------------------         
008700 FD  TDARPT.                                                              
008800 01  LIN-REPORTE                  PIC X(132).                             
008900 WORKING-STORAGE SECTION.                                                 
009000 01  FS-TDAVTA                    PIC 9(02) VALUE ZEROS.                  
009100 01  FS-TDACAT                    PIC 9(02) VALUE ZEROS.                  
009200 01  FS-TDAGTO                    PIC 9(02) VALUE ZEROS.                  
009300 01  FS-TDARPT                    PIC 9(02) VALUE ZEROS.                  
009400 01  FSE-TDAVTA.                                                          
009500     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
009600     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
009700     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
009800 01  FSE-TDACAT.                                                          
009900     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
010000     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
010100     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
010200 01  FSE-TDAGTO.                                                          
010300     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
010400     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
010500     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
010600 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
010700 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
010800 01  ACCION                       PIC X(10) VALUE SPACES.                 
010900 01  LLAVE                        PIC X(32) VALUE SPACES.                 
011000 77  WKS-CAT-OCCURS                COMP PIC S9(4) VALUE ZEROS.            
011100 77  WKS-UPSI-DEPURA               PIC X(01) VALUE "0".                   
011200*----------------------------------------------------------------         
011300*   FECHA DEL SISTEMA (PARA EL ENCABEZADO DEL LISTADO)                    
011400*----------------------------------------------------------------         
011500 01  WKS-FECHA-SISTEMA             PIC 9(08) VALUE ZEROS.                 
011600 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
011700     02  WKS-ANO-SIS                PIC 9(04).                            
011800     02  WKS-MES-SIS                PIC 9(02).                            
011900     02  WKS-DIA-SIS                 PIC 9(02).                           
012000*----------------------------------------------------------------         
012100*   RANGO DE FECHAS RECIBIDO POR SYSIN (CERO = SIN LIMITE)                
012200*----------------------------------------------------------------         
012300 01  WKS-FECHA-INICIO               PIC 9(08) VALUE ZEROS.                
012400 01  WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO.                       
012500     02  WKS-FI-ANO                  PIC 9(04).                           
012600     02  WKS-FI-MES                  PIC 9(02).                           
012700     02  WKS-FI-DIA                   PIC 9(02).                          
012800 01  WKS-FECHA-FIN                   PIC 9(08) VALUE ZEROS.               
012900 01  WKS-FECHA-FIN-R REDEFINES WKS-FECHA-FIN.                             
013000     02  WKS-FF-ANO                   PIC 9(04).                          
013100     02  WKS-FF-MES                   PIC 9(02).                          
013200     02  WKS-FF-DIA                    PIC 9(02).                         
013300*----------------------------------------------------------------         
013400*   TOTALES DEL ANALISIS (U8)                                             
013500*----------------------------------------------------------------         
013600 01  WKS-TOTALES.                                                         
013700     02  WKS-TOTAL-INGRESO           PIC S9(11)V99 VALUE ZEROS.           
013800     02  WKS-TOTAL-GANANCIA          PIC S9(11)V99 VALUE ZEROS.           
013900     02  WKS-GASTO-OPERATIVO         PIC S9(11)V99 VALUE ZEROS.           
014000     02  WKS-GASTO-COSTO-VENTA       PIC S9(11)V99 VALUE ZEROS.           
014100     02  WKS-TOTAL-GASTOS            PIC S9(11)V99 VALUE ZEROS.           
014200     02  WKS-GANANCIA-NETA           PIC S9(11)V99 VALUE ZEROS.           
014300     02  WKS-MASCARA-MONTO           PIC Z,ZZZ,ZZZ,ZZ9.99-.               
014400     02  FILLER                      PIC X(01) VALUE SPACES.              
014500*----------------------------------------------------------------         
014600*   TABLA EN MEMORIA DE CATEGORIAS DE GASTO, CON EL TOTAL                 
014700*   GASTADO EN CADA UNA DENTRO DEL RANGO SOLICITADO                       
014800*----------------------------------------------------------------         
014900 01  WKS-TABLA-CATEGORIAS.                                                
015000     02  WKS-C-FILA OCCURS 1 TO 200 TIMES                                 
015100                    DEPENDING ON WKS-CAT-OCCURS                           
015200                    ASCENDING KEY WKS-C-ID                                
015300                    INDEXED BY IDX-CAT.                                   
015400         03  WKS-C-ID                PIC 9(03).                           
015500         03  WKS-C-NOMBRE            PIC X(30).                           
015600         03  WKS-C-TIPO              PIC X(10).                           
015700         03  WKS-C-TOTAL             PIC S9(9)V99.                        
015800         03  FILLER                  PIC X(01).                           
015900 01  WKS-SWITCHES.                                                        
016000     02  WKS-FIN-VENTAS              PIC X(01) VALUE "N".                 
016100         88  FIN-VENTAS                        VALUE "S".                 
016200     02  WKS-FIN-GASTOS              PIC X(01) VALUE "N".                 
016300         88  FIN-GASTOS                        VALUE "S".                 
016400     02  FILLER                      PIC X(01) VALUE SPACES.              
016500 01  WKS-LINEA-DETALLE                PIC X(132) VALUE SPACES.            
016600 PROCEDURE DIVISION.                                                      
016700*----------------------------------------------------------------         
016800*               S E C C I O N   P R I N C I P A L                         
016900*----------------------------------------------------------------         
017000 000-PRINCIPAL SECTION.                                                   
017100     ACCEPT  WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                         
017200     PERFORM 100-ACEPTA-RANGO-FECHAS THRU 100-EXIT                        
017300     PERFORM 110-ABRE-ARCHIVOS THRU 110-EXIT                              
017400     PERFORM 200-CARGA-CATEGORIAS THRU 200-EXIT                           
017500     PERFORM 300-ACUMULA-VENTAS-RANGO THRU 300-EXIT                       
017600     PERFORM 310-ACUMULA-GASTOS-RANGO THRU 310-EXIT                       
017700     PERFORM 600-IMPRIME-GASTOS-POR-CATEGORIA THRU 600-EXIT               
017800     PERFORM 610-IMPRIME-ANALISIS-GANANCIA THRU 610-EXIT                  
017900     PERFORM 990-CIERRA-ARCHIVOS THRU 990-EXIT                            
018000     STOP RUN.                                                            
018100 000-EXIT. EXIT.                                                          
018200*----------------------------------------------------------------         
018300*   LEE EL RANGO DE FECHAS DE SYSIN. CERO EN CUALQUIERA DE LOS            
018400*   DOS CAMPOS SIGNIFICA "SIN LIMITE" EN ESE EXTREMO DEL RANGO            
018500*----------------------------------------------------------------         
018600 100-ACEPTA-RANGO-FECHAS SECTION.                                         
018700     MOVE ZEROS TO WKS-FECHA-INICIO                                       
018800     MOVE ZEROS TO WKS-FECHA-FIN                                          
018900     ACCEPT WKS-FECHA-INICIO FROM SYSIN                                   
019000     ACCEPT WKS-FECHA-FIN    FROM SYSIN.                                  
019100 100-EXIT. EXIT.                                                          
019200*----------------------------------------------------------------         
019300 110-ABRE-ARCHIVOS SECTION.                                               
019400     MOVE  "TDA1ANL"  TO  PROGRAMA                                        
019500     OPEN INPUT  TDAVTA                                                   
019600     IF FS-TDAVTA NOT = "00" AND NOT = "35"                               
019700        MOVE "OPEN"     TO ACCION                                         
019800        MOVE SPACES     TO LLAVE                                          
019900        MOVE "TDAVTA"   TO ARCHIVO                                        
020000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
020100                              FS-TDAVTA, FSE-TDAVTA                       
020200        DISPLAY ">>> ERROR AL ABRIR TDAVTA, VER SPOOL <<<"                
020300        MOVE 91 TO RETURN-CODE                                            
020400        STOP RUN                                                          
020500     END-IF                                                               
020600     OPEN INPUT  TDACAT                                                   
020700     IF FS-TDACAT NOT = "00" AND NOT = "35"                               
020800        MOVE "OPEN"     TO ACCION                                         
020900        MOVE SPACES     TO LLAVE                                          
021000        MOVE "TDACAT"   TO ARCHIVO                                        
021100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
021200                              FS-TDACAT, FSE-TDACAT                       
021300        DISPLAY ">>> ERROR AL ABRIR TDACAT, VER SPOOL <<<"                
021400        MOVE 91 TO RETURN-CODE                                            
021500        STOP RUN                                                          
021600     END-IF                                                               
021700     OPEN INPUT  TDAGTO                                                   
021800     IF FS-TDAGTO NOT = "00" AND NOT = "35"                               
021900        MOVE "OPEN"     TO ACCION                                         
022000        MOVE SPACES     TO LLAVE                                          
022100        MOVE "TDAGTO"   TO ARCHIVO                                        
022200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
022300                              FS-TDAGTO, FSE-TDAGTO                       
022400        DISPLAY ">>> ERROR AL ABRIR TDAGTO, VER SPOOL <<<"                
022500        MOVE 91 TO RETURN-CODE                                            
022600        STOP RUN                                                          
022700     END-IF                                                               
022800     OPEN OUTPUT TDARPT.                                                  
022900 110-EXIT. EXIT.                                                          
023000*----------------------------------------------------------------         
023100 200-CARGA-CATEGORIAS SECTION.                                            
023200     MOVE ZEROS TO WKS-CAT-OCCURS                                         
023300     IF FS-TDACAT = "00"                                                  
023400        PERFORM 210-LEE-CATEGORIA THRU 210-EXIT                           
023500             UNTIL FS-TDACAT = "10"                                       
023600     END-IF.                                                              
023700 200-EXIT. EXIT.                                                          
023800*----------------------------------------------------------------         
023900 210-LEE-CATEGORIA SECTION.                                               
024000     READ TDACAT                                                          
024100        AT END                                                            
024200           MOVE "10" TO FS-TDACAT                                         
024300        NOT AT END                                                        
024400           ADD  1              TO WKS-CAT-OCCURS                          
024500           MOVE TDCT-ID        TO WKS-C-ID (WKS-CAT-OCCURS)               
024600           MOVE TDCT-NOMBRE    TO WKS-C-NOMBRE (WKS-CAT-OCCURS)           
024700           MOVE TDCT-TIPO      TO WKS-C-TIPO (WKS-CAT-OCCURS)             
024800           MOVE ZEROS          TO WKS-C-TOTAL (WKS-CAT-OCCURS)            
024900     END-READ.                                                            
025000 210-EXIT. EXIT.                                                          
025100*----------------------------------------------------------------         
025200*   ACUMULA INGRESO Y GANANCIA BRUTA DE LAS VENTAS CUYA FECHA             
025300*   CAE DENTRO DEL RANGO SOLICITADO (AMBOS EXTREMOS INCLUSIVOS)           
025400*----------------------------------------------------------------         
025500 300-ACUMULA-VENTAS-RANGO SECTION.                                        
025600     IF FS-TDAVTA = "00"                                                  
025700        PERFORM 305-LEE-VENTA THRU 305-EXIT                               
025800             UNTIL FS-TDAVTA = "10"                                       
025900     END-IF.                                                              
026000 300-EXIT. EXIT.                                                          
026100*----------------------------------------------------------------         
026200 305-LEE-VENTA SECTION.                                                   
026300     READ TDAVTA                                                          
026400        AT END                                                            
026500           MOVE "10" TO FS-TDAVTA                                         
026600        NOT AT END                                                        
026700           IF (WKS-FECHA-INICIO = ZEROS OR                                
026800                  TDVT-FECHA >= WKS-FECHA-INICIO) AND                     
026900              (WKS-FECHA-FIN = ZEROS OR                                   
027000                  TDVT-FECHA <= WKS-FECHA-FIN)                            
027100              ADD TDVT-TOTAL-VENTA TO WKS-TOTAL-INGRESO                   
027200              ADD TDVT-GANANCIA    TO WKS-TOTAL-GANANCIA                  
027300           END-IF                                                         
027400     END-READ.                                                            
027500 305-EXIT. EXIT.                                                          
027600*----------------------------------------------------------------         
027700*   ACUMULA LOS GASTOS CUYA FECHA CAE DENTRO DEL RANGO, POR               
027800*   CATEGORIA, Y LOS SEPARA EN OPERATIVO/COSTO DE VENTA SEGUN             
027900*   EL TIPO DE LA CATEGORIA                                               
028000*----------------------------------------------------------------         
028100 310-ACUMULA-GASTOS-RANGO SECTION.                                        
028200     IF FS-TDAGTO = "00"                                                  
028300        PERFORM 315-LEE-GASTO THRU 315-EXIT                               
028400             UNTIL FS-TDAGTO = "10"                                       
028500     END-IF                                                               
028600     COMPUTE WKS-TOTAL-GASTOS =                                           
028700             WKS-GASTO-OPERATIVO + WKS-GASTO-COSTO-VENTA.                 
028800 310-EXIT. EXIT.                                                          
028900*----------------------------------------------------------------         
029000 315-LEE-GASTO SECTION.                                                   
029100     READ TDAGTO                                                          
029200        AT END                                                            
029300           MOVE "10" TO FS-TDAGTO                                         
029400        NOT AT END                                                        
029500           IF (WKS-FECHA-INICIO = ZEROS OR                                
029600                  TDGT-FECHA >= WKS-FECHA-INICIO) AND                     
029700              (WKS-FECHA-FIN = ZEROS OR                                   
029800                  TDGT-FECHA <= WKS-FECHA-FIN)                            
029900              PERFORM 320-BUSCA-CATEGORIA-GASTO THRU 320-EXIT             
030000           END-IF                                                         
030100     END-READ.                                                            
030200 315-EXIT. EXIT.                                                          
030300*----------------------------------------------------------------         
030400 320-BUSCA-CATEGORIA-GASTO SECTION.                                       
030500     SET  IDX-CAT TO 1                                                    
030600     SEARCH ALL WKS-C-FILA                                                
030700        AT END                                                            
030800           CONTINUE                                                       
030900        WHEN WKS-C-ID (IDX-CAT) = TDGT-CATEGORIA-ID                       
031000           ADD TDGT-IMPORTE TO WKS-C-TOTAL (IDX-CAT)                      
031100           IF WKS-C-TIPO (IDX-CAT) = "COGS"                               
031200              ADD TDGT-IMPORTE TO WKS-GASTO-COSTO-VENTA                   
031300           ELSE                                                           
031400              ADD TDGT-IMPORTE TO WKS-GASTO-OPERATIVO                     
031500           END-IF                                                         
031600     END-SEARCH.                                                          
031700 320-EXIT. EXIT.                                                          
031800*----------------------------------------------------------------         
031900*         R E P O R T E   6  -  G A S T O S / C A T E G O R I A           
032000*----------------------------------------------------------------         
032100 600-IMPRIME-GASTOS-POR-CATEGORIA SECTION.                                
032200     MOVE SPACES TO LIN-REPORTE                                           
032300     MOVE "REPORTE 6 - GASTOS POR CATEGORIA" TO LIN-REPORTE               
032400     WRITE LIN-REPORTE                                                    
032500     PERFORM 602-LINEA-CATEGORIA THRU 602-EXIT                            
032600             VARYING IDX-CAT FROM 1 BY 1                                  
032700             UNTIL IDX-CAT > WKS-CAT-OCCURS                               
032800     MOVE SPACES TO LIN-REPORTE                                           
032900     MOVE WKS-GASTO-OPERATIVO TO WKS-MASCARA-MONTO                        
033000     STRING "TOTAL OPERATIVO (KES)  : " WKS-MASCARA-MONTO                 
033100            DELIMITED BY SIZE INTO LIN-REPORTE                            
033200     WRITE LIN-REPORTE                                                    
033300     MOVE SPACES TO LIN-REPORTE                                           
033400     MOVE WKS-GASTO-COSTO-VENTA TO WKS-MASCARA-MONTO                      
033500     STRING "TOTAL COSTO VENTA (KES): " WKS-MASCARA-MONTO                 
033600            DELIMITED BY SIZE INTO LIN-REPORTE                            
033700     WRITE LIN-REPORTE                                                    
033800     MOVE SPACES TO LIN-REPORTE                                           
033900     MOVE WKS-TOTAL-GASTOS TO WKS-MASCARA-MONTO                           
034000     STRING "TOTAL DE GASTOS (KES)  : " WKS-MASCARA-MONTO                 
034100            DELIMITED BY SIZE INTO LIN-REPORTE                            
034200     WRITE LIN-REPORTE.                                                   
034300 600-EXIT. EXIT.                                                          
034400*----------------------------------------------------------------         
034500 602-LINEA-CATEGORIA SECTION.                                             
034600     MOVE SPACES TO LIN-REPORTE                                           
034700     MOVE WKS-C-TOTAL (IDX-CAT) TO WKS-MASCARA-MONTO                      
034800     STRING WKS-C-NOMBRE (IDX-CAT) "  TIPO:" WKS-C-TIPO (IDX-CAT)         
034900            "  TOTAL:" WKS-MASCARA-MONTO                                  
035000            DELIMITED BY SIZE INTO LIN-REPORTE                            
035100     WRITE LIN-REPORTE.                                                   
035200 602-EXIT. EXIT.                                                          
035300*----------------------------------------------------------------         
035400*         R E P O R T E   7  -  A N A L I S I S  G A N A N C I A          
035500*----------------------------------------------------------------         
035600 610-IMPRIME-ANALISIS-GANANCIA SECTION.                                   
035700     COMPUTE WKS-GANANCIA-NETA =                                          
035800             WKS-TOTAL-GANANCIA - WKS-TOTAL-GASTOS                        
035900     MOVE SPACES TO LIN-REPORTE                                           
036000     MOVE "REPORTE 7 - ANALISIS DE GANANCIA DEL PERIODO"                  
036100          TO LIN-REPORTE                                                  
036200     WRITE LIN-REPORTE                                                    
036300     MOVE SPACES TO LIN-REPORTE                                           
036400     MOVE WKS-TOTAL-INGRESO TO WKS-MASCARA-MONTO                          
036500     STRING "INGRESO (KES)          : " WKS-MASCARA-MONTO                 
036600            DELIMITED BY SIZE INTO LIN-REPORTE                            
036700     WRITE LIN-REPORTE                                                    
036800     MOVE SPACES TO LIN-REPORTE                                           
036900     MOVE WKS-TOTAL-GANANCIA TO WKS-MASCARA-MONTO                         
037000     STRING "GANANCIA BRUTA (KES)   : " WKS-MASCARA-MONTO                 
037100            DELIMITED BY SIZE INTO LIN-REPORTE                            
037200     WRITE LIN-REPORTE                                                    
037300     MOVE SPACES TO LIN-REPORTE                                           
037400     MOVE WKS-TOTAL-GASTOS TO WKS-MASCARA-MONTO                           
037500     STRING "TOTAL DE GASTOS (KES)  : " WKS-MASCARA-MONTO                 
037600            DELIMITED BY SIZE INTO LIN-REPORTE                            
037700     WRITE LIN-REPORTE                                                    
037800     MOVE SPACES TO LIN-REPORTE                                           
037900     MOVE WKS-GANANCIA-NETA TO WKS-MASCARA-MONTO                          
038000     STRING "GANANCIA NETA (KES)    : " WKS-MASCARA-MONTO                 
038100            DELIMITED BY SIZE INTO LIN-REPORTE                            
038200     WRITE LIN-REPORTE.                                                   
038300 610-EXIT. EXIT.                                                          
038400*----------------------------------------------------------------         
038500 990-CIERRA-ARCHIVOS SECTION.                                             
038600     CLOSE TDAVTA TDACAT TDAGTO TDARPT.                                   
038700 990-EXIT. EXIT.                                                          
