000100*****************************************************************         
000200*               TDAUST1  -  TRANSACCION MTTO. USUARIO           *         
000300*****************************************************************         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* ARCHIVO     : TDAUST   TRANSACCIONES DE USUARIO, SECUENCIAL    *        
000600*             : FIJO                                             *        
000700* ACCION      : T=AUTENTICA, A=ALTA, B=BAJA, R=CAMBIO DE ROL,    *        
000800*             : C=CAMBIO DE CLAVE                                *        
000900*****************************************************************         
001000 01  REG-TDAUST.                                                          
001100     02  TDUT-ACCION               PIC X(01).                             
001200         88  TDUT-ES-AUTENTICA                  VALUE "T".                
001300         88  TDUT-ES-ALTA                       VALUE "A".                
001400         88  TDUT-ES-BAJA                       VALUE "B".                
001500         88  TDUT-ES-CAMBIO-ROL                 VALUE "R".                
001600         88  TDUT-ES-CAMBIO-CLAVE               VALUE "C".                
001700     02  TDUT-USUARIO              PIC X(20).                             
001800     02  TDUT-CLAVE                PIC X(20).                             
001900     02  TDUT-CLAVE-CONFIRMA       PIC X(20).                             
002000     02  TDUT-CLAVE-NUEVA          PIC X(20).                             
002100     02  TDUT-ROL-NUEVO            PIC X(10).                             
002200     02  FILLER                    PIC X(02).                             
