000100*****************************************************************         
000200*               TDAVTA1  -  LIBRO DE VENTAS                     *         
000300*****************************************************************         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* ARCHIVO     : TDAVTA   LIBRO DE VENTAS, SECUENCIAL FIJO        *        
000600*             : SE GRABA EN ORDEN DE POSTEO (TDVT-ID CORRELATIVO)*        
000700*             : SE RELEE EN ORDEN DE FECHA PARA TENDENCIA DIARIA *        
000800*****************************************************************         
000900* TDVT-FECHA-R DESGLOSA LA FECHA PARA LISTADOS QUE LA IMPRIMEN   *        
001000* POR SEPARADO (ANO/MES/DIA); TDVT-CAMPO-RESERVA QUEDA EN BLANCO *        
001100*****************************************************************         
001200 01  REG-TDAVTA.                                                          
001300     02  TDVT-ID                   PIC 9(07).                             
001400     02  FILLER                    PIC X(01).                             
001500     02  TDVT-PRODUCTO-ID          PIC 9(05).                             
001600     02  FILLER                    PIC X(01).                             
001700     02  TDVT-CANTIDAD             PIC S9(5).                             
001800     02  FILLER                    PIC X(01).                             
001900     02  TDVT-TOTAL-VENTA          PIC S9(9)V99.                          
002000     02  FILLER                    PIC X(01).                             
002100     02  TDVT-GANANCIA             PIC S9(9)V99.                          
002200     02  FILLER                    PIC X(01).                             
002300     02  TDVT-FECHA                PIC 9(08).                             
002400     02  TDVT-FECHA-R REDEFINES TDVT-FECHA.                               
002500         03  TDVT-FECHA-ANO        PIC 9(04).                             
002600         03  TDVT-FECHA-MES        PIC 9(02).                             
002700         03  TDVT-FECHA-DIA        PIC 9(02).                             
002800     02  FILLER                    PIC X(01).                             
002900     02  TDVT-HORA                 PIC 9(06).                             
003000     02  FILLER                    PIC X(01).                             
003100     02  TDVT-CAMPO-RESERVA        PIC X(08).                             
003200     02  FILLER                    PIC X(04).                             
