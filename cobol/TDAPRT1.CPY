000100*****************************************************************         
000200*               TDAPRT1  -  TRANSACCION MTTO. PRODUCTO          *         
000300*****************************************************************         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* ARCHIVO     : TDAPRT   TRANSACCIONES DE MANTENIMIENTO DE       *        
000600*             : PRODUCTO, SECUENCIAL FIJO                       *         
000700* ACCION      : A=ALTA, C=CAMBIO, B=BAJA                         *        
000800*****************************************************************         
000900 01  REG-TDAPRT.                                                          
001000     02  TDPT-ACCION               PIC X(01).                             
001100         88  TDPT-ES-ALTA                       VALUE "A".                
001200         88  TDPT-ES-CAMBIO                     VALUE "C".                
001300         88  TDPT-ES-BAJA                       VALUE "B".                
001400     02  TDPT-ID                   PIC 9(05).                             
001500     02  TDPT-NOMBRE               PIC X(30).                             
001600     02  TDPT-PRECIO-COMPRA        PIC S9(7)V99.                          
001700     02  TDPT-PRECIO-VENTA         PIC S9(7)V99.                          
001800     02  TDPT-EXISTENCIA           PIC S9(5).                             
001900     02  FILLER                    PIC X(02).                             
