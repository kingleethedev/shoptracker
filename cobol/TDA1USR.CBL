000100*****************************************************************         
000200* FECHA       : 27/02/1993                                      *         
000300* PROGRAMADOR : CARLOS GONZALEZ SOTO (CGS)                      *         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* PROGRAMA    : TDA1USR                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : APLICA AUTENTICACION, ALTA, BAJA, CAMBIO DE ROL *         
000800*             : Y CAMBIO DE CLAVE SOBRE EL MAESTRO DE USUARIOS  *         
000900* ARCHIVOS    : TDAUSR=SALIDA, TDAUST=ENTRADA                   *         
001000* ACCION (ES) : T=AUTENTICA, A=ALTA, B=BAJA, R=CAMBIA ROL,      *         
001100*             : C=CAMBIA CLAVE                                  *         
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO          *         
001300* INSTALADO   : 27/02/1993                                      *         
001400* BPM/RATIONAL: SOL-11509                                       *         
001500* NOMBRE      : MANTENIMIENTO DE USUARIOS DE TIENDA             *         
001600*****************************************************************         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.                     TDA1USR.                                 
001900 AUTHOR.                         CARLOS GONZALEZ SOTO.                    
002000 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.                
002100 DATE-WRITTEN.                   27/02/1993.                              
002200 DATE-COMPILED.                                                           
002300 SECURITY.                       USO INTERNO DEL DEPARTAMENTO DE          
002400                                  SISTEMAS. ARCHIVO CONFIDENCIAL,         
002500                                  CONTIENE CLAVES DE USUARIO.             
002600*****************************************************************         
002700*               H I S T O R I A L   D E   C A M B I O S         *         
002800*****************************************************************         
002900* 27/02/1993 CGS SOL-11509 VERSION INICIAL. ALTA/BAJA/CAMBIO DE *         
003000*                          ROL Y CLAVE DE USUARIOS.             *         
003100* 19/08/1993 CGS SOL-11588 SE INICIALIZAN DOS USUARIOS POR      *         
003200*                          DEFECTO CUANDO EL MAESTRO ESTA VACIO:*         
003300*                          ADMIN Y EMPLEADO.                    *         
003400* 05/03/1995 CGS SOL-11711 LA BAJA DEL ULTIMO ADMINISTRADOR SE  *         
003500*                          RECHAZA PARA NO DEJAR LA TIENDA SIN  *         
003600*                          ADMINISTRADOR.                       *         
003700* 22/10/1996 MQL SOL-11902 MISMA PROTECCION SE APLICA AL        *         
003800*                          DEGRADAR EL ROL DEL ULTIMO ADMIN.    *         
003900* 14/12/1998 HAM SOL-12218 REVISION DE FIN DE SIGLO. SIN        *         
004000*                          CAMBIOS DE LAYOUT NI DE REGLAS.      *         
004100* 08/04/2002 RTA SOL-13089 SE EXIGE CLAVE DE AL MENOS 6         *         
004200*                          POSICIONES EN ALTA Y CAMBIO DE CLAVE.*         
004300* 19/09/2005 RTA SOL-13612 ROL DISTINTO DE ADMIN/EMPLEADO SE    *         
004400*                          FUERZA A EMPLEADO EN LUGAR DE        *         
004500*                          RECHAZAR LA TRANSACCION.             *         
004600* 02/03/2008 RTA SOL-14105 EL LISTADO FINAL DEL MAESTRO QUEDA   *         
004700*                          ORDENADO POR ROL Y LUEGO POR USUARIO.*         
004800* 30/11/2011 RTA SOL-14322 345-BUSCA-USUARIO DEJABA EL INDICE  *          
004900*                          UNA FILA ADELANTE DEL USUARIO       *          
005000*                          ENCONTRADO (PERFORM VARYING CON OR  *          
005100*                          DA UNA VUELTA DE MAS AL COINCIDIR). *          
005200*                          SE CAMBIA A SEARCH SECUENCIAL PARA  *          
005300*                          QUE EL INDICE QUEDE BIEN POSICIONADO*          
005400* 19/01/2012 RTA SOL-14326 TDAUSR1 AMPLIA EL LAYOUT; SE AGREGA *          
005500*                          CONDICION 88 SOBRE TDUS-ROL Y CAMPO *          
005600*                          DE RESERVA PARA FUTURA AMPLIACION.  *          
005700*****************************************************************         
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     C01                      IS TOP-OF-FORM                              
006200     CLASS WKS-CLASE-ROL      IS "ADMIN" "EMPLOYEE"                       
006300     UPSI-0 ON STATUS         IS WKS-UPSI-DEPURA.                         
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT TDAUSR ASSIGN TO TDAUSR                                       
006700            ORGANIZATION IS LINE SEQUENTIAL                               
006800            FILE STATUS  IS FS-TDAUSR                                     
006900                            FSE-TDAUSR.                                   
007000     SELECT TDAUST ASSIGN TO TDAUST                                       
007100            ORGANIZATION IS LINE SEQUENTIAL                               
007200            FILE STATUS  IS FS-TDAUST                                     
007300                            FSE-TDAUST.                                   
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*----------------------------------------------------------------         
007700*   MAESTRO DE USUARIOS (SE REGRABA COMPLETO AL FINALIZAR)                
007800*----------------------------------------------------------------         
007900 FD  TDAUSR.                                                              
008000     COPY TDAUSR1.                                                        
008100*----------------------------------------------------------------         
008200*   TRANSACCIONES DE MANTENIMIENTO DE USUARIOS (ENTRADA)                  
008300*----------------------------------------------------------------         
008400 FD  TDAUST.                                                              
008500     COPY TDAUST1.                                                        
008600 WORKING-STORAGE SECTION.                                                 
008700 01  FS-TDAUSR                    PIC 9(02) VALUE ZEROS.                  
008800 01  FS-TDAUST                    PIC 9(02) VALUE ZEROS.                  
008900 01  FSE-TDAUSR.                                                          
009000     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
009100     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
009200     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
009300 01  FSE-TDAUST.                                                          
009400     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
009500     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
009600     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
009700 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
009800 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
009900 01  ACCION                       PIC X(10) VALUE SPACES.                 
010000 01  LLAVE                        PIC X(32) VALUE SPACES.                 
010100 77  WKS-USR-OCCURS                COMP PIC S9(4) VALUE ZEROS.            
010200 77  WKS-SIGUIENTE-USR-ID          PIC 9(05) VALUE ZEROS.                 
010300 77  WKS-UPSI-DEPURA               PIC X(01) VALUE "0".                   
010400 01  WKS-CONTADORES.                                                      
010500     02  WKS-TRN-LEIDAS            COMP PIC S9(7) VALUE ZEROS.            
010600     02  WKS-TRN-AUTENTICAS        COMP PIC S9(7) VALUE ZEROS.            
010700     02  WKS-TRN-ALTAS             COMP PIC S9(7) VALUE ZEROS.            
010800     02  WKS-TRN-BAJAS             COMP PIC S9(7) VALUE ZEROS.            
010900     02  WKS-TRN-CAMBIOS-ROL       COMP PIC S9(7) VALUE ZEROS.            
011000     02  WKS-TRN-CAMBIOS-CLAVE     COMP PIC S9(7) VALUE ZEROS.            
011100     02  WKS-TRN-RECHAZADAS        COMP PIC S9(7) VALUE ZEROS.            
011200     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9.                         
011300 01  WKS-FECHA-SISTEMA             PIC 9(08) VALUE ZEROS.                 
011400 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
011500     02  WKS-ANO-SIS               PIC 9(04).                             
011600     02  WKS-MES-SIS               PIC 9(02).                             
011700     02  WKS-DIA-SIS               PIC 9(02).                             
011800 01  WKS-CONTADOR-ADMINS           PIC S9(05) VALUE ZEROS.                
011900 01  WKS-LONGITUD-CLAVE            PIC S9(03) VALUE ZEROS.                
012000 01  WKS-LONGITUD-CLAVE-R REDEFINES WKS-LONGITUD-CLAVE.                   
012100     02  FILLER                    PIC X(01).                             
012200     02  WKS-LON-CLAVE-U           PIC 9(02).                             
012300 01  WKS-HORA-SISTEMA              PIC 9(06) VALUE ZEROS.                 
012400 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.                       
012500     02  WKS-HOR-SIS               PIC 9(02).                             
012600     02  WKS-MIN-SIS               PIC 9(02).                             
012700     02  WKS-SEG-SIS               PIC 9(02).                             
012800*----------------------------------------------------------------         
012900*   TABLA EN MEMORIA DEL MAESTRO DE USUARIOS (ORDEN USER-ID)              
013000*----------------------------------------------------------------         
013100 01  WKS-TABLA-USUARIOS.                                                  
013200     02  WKS-FILA-USUARIO OCCURS 1 TO 1000 TIMES                          
013300                          DEPENDING ON WKS-USR-OCCURS                     
013400                          ASCENDING KEY WKS-T-USR-ID                      
013500                          INDEXED BY IDX-USR IDX-BUR.                     
013600         03  WKS-T-USR-ID          PIC 9(05).                             
013700         03  WKS-T-USR-USUARIO     PIC X(20).                             
013800         03  WKS-T-USR-CLAVE       PIC X(20).                             
013900         03  WKS-T-USR-ROL         PIC X(10).                             
014000         03  FILLER                PIC X(01).                             
014100 01  WKS-FILA-TEMPORAL.                                                   
014200     02  WKS-TMP-USR-ID            PIC 9(05).                             
014300     02  WKS-TMP-USR-USUARIO       PIC X(20).                             
014400     02  WKS-TMP-USR-CLAVE         PIC X(20).                             
014500     02  WKS-TMP-USR-ROL           PIC X(10).                             
014600     02  FILLER                    PIC X(01).                             
014700 01  WKS-SWITCHES.                                                        
014800     02  WKS-FIN-TRANSACCIONES    PIC X(01) VALUE "N".                    
014900         88  FIN-TRANSACCIONES              VALUE "S".                    
015000     02  WKS-TRANSACCION-VALIDA   PIC X(01) VALUE "N".                    
015100         88  TRANSACCION-ES-VALIDA           VALUE "S".                   
015200     02  WKS-USUARIO-ENCONTRADO   PIC X(01) VALUE "N".                    
015300         88  USUARIO-FUE-ENCONTRADO          VALUE "S".                   
015400     02  WKS-CLAVE-COINCIDE       PIC X(01) VALUE "N".                    
015500         88  CLAVE-SI-COINCIDE               VALUE "S".                   
015600     02  FILLER                   PIC X(01) VALUE SPACES.                 
015700 01  WKS-MOTIVO-RECHAZO            PIC X(40) VALUE SPACES.                
015800 01  WKS-ROL-RESUELTO              PIC X(10) VALUE SPACES.                
015900 PROCEDURE DIVISION.                                                      
016000*----------------------------------------------------------------         
016100*               S E C C I O N   P R I N C I P A L                         
016200*----------------------------------------------------------------         
016300 000-PRINCIPAL SECTION.                                                   
016400     ACCEPT  WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                         
016500     ACCEPT  WKS-HORA-SISTEMA FROM TIME                                   
016600     PERFORM 100-ABRE-ARCHIVOS THRU 100-EXIT                              
016700     PERFORM 200-CARGA-MAESTRO-USUARIO THRU 200-EXIT                      
016800     PERFORM 150-INICIALIZA-USUARIOS-DEFECTO THRU 150-EXIT                
016900     PERFORM 300-PROCESA-TRANSACCIONES THRU 300-EXIT                      
017000          UNTIL FIN-TRANSACCIONES                                         
017100     PERFORM 900-REESCRIBE-MAESTRO THRU 900-EXIT                          
017200     PERFORM 950-ESTADISTICAS THRU 950-EXIT                               
017300     PERFORM 990-CIERRA-ARCHIVOS THRU 990-EXIT                            
017400     STOP RUN.                                                            
017500 000-EXIT. EXIT.                                                          
017600*----------------------------------------------------------------         
017700 100-ABRE-ARCHIVOS SECTION.                                               
017800     MOVE  "TDA1USR"  TO  PROGRAMA                                        
017900     OPEN INPUT  TDAUSR                                                   
018000     IF FS-TDAUSR NOT = "00" AND NOT = "35"                               
018100        MOVE "OPEN"     TO ACCION                                         
018200        MOVE SPACES     TO LLAVE                                          
018300        MOVE "TDAUSR"   TO ARCHIVO                                        
018400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
018500                              FS-TDAUSR, FSE-TDAUSR                       
018600        DISPLAY ">>> ERROR AL ABRIR TDAUSR, VER SPOOL <<<"                
018700        MOVE 91 TO RETURN-CODE                                            
018800        STOP RUN                                                          
018900     END-IF                                                               
019000     OPEN INPUT  TDAUST                                                   
019100     IF FS-TDAUST NOT = "00"                                              
019200        MOVE "OPEN"     TO ACCION                                         
019300        MOVE SPACES     TO LLAVE                                          
019400        MOVE "TDAUST"   TO ARCHIVO                                        
019500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
019600                              FS-TDAUST, FSE-TDAUST                       
019700        DISPLAY ">>> ERROR AL ABRIR TDAUST, VER SPOOL <<<"                
019800        MOVE 91 TO RETURN-CODE                                            
019900        STOP RUN                                                          
020000     END-IF.                                                              
020100 100-EXIT. EXIT.                                                          
020200*----------------------------------------------------------------         
020300 200-CARGA-MAESTRO-USUARIO SECTION.                                       
020400     MOVE ZEROS TO WKS-USR-OCCURS                                         
020500     MOVE ZEROS TO WKS-SIGUIENTE-USR-ID                                   
020600     IF FS-TDAUSR = "00"                                                  
020700        PERFORM 210-LEE-USUARIO THRU 210-EXIT                             
020800             UNTIL FS-TDAUSR = "10"                                       
020900     END-IF                                                               
021000     ADD 1 TO WKS-SIGUIENTE-USR-ID.                                       
021100 200-EXIT. EXIT.                                                          
021200*----------------------------------------------------------------         
021300 210-LEE-USUARIO SECTION.                                                 
021400     READ TDAUSR                                                          
021500        AT END                                                            
021600           MOVE "10" TO FS-TDAUSR                                         
021700        NOT AT END                                                        
021800           ADD  1                  TO WKS-USR-OCCURS                      
021900           MOVE TDUS-ID            TO                                     
022000                               WKS-T-USR-ID (WKS-USR-OCCURS)              
022100           MOVE TDUS-NOMBRE-USUARIO TO                                    
022200                               WKS-T-USR-USUARIO (WKS-USR-OCCURS)         
022300           MOVE TDUS-CLAVE         TO                                     
022400                               WKS-T-USR-CLAVE (WKS-USR-OCCURS)           
022500           MOVE TDUS-ROL           TO                                     
022600                               WKS-T-USR-ROL (WKS-USR-OCCURS)             
022700           IF TDUS-ID >= WKS-SIGUIENTE-USR-ID                             
022800              MOVE TDUS-ID TO WKS-SIGUIENTE-USR-ID                        
022900           END-IF                                                         
023000     END-READ.                                                            
023100 210-EXIT. EXIT.                                                          
023200*----------------------------------------------------------------         
023300*   SI EL MAESTRO LLEGA VACIO, SE CREAN LOS DOS USUARIOS POR              
023400*   DEFECTO DE LA TIENDA                                                  
023500*----------------------------------------------------------------         
023600 150-INICIALIZA-USUARIOS-DEFECTO SECTION.                                 
023700     IF WKS-USR-OCCURS = ZEROS                                            
023800        ADD 1                        TO WKS-USR-OCCURS                    
023900        MOVE 1                       TO WKS-T-USR-ID (1)                  
024000        MOVE "admin"                 TO WKS-T-USR-USUARIO (1)             
024100        MOVE "admin123"              TO WKS-T-USR-CLAVE (1)               
024200        MOVE "ADMIN"                 TO WKS-T-USR-ROL (1)                 
024300        ADD 1                        TO WKS-USR-OCCURS                    
024400        MOVE 2                       TO WKS-T-USR-ID (2)                  
024500        MOVE "employee"              TO WKS-T-USR-USUARIO (2)             
024600        MOVE "employee123"           TO WKS-T-USR-CLAVE (2)               
024700        MOVE "EMPLOYEE"              TO WKS-T-USR-ROL (2)                 
024800        MOVE 3                       TO WKS-SIGUIENTE-USR-ID              
024900     END-IF.                                                              
025000 150-EXIT. EXIT.                                                          
025100*----------------------------------------------------------------         
025200*   LEE Y DESPACHA CADA TRANSACCION SEGUN TDUT-ACCION                     
025300*----------------------------------------------------------------         
025400 300-PROCESA-TRANSACCIONES SECTION.                                       
025500     READ TDAUST                                                          
025600        AT END                                                            
025700           MOVE "S" TO WKS-FIN-TRANSACCIONES                              
025800        NOT AT END                                                        
025900           ADD 1 TO WKS-TRN-LEIDAS                                        
026000           PERFORM 345-BUSCA-USUARIO THRU 345-EXIT                        
026100           EVALUATE TRUE                                                  
026200              WHEN TDUT-ES-AUTENTICA                                      
026300                 PERFORM 310-AUTENTICA-USUARIO THRU 310-EXIT              
026400              WHEN TDUT-ES-ALTA                                           
026500                 PERFORM 320-ALTA-USUARIO THRU 320-EXIT                   
026600              WHEN TDUT-ES-BAJA                                           
026700                 PERFORM 330-BAJA-USUARIO THRU 330-EXIT                   
026800              WHEN TDUT-ES-CAMBIO-ROL                                     
026900                 PERFORM 340-CAMBIO-ROL THRU 340-EXIT                     
027000              WHEN TDUT-ES-CAMBIO-CLAVE                                   
027100                 PERFORM 350-CAMBIO-CLAVE THRU 350-EXIT                   
027200           END-EVALUATE                                                   
027300     END-READ.                                                            
027400 300-EXIT. EXIT.                                                          
027500*----------------------------------------------------------------         
027600*   LA TABLA ESTA ORDENADA POR ID, NO POR NOMBRE DE USUARIO, POR          
027700*   LO QUE SE USA SEARCH SECUENCIAL (NO SEARCH ALL) (SOL-14322)           
027800*----------------------------------------------------------------         
027900 345-BUSCA-USUARIO SECTION.                                               
028000     MOVE "N" TO WKS-USUARIO-ENCONTRADO                                   
028100     SET  IDX-USR TO 1                                                    
028200     IF WKS-USR-OCCURS > ZEROS                                            
028300        SEARCH WKS-FILA-USUARIO                                           
028400           AT END                                                         
028500              CONTINUE                                                    
028600           WHEN WKS-T-USR-USUARIO (IDX-USR) = TDUT-USUARIO                
028700              MOVE "S" TO WKS-USUARIO-ENCONTRADO                          
028800        END-SEARCH                                                        
028900     END-IF.                                                              
029000 345-EXIT. EXIT.                                                          
029100*----------------------------------------------------------------         
029200*   AUTENTICA: COMPARA USUARIO Y CLAVE EXACTOS                            
029300*----------------------------------------------------------------         
029400 310-AUTENTICA-USUARIO SECTION.                                           
029500     ADD 1 TO WKS-TRN-AUTENTICAS                                          
029600     IF USUARIO-FUE-ENCONTRADO AND                                        
029700           WKS-T-USR-CLAVE (IDX-USR) = TDUT-CLAVE                         
029800        DISPLAY "AUTENTICACION EXITOSA - USUARIO: " TDUT-USUARIO          
029900                " ROL: " WKS-T-USR-ROL (IDX-USR)                          
030000     ELSE                                                                 
030100        DISPLAY "AUTENTICACION FALLIDA - USUARIO: " TDUT-USUARIO          
030200     END-IF.                                                              
030300 310-EXIT. EXIT.                                                          
030400*----------------------------------------------------------------         
030500*   ALTA: USUARIO UNICO, CLAVE DE 6 O MAS POSICIONES, ROL                 
030600*   INVALIDO SE FUERZA A EMPLEADO                                         
030700*----------------------------------------------------------------         
030800 320-ALTA-USUARIO SECTION.                                                
030900     MOVE "S" TO WKS-TRANSACCION-VALIDA                                   
031000     IF USUARIO-FUE-ENCONTRADO                                            
031100        MOVE "N"                   TO WKS-TRANSACCION-VALIDA              
031200        MOVE "NOMBRE DE USUARIO YA EXISTE" TO WKS-MOTIVO-RECHAZO          
031300     END-IF                                                               
031400     IF TRANSACCION-ES-VALIDA                                             
031500        PERFORM 349-LONGITUD-CLAVE THRU 349-EXIT                          
031600        IF WKS-LON-CLAVE-U < 6                                            
031700           MOVE "N"                TO WKS-TRANSACCION-VALIDA              
031800           MOVE "CLAVE DEBE TENER AL MENOS 6 POSICIONES" TO               
031900                                       WKS-MOTIVO-RECHAZO                 
032000        END-IF                                                            
032100     END-IF                                                               
032200     IF TRANSACCION-ES-VALIDA AND                                         
032300           TDUT-CLAVE NOT = TDUT-CLAVE-CONFIRMA                           
032400        MOVE "N"                   TO WKS-TRANSACCION-VALIDA              
032500        MOVE "LA CONFIRMACION DE CLAVE NO COINCIDE" TO                    
032600                                       WKS-MOTIVO-RECHAZO                 
032700     END-IF                                                               
032800     IF TRANSACCION-ES-VALIDA                                             
032900        IF TDUT-ROL-NUEVO = "ADMIN" OR TDUT-ROL-NUEVO = "EMPLOYEE"        
033000           MOVE TDUT-ROL-NUEVO      TO WKS-ROL-RESUELTO                   
033100        ELSE                                                              
033200           MOVE "EMPLOYEE"         TO WKS-ROL-RESUELTO                    
033300        END-IF                                                            
033400        ADD  1                     TO WKS-USR-OCCURS                      
033500        MOVE WKS-SIGUIENTE-USR-ID  TO                                     
033600                                WKS-T-USR-ID (WKS-USR-OCCURS)             
033700        MOVE TDUT-USUARIO          TO                                     
033800                                WKS-T-USR-USUARIO (WKS-USR-OCCURS)        
033900        MOVE TDUT-CLAVE            TO                                     
034000                                WKS-T-USR-CLAVE (WKS-USR-OCCURS)          
034100        MOVE WKS-ROL-RESUELTO      TO                                     
034200                                WKS-T-USR-ROL (WKS-USR-OCCURS)            
034300        ADD  1 TO WKS-SIGUIENTE-USR-ID                                    
034400        ADD  1 TO WKS-TRN-ALTAS                                           
034500     ELSE                                                                 
034600        ADD 1 TO WKS-TRN-RECHAZADAS                                       
034700        DISPLAY "ALTA RECHAZADA - USUARIO: " TDUT-USUARIO                 
034800                " MOTIVO: " WKS-MOTIVO-RECHAZO                            
034900     END-IF.                                                              
035000 320-EXIT. EXIT.                                                          
035100*----------------------------------------------------------------         
035200 349-LONGITUD-CLAVE SECTION.                                              
035300     MOVE ZEROS TO WKS-LONGITUD-CLAVE                                     
035400     INSPECT TDUT-CLAVE TALLYING WKS-LON-CLAVE-U                          
035500             FOR CHARACTERS BEFORE INITIAL SPACE.                         
035600 349-EXIT. EXIT.                                                          
035700*----------------------------------------------------------------         
035800*   BAJA: RECHAZA SI ES EL ULTIMO ADMINISTRADOR                           
035900*----------------------------------------------------------------         
036000 330-BAJA-USUARIO SECTION.                                                
036100     IF NOT USUARIO-FUE-ENCONTRADO                                        
036200        ADD 1 TO WKS-TRN-RECHAZADAS                                       
036300        DISPLAY "BAJA RECHAZADA - USUARIO NO ENCONTRADO: "                
036400                TDUT-USUARIO                                              
036500     ELSE                                                                 
036600        PERFORM 360-CUENTA-ADMINS THRU 360-EXIT                           
036700        IF WKS-T-USR-ROL (IDX-USR) = "ADMIN" AND                          
036800              WKS-CONTADOR-ADMINS NOT > 1                                 
036900           ADD 1 TO WKS-TRN-RECHAZADAS                                    
037000           DISPLAY "BAJA RECHAZADA - NO SE PUEDE ELIMINAR AL "            
037100                   "ULTIMO ADMINISTRADOR: " TDUT-USUARIO                  
037200        ELSE                                                              
037300           PERFORM 365-ELIMINA-USUARIO THRU 365-EXIT                      
037400           ADD 1 TO WKS-TRN-BAJAS                                         
037500        END-IF                                                            
037600     END-IF.                                                              
037700 330-EXIT. EXIT.                                                          
037800*----------------------------------------------------------------         
037900 360-CUENTA-ADMINS SECTION.                                               
038000     MOVE ZEROS TO WKS-CONTADOR-ADMINS                                    
038100     PERFORM 362-SUMA-SI-ADMIN THRU 362-EXIT                              
038200          VARYING IDX-USR FROM 1 BY 1                                     
038300          UNTIL IDX-USR > WKS-USR-OCCURS.                                 
038400 360-EXIT. EXIT.                                                          
038500*----------------------------------------------------------------         
038600 362-SUMA-SI-ADMIN SECTION.                                               
038700     IF WKS-T-USR-ROL (IDX-USR) = "ADMIN"                                 
038800        ADD 1 TO WKS-CONTADOR-ADMINS                                      
038900     END-IF.                                                              
039000 362-EXIT. EXIT.                                                          
039100*----------------------------------------------------------------         
039200*   ELIMINA EL USUARIO DE LA TABLA DESPLAZANDO LAS FILAS                  
039300*   SIGUIENTES UN LUGAR HACIA ARRIBA                                      
039400*----------------------------------------------------------------         
039500 365-ELIMINA-USUARIO SECTION.                                             
039600     PERFORM 367-DESPLAZA-FILA THRU 367-EXIT                              
039700          VARYING IDX-USR FROM IDX-USR BY 1                               
039800          UNTIL IDX-USR >= WKS-USR-OCCURS                                 
039900     SUBTRACT 1 FROM WKS-USR-OCCURS.                                      
040000 365-EXIT. EXIT.                                                          
040100*----------------------------------------------------------------         
040200 367-DESPLAZA-FILA SECTION.                                               
040300     MOVE WKS-T-USR-ID (IDX-USR + 1)      TO                              
040400                                   WKS-T-USR-ID (IDX-USR)                 
040500     MOVE WKS-T-USR-USUARIO (IDX-USR + 1) TO                              
040600                                   WKS-T-USR-USUARIO (IDX-USR)            
040700     MOVE WKS-T-USR-CLAVE (IDX-USR + 1)   TO                              
040800                                   WKS-T-USR-CLAVE (IDX-USR)              
040900     MOVE WKS-T-USR-ROL (IDX-USR + 1)     TO                              
041000                                   WKS-T-USR-ROL (IDX-USR).               
041100 367-EXIT. EXIT.                                                          
041200*----------------------------------------------------------------         
041300*   CAMBIO DE ROL: PROTEGE AL ULTIMO ADMINISTRADOR                        
041400*----------------------------------------------------------------         
041500 340-CAMBIO-ROL SECTION.                                                  
041600     IF NOT USUARIO-FUE-ENCONTRADO                                        
041700        ADD 1 TO WKS-TRN-RECHAZADAS                                       
041800        DISPLAY "CAMBIO DE ROL RECHAZADO - USUARIO NO "                   
041900                "ENCONTRADO: " TDUT-USUARIO                               
042000     ELSE                                                                 
042100        IF TDUT-ROL-NUEVO = "ADMIN" OR TDUT-ROL-NUEVO = "EMPLOYEE"        
042200           MOVE TDUT-ROL-NUEVO      TO WKS-ROL-RESUELTO                   
042300        ELSE                                                              
042400           MOVE "EMPLOYEE"         TO WKS-ROL-RESUELTO                    
042500        END-IF                                                            
042600        PERFORM 360-CUENTA-ADMINS THRU 360-EXIT                           
042700        IF WKS-T-USR-ROL (IDX-USR) = "ADMIN" AND                          
042800              WKS-ROL-RESUELTO NOT = "ADMIN" AND                          
042900              WKS-CONTADOR-ADMINS NOT > 1                                 
043000           ADD 1 TO WKS-TRN-RECHAZADAS                                    
043100           DISPLAY "CAMBIO DE ROL RECHAZADO - NO SE PUEDE "               
043200                   "DEGRADAR AL ULTIMO ADMINISTRADOR: "                   
043300                   TDUT-USUARIO                                           
043400        ELSE                                                              
043500           MOVE WKS-ROL-RESUELTO   TO WKS-T-USR-ROL (IDX-USR)             
043600           ADD 1 TO WKS-TRN-CAMBIOS-ROL                                   
043700        END-IF                                                            
043800     END-IF.                                                              
043900 340-EXIT. EXIT.                                                          
044000*----------------------------------------------------------------         
044100*   CAMBIO DE CLAVE: VERIFICA LA CLAVE ACTUAL POR AUTENTICACION           
044200*----------------------------------------------------------------         
044300 350-CAMBIO-CLAVE SECTION.                                                
044400     MOVE "N" TO WKS-CLAVE-COINCIDE                                       
044500     IF USUARIO-FUE-ENCONTRADO AND                                        
044600           WKS-T-USR-CLAVE (IDX-USR) = TDUT-CLAVE                         
044700        MOVE "S" TO WKS-CLAVE-COINCIDE                                    
044800     END-IF                                                               
044900     IF NOT CLAVE-SI-COINCIDE                                             
045000        ADD 1 TO WKS-TRN-RECHAZADAS                                       
045100        DISPLAY "CAMBIO DE CLAVE RECHAZADO - CLAVE ACTUAL "               
045200                "INCORRECTA: " TDUT-USUARIO                               
045300     ELSE                                                                 
045400        MOVE "S" TO WKS-TRANSACCION-VALIDA                                
045500        PERFORM 349-NUEVA-LONGITUD-CLAVE THRU 349-NUEVA-EXIT              
045600        IF WKS-LON-CLAVE-U < 6                                            
045700           MOVE "N" TO WKS-TRANSACCION-VALIDA                             
045800        END-IF                                                            
045900        IF TDUT-CLAVE-NUEVA NOT = TDUT-CLAVE-CONFIRMA                     
046000           MOVE "N" TO WKS-TRANSACCION-VALIDA                             
046100        END-IF                                                            
046200        IF TRANSACCION-ES-VALIDA                                          
046300           MOVE TDUT-CLAVE-NUEVA TO WKS-T-USR-CLAVE (IDX-USR)             
046400           ADD 1 TO WKS-TRN-CAMBIOS-CLAVE                                 
046500        ELSE                                                              
046600           ADD 1 TO WKS-TRN-RECHAZADAS                                    
046700           DISPLAY "CAMBIO DE CLAVE RECHAZADO - CLAVE NUEVA "             
046800                   "INVALIDA: " TDUT-USUARIO                              
046900        END-IF                                                            
047000     END-IF.                                                              
047100 350-EXIT. EXIT.                                                          
047200*----------------------------------------------------------------         
047300 349-NUEVA-LONGITUD-CLAVE SECTION.                                        
047400     MOVE ZEROS TO WKS-LONGITUD-CLAVE                                     
047500     INSPECT TDUT-CLAVE-NUEVA TALLYING WKS-LON-CLAVE-U                    
047600             FOR CHARACTERS BEFORE INITIAL SPACE.                         
047700 349-NUEVA-EXIT. EXIT.                                                    
047800*----------------------------------------------------------------         
047900*   REGRABA EL MAESTRO ORDENADO POR ROL Y LUEGO POR USUARIO               
048000*   (BURBUJA SIMPLE, SEGUN EL USO DE LA CASA PARA TABLAS                  
048100*   PEQUENAS EN MEMORIA)                                                  
048200*----------------------------------------------------------------         
048300 900-REESCRIBE-MAESTRO SECTION.                                           
048400     PERFORM 910-ORDENA-MAESTRO THRU 910-EXIT                             
048500     CLOSE TDAUSR                                                         
048600     OPEN OUTPUT TDAUSR                                                   
048700     PERFORM 906-GRABA-USUARIO THRU 906-EXIT                              
048800          VARYING IDX-USR FROM 1 BY 1                                     
048900          UNTIL IDX-USR > WKS-USR-OCCURS.                                 
049000 900-EXIT. EXIT.                                                          
049100*----------------------------------------------------------------         
049200 906-GRABA-USUARIO SECTION.                                               
049300     MOVE WKS-T-USR-ID (IDX-USR)       TO TDUS-ID                         
049400     MOVE WKS-T-USR-USUARIO (IDX-USR)  TO TDUS-NOMBRE-USUARIO             
049500     MOVE WKS-T-USR-CLAVE (IDX-USR)    TO TDUS-CLAVE                      
049600     MOVE WKS-T-USR-ROL (IDX-USR)      TO TDUS-ROL                        
049700     MOVE SPACES                       TO TDUS-CAMPO-RESERVA              
049800     WRITE REG-TDAUSR.                                                    
049900 906-EXIT. EXIT.                                                          
050000*----------------------------------------------------------------         
050100 910-ORDENA-MAESTRO SECTION.                                              
050200     IF WKS-USR-OCCURS > 1                                                
050300        PERFORM 912-PASADA-BURBUJA THRU 912-EXIT                          
050400             VARYING IDX-USR FROM 1 BY 1                                  
050500             UNTIL IDX-USR >= WKS-USR-OCCURS                              
050600     END-IF.                                                              
050700 910-EXIT. EXIT.                                                          
050800*----------------------------------------------------------------         
050900 912-PASADA-BURBUJA SECTION.                                              
051000     PERFORM 914-COMPARA-E-INTERCAMBIA THRU 914-EXIT                      
051100          VARYING IDX-BUR FROM 1 BY 1                                     
051200          UNTIL IDX-BUR >= (WKS-USR-OCCURS - IDX-USR + 1).                
051300 912-EXIT. EXIT.                                                          
051400*----------------------------------------------------------------         
051500 914-COMPARA-E-INTERCAMBIA SECTION.                                       
051600     IF WKS-T-USR-ROL (IDX-BUR) > WKS-T-USR-ROL (IDX-BUR + 1)             
051700        PERFORM 916-INTERCAMBIA-FILA THRU 916-EXIT                        
051800     ELSE                                                                 
051900        IF WKS-T-USR-ROL (IDX-BUR) = WKS-T-USR-ROL (IDX-BUR + 1)          
052000              AND WKS-T-USR-USUARIO (IDX-BUR) >                           
052100                  WKS-T-USR-USUARIO (IDX-BUR + 1)                         
052200           PERFORM 916-INTERCAMBIA-FILA THRU 916-EXIT                     
052300        END-IF                                                            
052400     END-IF.                                                              
052500 914-EXIT. EXIT.                                                          
052600*----------------------------------------------------------------         
052700 916-INTERCAMBIA-FILA SECTION.                                            
052800     MOVE WKS-FILA-USUARIO (IDX-BUR)      TO WKS-FILA-TEMPORAL            
052900     MOVE WKS-FILA-USUARIO (IDX-BUR + 1)  TO                              
053000                                  WKS-FILA-USUARIO (IDX-BUR)              
053100     MOVE WKS-FILA-TEMPORAL                TO                             
053200                                  WKS-FILA-USUARIO (IDX-BUR + 1).         
053300 916-EXIT. EXIT.                                                          
053400*----------------------------------------------------------------         
053500 950-ESTADISTICAS SECTION.                                                
053600     DISPLAY "*********************************************"              
053700     DISPLAY "TDA1USR - MANTENIMIENTO DE USUARIOS - "                     
053800             WKS-DIA-SIS "/" WKS-MES-SIS "/" WKS-ANO-SIS                  
053900             " " WKS-HOR-SIS ":" WKS-MIN-SIS ":" WKS-SEG-SIS              
054000     MOVE WKS-TRN-LEIDAS          TO WKS-MASCARA                          
054100     DISPLAY "TRANSACCIONES LEIDAS    : " WKS-MASCARA                     
054200     MOVE WKS-TRN-AUTENTICAS      TO WKS-MASCARA                          
054300     DISPLAY "AUTENTICACIONES         : " WKS-MASCARA                     
054400     MOVE WKS-TRN-ALTAS           TO WKS-MASCARA                          
054500     DISPLAY "ALTAS APLICADAS         : " WKS-MASCARA                     
054600     MOVE WKS-TRN-BAJAS           TO WKS-MASCARA                          
054700     DISPLAY "BAJAS APLICADAS         : " WKS-MASCARA                     
054800     MOVE WKS-TRN-CAMBIOS-ROL     TO WKS-MASCARA                          
054900     DISPLAY "CAMBIOS DE ROL          : " WKS-MASCARA                     
055000     MOVE WKS-TRN-CAMBIOS-CLAVE   TO WKS-MASCARA                          
055100     DISPLAY "CAMBIOS DE CLAVE        : " WKS-MASCARA                     
055200     MOVE WKS-TRN-RECHAZADAS      TO WKS-MASCARA                          
055300     DISPLAY "TRANSACCIONES RECHAZADAS: " WKS-MASCARA                     
055400     DISPLAY "*********************************************".             
055500 950-EXIT. EXIT.                                                          
055600*----------------------------------------------------------------         
055700 990-CIERRA-ARCHIVOS SECTION.                                             
055800     CLOSE TDAUSR TDAUST.                                                 
055900 990-EXIT. EXIT.                                                          
