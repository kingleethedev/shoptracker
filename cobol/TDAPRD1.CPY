000100*****************************************************************         
000200*               TDAPRD1  -  MAESTRO DE PRODUCTOS                *         
000300*****************************************************************         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* ARCHIVO     : TDAPRD   MAESTRO DE PRODUCTOS, SECUENCIAL FIJO   *        
000600* CLAVE       : TDPR-ID  (ORDEN DE MANTENIMIENTO Y LISTADO)      *        
000700*****************************************************************         
000800* TDPR-CAMPO-RESERVA SE DEJA EN BLANCO; RESERVADO PARA UNA       *        
000900* FUTURA AMPLIACION DEL LAYOUT (PROVEEDOR, UBICACION, ETC.)      *        
001000*****************************************************************         
001100 01  REG-TDAPRD.                                                          
001200     02  TDPR-ID                   PIC 9(05).                             
001300     02  FILLER                    PIC X(01).                             
001400     02  TDPR-NOMBRE               PIC X(30).                             
001500     02  FILLER                    PIC X(01).                             
001600     02  TDPR-PRECIO-COMPRA        PIC S9(7)V99.                          
001700     02  FILLER                    PIC X(01).                             
001800     02  TDPR-PRECIO-VENTA         PIC S9(7)V99.                          
001900     02  FILLER                    PIC X(01).                             
002000     02  TDPR-EXISTENCIA           PIC S9(5).                             
002100     02  FILLER                    PIC X(01).                             
002200     02  TDPR-CAMPO-RESERVA        PIC X(10).                             
002300     02  FILLER                    PIC X(04).                             
