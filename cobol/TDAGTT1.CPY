000100*****************************************************************         
000200*               TDAGTT1  -  TRANSACCION DE GASTO                *         
000300*****************************************************************         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* ARCHIVO     : TDAGTT   TRANSACCIONES DE GASTO, SECUENCIAL FIJO *        
000600* NOTA        : LA CATEGORIA SE BUSCA POR NOMBRE (SIN RESPETAR   *        
000700*             : MAYUSCULAS/MINUSCULAS); SI NO EXISTE SE CREA     *        
000800*****************************************************************         
000900 01  REG-TDAGTT.                                                          
001000     02  TDGR-CATEGORIA-NOMBRE     PIC X(30).                             
001100     02  TDGR-CATEGORIA-TIPO       PIC X(10).                             
001200     02  TDGR-IMPORTE              PIC S9(9)V99.                          
001300     02  TDGR-DESCRIPCION          PIC X(40).                             
001400     02  TDGR-FECHA                PIC 9(08).                             
001500     02  FILLER                    PIC X(02).                             
