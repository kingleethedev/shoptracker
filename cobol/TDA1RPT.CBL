000100*****************************************************************         
000200* FECHA       : 23/09/1991                                      *         
000300* PROGRAMADOR : MARTA QUINONEZ LOPEZ (MQL)                     *          
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* PROGRAMA    : TDA1RPT                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : GENERA LOS REPORTES DE VENTAS: RESUMEN,         *         
000800*             : GANANCIA POR PRODUCTO, TENDENCIA DIARIA, MAS    *         
000900*             : VENDIDOS Y BAJO STOCK                           *         
001000* ARCHIVOS    : TDAPRD=ENTRADA, TDAVTA=ENTRADA, TDAGTO=ENTRADA, *         
001100*             : TDARPT=SALIDA (LISTADO)                         *         
001200* ACCION (ES) : NINGUNA (SOLO LECTURA Y REPORTE)                *         
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO          *         
001400* INSTALADO   : 23/09/1991                                      *         
001500* BPM/RATIONAL: SOL-11190                                       *         
001600* NOMBRE      : REPORTES DE VENTAS DE TIENDA                    *         
001700*****************************************************************         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.                     TDA1RPT.                                 
002000 AUTHOR.                         MARTA QUINONEZ LOPEZ.                    
002100 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.                
002200 DATE-WRITTEN.                   23/09/1991.                              
002300 DATE-COMPILED.                                                           
002400 SECURITY.                       USO INTERNO DEL DEPARTAMENTO DE          
002500                                  SISTEMAS. PROHIBIDA SU COPIA A          
002600                                  TERCEROS SIN AUTORIZACION.              
002700*****************************************************************         
002800*               H I S T O R I A L   D E   C A M B I O S         *         
002900*****************************************************************         
003000* 23/09/1991 MQL SOL-11190 VERSION INICIAL. RESUMEN DE VENTAS Y *         
003100*                          GANANCIA POR PRODUCTO.                *        
003200* 30/03/1992 MQL SOL-11301 SE AGREGA EL REPORTE DE PRODUCTOS    *         
003300*                          MAS VENDIDOS (TOP 5 POR UNIDADES).   *         
003400* 11/11/1993 CGS SOL-11604 SE AGREGA EL REPORTE DE BAJO STOCK   *         
003500*                          (EXISTENCIA MENOR O IGUAL A 10).     *         
003600* 06/05/1996 CGS SOL-11821 SE AGREGA EL REPORTE DE TENDENCIA    *         
003700*                          DIARIA CON PROMEDIOS, MEJOR DIA Y    *         
003800*                          PORCENTAJE DE CRECIMIENTO.            *        
003900* 15/12/1998 HAM SOL-12219 REVISION DE FIN DE SIGLO. LA RUTINA  *         
004000*                          DE CONVERSION A DIA JULIANO FUE      *         
004100*                          VALIDADA PARA FECHAS DEL ANO 2000 EN *         
004200*                          ADELANTE.                             *        
004300* 09/02/1999 HAM SOL-12220 PRUEBAS ADICIONALES DE LA VENTANA DE *         
004400*                          TENDENCIA (30 DIAS) SOBRE EL CAMBIO  *         
004500*                          DE SIGLO. OK PARA PASE.               *        
004600* 30/07/2003 RTA SOL-13318 SE AGREGA EL BLOQUE DE GANANCIA NETA *         
004700*                          AL FINAL DEL REPORTE DE GANANCIA POR *         
004800*                          PRODUCTO (RESTANDO LOS GASTOS).       *        
004900* 12/10/2009 RTA SOL-14211 SE ESTANDARIZAN LOS MONTOS IMPRESOS  *         
005000*                          CON PREFIJO KES Y SEPARADOR DE MILES.*         
005100* 02/12/2011 RTA SOL-14324 524-LINEA-TENDENCIA NO IMPRIMIA LA   *         
005200*                          GANANCIA DIARIA, SOLO EL INGRESO; SE *         
005300*                          AGREGA AL RENGLON.                   *         
005400* 09/12/2011 RTA SOL-14325 526-METRICAS-TENDENCIA FORZABA LOS   *         
005500*                          PROMEDIOS A CERO CUANDO LA VENTANA DE*         
005600*                          30 DIAS NO TENIA VENTAS, EN VEZ DE   *         
005700*                          DIVIDIR LOS TOTALES ACUMULADOS ENTRE *         
005800*                          LOS 30 DIAS DE LA VENTANA.           *         
005900*****************************************************************         
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     C01                      IS TOP-OF-FORM                              
006400     CLASS WKS-CLASE-SIGNO    IS "+" THRU "-"                             
006500     UPSI-0 ON STATUS         IS WKS-UPSI-DEPURA.                         
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT TDAPRD ASSIGN TO TDAPRD                                       
006900            ORGANIZATION IS LINE SEQUENTIAL                               
007000            FILE STATUS  IS FS-TDAPRD                                     
007100                            FSE-TDAPRD.                                   
007200     SELECT TDAVTA ASSIGN TO TDAVTA                                       
007300            ORGANIZATION IS LINE SEQUENTIAL                               
007400            FILE STATUS  IS FS-TDAVTA                                     
007500                            FSE-TDAVTA.                                   
007600     SELECT TDAGTO ASSIGN TO TDAGTO                                       
007700            ORGANIZATION IS LINE SEQUENTIAL                               
007800            FILE STATUS  IS FS-TDAGTO                                     
007900                            FSE-TDAGTO.                                   
008000     SELECT TDARPT ASSIGN TO TDARPT                                       
008100            ORGANIZATION IS LINE SEQUENTIAL                               
008200            FILE STATUS  IS FS-TDARPT.                                    
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500*----------------------------------------------------------------         
008600*   MAESTRO DE PRODUCTOS (ENTRADA)                                        
008700*----------------------------------------------------------------         
008800 FD  TDAPRD.                                                              
008900     COPY TDAPRD1.                                                        
009000*----------------------------------------------------------------         
009100*   LIBRO DE VENTAS (ENTRADA)                                             
009200*----------------------------------------------------------------         
009300 FD  TDAVTA.                                                              
009400     COPY TDAVTA1.                                                        
009500*----------------------------------------------------------------         
009600*   ARCHIVO DE GASTOS (ENTRADA, SOLO PARA EL TOTAL DE GASTOS)             
009700*----------------------------------------------------------------         
009800 FD  TDAGTO.                                                              
009900     COPY TDAGTO1.                                                        
010000*----------------------------------------------------------------         
010100*   LISTADO DE REPORTES (SALIDA, 132 COLUMNAS)                            
010200*----------------------------------------------------------------         
010300 FD  TDARPT.                                                              
010400 01  LIN-REPORTE                  PIC X(132).                             
010500 WORKING-STORAGE SECTION.                                                 
010600 01  FS-TDAPRD                    PIC 9(02) VALUE ZEROS.                  
010700 01  FS-TDAVTA                    PIC 9(02) VALUE ZEROS.                  
010800 01  FS-TDAGTO                    PIC 9(02) VALUE ZEROS.                  
010900 01  FS-TDARPT                    PIC 9(02) VALUE ZEROS.                  
011000 01  FSE-TDAPRD.                                                          
011100     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
011200     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
011300     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
011400 01  FSE-TDAVTA.                                                          
011500     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
011600     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
011700     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
011800 01  FSE-TDAGTO.                                                          
011900     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
012000     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
012100     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
012200 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
012300 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
012400 01  ACCION                       PIC X(10) VALUE SPACES.                 
012500 01  LLAVE                        PIC X(32) VALUE SPACES.                 
012600 77  WKS-PRD-OCCURS               COMP PIC S9(4) VALUE ZEROS.             
012700 77  WKS-VTA-OCCURS                COMP PIC S9(4) VALUE ZEROS.            
012800 77  WKS-TND-OCCURS                COMP PIC S9(4) VALUE ZEROS.            
012900 77  WKS-UPSI-DEPURA               PIC X(01) VALUE "0".                   
013000 77  WKS-VENTANA-DIAS               PIC S9(05) VALUE +30.                 
013100 77  WKS-UMBRAL-BAJO-STOCK           PIC S9(05) VALUE +10.                
013200 77  WKS-DIAS-PROMEDIO            COMP PIC S9(05) VALUE ZEROS.            
013300*----------------------------------------------------------------         
013400*   FECHA DEL SISTEMA (LIMITE SUPERIOR DE LA VENTANA DE 30 DIAS)          
013500*----------------------------------------------------------------         
013600 01  WKS-FECHA-SISTEMA             PIC 9(08) VALUE ZEROS.                 
013700 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
013800     02  WKS-ANO-SIS               PIC 9(04).                             
013900     02  WKS-MES-SIS               PIC 9(02).                             
014000     02  WKS-DIA-SIS                PIC 9(02).                            
014100*----------------------------------------------------------------         
014200*   AREA DE TRABAJO PARA LA CONVERSION DE FECHA A DIA JULIANO             
014300*   (RUTINA PROPIA, SIN FUNCIONES INTRINSECAS DEL COMPILADOR)             
014400*----------------------------------------------------------------         
014500 01  WKS-FECHA-CONVIERTE           PIC 9(08) VALUE ZEROS.                 
014600 01  WKS-FECHA-CONVIERTE-R REDEFINES WKS-FECHA-CONVIERTE.                 
014700     02  WKS-FC-ANO                 PIC 9(04).                            
014800     02  WKS-FC-MES                 PIC 9(02).                            
014900     02  WKS-FC-DIA                  PIC 9(02).                           
015000 01  WKS-JULIANO-SALIDA             PIC S9(09) COMP VALUE ZEROS.          
015100 01  WKS-JULIANO-HOY                PIC S9(09) COMP VALUE ZEROS.          
015200 01  WKS-JULIANO-LIMITE             PIC S9(09) COMP VALUE ZEROS.          
015300 01  WKS-AJUSTE-A                   PIC S9(09) COMP VALUE ZEROS.          
015400 01  WKS-AJUSTE-Y                   PIC S9(09) COMP VALUE ZEROS.          
015500 01  WKS-AJUSTE-M                   PIC S9(09) COMP VALUE ZEROS.          
015600*----------------------------------------------------------------         
015700*   CONTADORES Y TOTALES GENERALES (U3)                                   
015800*----------------------------------------------------------------         
015900 01  WKS-TOTALES.                                                         
016000     02  WKS-TOTAL-VENTAS           COMP PIC S9(7) VALUE ZEROS.           
016100     02  WKS-TOTAL-ITEMS            COMP PIC S9(9) VALUE ZEROS.           
016200     02  WKS-TOTAL-INGRESO          PIC S9(11)V99 VALUE ZEROS.            
016300     02  WKS-TOTAL-GANANCIA         PIC S9(11)V99 VALUE ZEROS.            
016400     02  WKS-TOTAL-GASTOS           PIC S9(11)V99 VALUE ZEROS.            
016500     02  WKS-GANANCIA-NETA          PIC S9(11)V99 VALUE ZEROS.            
016600     02  WKS-MARGEN-BRUTO-PCT       PIC S9(05)V99 VALUE ZEROS.            
016700     02  WKS-MARGEN-NETO-PCT        PIC S9(05)V99 VALUE ZEROS.            
016800     02  WKS-PROMEDIO-INGRESO       PIC S9(11)V99 VALUE ZEROS.            
016900     02  WKS-PROMEDIO-GANANCIA      PIC S9(11)V99 VALUE ZEROS.            
017000     02  WKS-PROMEDIO-ITEMS         PIC S9(09)V99 VALUE ZEROS.            
017100     02  WKS-TASA-CRECIMIENTO-PCT   PIC S9(05)V99 VALUE ZEROS.            
017200     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9.                        
017300     02  WKS-MASCARA-MONTO          PIC Z,ZZZ,ZZZ,ZZ9.99-.                
017400     02  WKS-MASCARA-MONTO-2        PIC Z,ZZZ,ZZZ,ZZ9.99-.                
017500     02  WKS-MASCARA-PCT            PIC Z,ZZ9.99-.                        
017600     02  FILLER                     PIC X(01) VALUE SPACES.               
017700*----------------------------------------------------------------         
017800*   TABLA EN MEMORIA DEL MAESTRO DE PRODUCTOS, CON LOS                    
017900*   ACUMULADOS DE VENTA DE CADA PRODUCTO (U4)                             
018000*----------------------------------------------------------------         
018100 01  WKS-TABLA-PRODUCTOS.                                                 
018200     02  WKS-FILA-PRODUCTO OCCURS 1 TO 2000 TIMES                         
018300                           DEPENDING ON WKS-PRD-OCCURS                    
018400                           ASCENDING KEY WKS-T-ID                         
018500                           INDEXED BY IDX-PRD.                            
018600         03  WKS-T-ID               PIC 9(05).                            
018700         03  WKS-T-NOMBRE           PIC X(30).                            
018800         03  WKS-T-EXISTENCIA       PIC S9(5).                            
018900         03  WKS-T-UNIDADES         PIC S9(9).                            
019000         03  WKS-T-INGRESO          PIC S9(9)V99.                         
019100         03  WKS-T-GANANCIA         PIC S9(9)V99.                         
019200         03  FILLER                 PIC X(01).                            
019300*----------------------------------------------------------------         
019400*   COPIAS DE LA TABLA DE PRODUCTOS ORDENADAS DE FORMA DISTINTA           
019500*   PARA CADA REPORTE (GANANCIA DESC, UNIDADES DESC, STOCK ASC)           
019600*----------------------------------------------------------------         
019700 01  WKS-TABLA-GANANCIA.                                                  
019800     02  WKS-G-FILA OCCURS 1 TO 2000 TIMES                                
019900                    DEPENDING ON WKS-PRD-OCCURS                           
020000                    INDEXED BY IDX-GAN.                                   
020100         03  WKS-G-ID                PIC 9(05).                           
020200         03  WKS-G-NOMBRE            PIC X(30).                           
020300         03  WKS-G-EXISTENCIA        PIC S9(5).                           
020400         03  WKS-G-UNIDADES          PIC S9(9).                           
020500         03  WKS-G-INGRESO           PIC S9(9)V99.                        
020600         03  WKS-G-GANANCIA          PIC S9(9)V99.                        
020700         03  FILLER                  PIC X(01).                           
020800 01  WKS-TABLA-UNIDADES.                                                  
020900     02  WKS-U-FILA OCCURS 1 TO 2000 TIMES                                
021000                    DEPENDING ON WKS-PRD-OCCURS                           
021100                    INDEXED BY IDX-UNI.                                   
021200         03  WKS-U-ID                PIC 9(05).                           
021300         03  WKS-U-NOMBRE            PIC X(30).                           
021400         03  WKS-U-EXISTENCIA        PIC S9(5).                           
021500         03  WKS-U-UNIDADES          PIC S9(9).                           
021600         03  WKS-U-INGRESO           PIC S9(9)V99.                        
021700         03  WKS-U-GANANCIA          PIC S9(9)V99.                        
021800         03  FILLER                  PIC X(01).                           
021900 01  WKS-TABLA-STOCK.                                                     
022000     02  WKS-S-FILA OCCURS 1 TO 2000 TIMES                                
022100                    DEPENDING ON WKS-PRD-OCCURS                           
022200                    INDEXED BY IDX-STK.                                   
022300         03  WKS-S-ID                PIC 9(05).                           
022400         03  WKS-S-NOMBRE            PIC X(30).                           
022500         03  WKS-S-EXISTENCIA        PIC S9(5).                           
022600         03  FILLER                  PIC X(01).                           
022700 01  WKS-FILA-TEMPORAL              PIC X(72).                            
022800*----------------------------------------------------------------         
022900*   TABLA EN MEMORIA DEL LIBRO DE VENTAS (PARA ORDENAR POR                
023000*   FECHA Y FILTRAR LA VENTANA DE TENDENCIA)                              
023100*----------------------------------------------------------------         
023200 01  WKS-TABLA-VENTAS.                                                    
023300     02  WKS-V-FILA OCCURS 1 TO 5000 TIMES                                
023400                    DEPENDING ON WKS-VTA-OCCURS                           
023500                    INDEXED BY IDX-VTA.                                   
023600         03  WKS-V-FECHA             PIC 9(08).                           
023700         03  WKS-V-TOTAL             PIC S9(9)V99.                        
023800         03  WKS-V-GANANCIA          PIC S9(9)V99.                        
023900         03  FILLER                  PIC X(01).                           
024000 01  WKS-FILA-VENTA-TEMPORAL         PIC X(31).                           
024100 01  WKS-FILA-STOCK-TEMPORAL         PIC X(41).                           
024200*----------------------------------------------------------------         
024300*   TABLA DE TENDENCIA DIARIA (U6), UNA FILA POR FECHA CON VENTAS         
024400*----------------------------------------------------------------         
024500 01  WKS-TABLA-TENDENCIA.                                                 
024600     02  WKS-TD-FILA OCCURS 1 TO 31 TIMES                                 
024700                     DEPENDING ON WKS-TND-OCCURS                          
024800                     INDEXED BY IDX-TND.                                  
024900         03  WKS-TD-FECHA             PIC 9(08).                          
025000         03  WKS-TD-INGRESO           PIC S9(9)V99.                       
025100         03  WKS-TD-GANANCIA          PIC S9(9)V99.                       
025200         03  FILLER                   PIC X(01).                          
025300 01  WKS-MEJOR-DIA-FECHA              PIC 9(08) VALUE ZEROS.              
025400 01  WKS-MEJOR-DIA-INGRESO            PIC S9(9)V99 VALUE ZEROS.           
025500 01  WKS-SWITCHES.                                                        
025600     02  WKS-FIN-PRODUCTOS           PIC X(01) VALUE "N".                 
025700         88  FIN-PRODUCTOS                      VALUE "S".                
025800     02  WKS-FIN-VENTAS              PIC X(01) VALUE "N".                 
025900         88  FIN-VENTAS                         VALUE "S".                
026000     02  WKS-FIN-GASTOS              PIC X(01) VALUE "N".                 
026100         88  FIN-GASTOS                         VALUE "S".                
026200     02  FILLER                      PIC X(01) VALUE SPACES.              
026300 01  WKS-LINEA-DETALLE                PIC X(132) VALUE SPACES.            
026400 01  WKS-NOMBRE-FECHA                 PIC X(10) VALUE SPACES.             
026500 01  WKS-NOMBRE-FECHA-R REDEFINES WKS-NOMBRE-FECHA.                       
026600     02  WKS-NF-ANO                   PIC 9(04).                          
026700     02  FILLER                       PIC X(01).                          
026800     02  WKS-NF-MES                   PIC 9(02).                          
026900     02  FILLER                       PIC X(01).                          
027000     02  WKS-NF-DIA                   PIC 9(02).                          
027100 PROCEDURE DIVISION.                                                      
027200*----------------------------------------------------------------         
027300*               S E C C I O N   P R I N C I P A L                         
027400*----------------------------------------------------------------         
027500 000-PRINCIPAL SECTION.                                                   
027600     ACCEPT  WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                         
027700     PERFORM 100-ABRE-ARCHIVOS THRU 100-EXIT                              
027800     PERFORM 200-CARGA-MAESTRO-PRODUCTO THRU 200-EXIT                     
027900     PERFORM 220-CARGA-GASTOS THRU 220-EXIT                               
028000     PERFORM 300-ACUMULA-VENTAS THRU 300-EXIT                             
028100     PERFORM 400-ORDENA-POR-GANANCIA THRU 400-EXIT                        
028200     PERFORM 410-ORDENA-POR-UNIDADES THRU 410-EXIT                        
028300     PERFORM 420-ORDENA-POR-STOCK THRU 420-EXIT                           
028400     PERFORM 600-ORDENA-VENTAS-POR-FECHA THRU 600-EXIT                    
028500     PERFORM 500-IMPRIME-RESUMEN-VENTAS THRU 500-EXIT                     
028600     PERFORM 510-IMPRIME-GANANCIA-PRODUCTO THRU 510-EXIT                  
028700     PERFORM 520-IMPRIME-TENDENCIA-DIARIA THRU 520-EXIT                   
028800     PERFORM 530-IMPRIME-MAS-VENDIDOS THRU 530-EXIT                       
028900     PERFORM 540-IMPRIME-BAJO-STOCK THRU 540-EXIT                         
029000     PERFORM 990-CIERRA-ARCHIVOS THRU 990-EXIT                            
029100     STOP RUN.                                                            
029200 000-EXIT. EXIT.                                                          
029300*----------------------------------------------------------------         
029400 100-ABRE-ARCHIVOS SECTION.                                               
029500     MOVE  "TDA1RPT"  TO  PROGRAMA                                        
029600     OPEN INPUT  TDAPRD                                                   
029700     IF FS-TDAPRD NOT = "00" AND NOT = "35"                               
029800        MOVE "OPEN"     TO ACCION                                         
029900        MOVE SPACES     TO LLAVE                                          
030000        MOVE "TDAPRD"   TO ARCHIVO                                        
030100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
030200                              FS-TDAPRD, FSE-TDAPRD                       
030300        DISPLAY ">>> ERROR AL ABRIR TDAPRD, VER SPOOL <<<"                
030400        MOVE 91 TO RETURN-CODE                                            
030500        STOP RUN                                                          
030600     END-IF                                                               
030700     OPEN INPUT  TDAVTA                                                   
030800     IF FS-TDAVTA NOT = "00" AND NOT = "35"                               
030900        MOVE "OPEN"     TO ACCION                                         
031000        MOVE SPACES     TO LLAVE                                          
031100        MOVE "TDAVTA"   TO ARCHIVO                                        
031200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
031300                              FS-TDAVTA, FSE-TDAVTA                       
031400        DISPLAY ">>> ERROR AL ABRIR TDAVTA, VER SPOOL <<<"                
031500        MOVE 91 TO RETURN-CODE                                            
031600        STOP RUN                                                          
031700     END-IF                                                               
031800     OPEN INPUT  TDAGTO                                                   
031900     IF FS-TDAGTO NOT = "00" AND NOT = "35"                               
032000        MOVE "OPEN"     TO ACCION                                         
032100        MOVE SPACES     TO LLAVE                                          
032200        MOVE "TDAGTO"   TO ARCHIVO                                        
032300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
032400                              FS-TDAGTO, FSE-TDAGTO                       
032500        DISPLAY ">>> ERROR AL ABRIR TDAGTO, VER SPOOL <<<"                
032600        MOVE 91 TO RETURN-CODE                                            
032700        STOP RUN                                                          
032800     END-IF                                                               
032900     OPEN OUTPUT TDARPT.                                                  
033000 100-EXIT. EXIT.                                                          
033100*----------------------------------------------------------------         
033200 200-CARGA-MAESTRO-PRODUCTO SECTION.                                      
033300     MOVE ZEROS TO WKS-PRD-OCCURS                                         
033400     IF FS-TDAPRD = "00"                                                  
033500        PERFORM 210-LEE-PRODUCTO THRU 210-EXIT                            
033600             UNTIL FS-TDAPRD = "10"                                       
033700     END-IF.                                                              
033800 200-EXIT. EXIT.                                                          
033900*----------------------------------------------------------------         
034000 210-LEE-PRODUCTO SECTION.                                                
034100     READ TDAPRD                                                          
034200        AT END                                                            
034300           MOVE "10" TO FS-TDAPRD                                         
034400        NOT AT END                                                        
034500           ADD  1                 TO WKS-PRD-OCCURS                       
034600           MOVE TDPR-ID           TO WKS-T-ID (WKS-PRD-OCCURS)            
034700           MOVE TDPR-NOMBRE       TO WKS-T-NOMBRE (WKS-PRD-OCCURS)        
034800           MOVE TDPR-EXISTENCIA   TO                                      
034900                              WKS-T-EXISTENCIA (WKS-PRD-OCCURS)           
035000           MOVE ZEROS             TO                                      
035100                              WKS-T-UNIDADES (WKS-PRD-OCCURS)             
035200           MOVE ZEROS             TO                                      
035300                              WKS-T-INGRESO (WKS-PRD-OCCURS)              
035400           MOVE ZEROS             TO                                      
035500                              WKS-T-GANANCIA (WKS-PRD-OCCURS)             
035600     END-READ.                                                            
035700 210-EXIT. EXIT.                                                          
035800*----------------------------------------------------------------         
035900*   SUMA EL TOTAL DE GASTOS DEL ARCHIVO TDAGTO (SIN FILTRO DE             
036000*   FECHA; SE USA PARA LA GANANCIA NETA DEL REPORTE 2)                    
036100*----------------------------------------------------------------         
036200 220-CARGA-GASTOS SECTION.                                                
036300     MOVE ZEROS TO WKS-TOTAL-GASTOS                                       
036400     IF FS-TDAGTO = "00"                                                  
036500        PERFORM 225-LEE-GASTO THRU 225-EXIT                               
036600             UNTIL FS-TDAGTO = "10"                                       
036700     END-IF.                                                              
036800 220-EXIT. EXIT.                                                          
036900*----------------------------------------------------------------         
037000 225-LEE-GASTO SECTION.                                                   
037100     READ TDAGTO                                                          
037200        AT END                                                            
037300           MOVE "10" TO FS-TDAGTO                                         
037400        NOT AT END                                                        
037500           ADD TDGT-IMPORTE TO WKS-TOTAL-GASTOS                           
037600     END-READ.                                                            
037700 225-EXIT. EXIT.                                                          
037800*----------------------------------------------------------------         
037900*   UNA SOLA PASADA POR EL LIBRO DE VENTAS: ACTUALIZA EL                  
038000*   ACUMULADO POR PRODUCTO (U4), LOS TOTALES GENERALES (U3) Y             
038100*   CARGA LA TABLA PARA LA TENDENCIA DIARIA (U6)                          
038200*----------------------------------------------------------------         
038300 300-ACUMULA-VENTAS SECTION.                                              
038400     MOVE ZEROS TO WKS-VTA-OCCURS                                         
038500     IF FS-TDAVTA = "00"                                                  
038600        PERFORM 310-LEE-VENTA THRU 310-EXIT                               
038700             UNTIL FS-TDAVTA = "10"                                       
038800     END-IF.                                                              
038900 300-EXIT. EXIT.                                                          
039000*----------------------------------------------------------------         
039100 310-LEE-VENTA SECTION.                                                   
039200     READ TDAVTA                                                          
039300        AT END                                                            
039400           MOVE "10" TO FS-TDAVTA                                         
039500        NOT AT END                                                        
039600           ADD  1 TO WKS-TOTAL-VENTAS                                     
039700           ADD  TDVT-CANTIDAD    TO WKS-TOTAL-ITEMS                       
039800           ADD  TDVT-TOTAL-VENTA TO WKS-TOTAL-INGRESO                     
039900           ADD  TDVT-GANANCIA    TO WKS-TOTAL-GANANCIA                    
040000           SET  IDX-PRD TO 1                                              
040100           SEARCH ALL WKS-FILA-PRODUCTO                                   
040200              AT END                                                      
040300                 CONTINUE                                                 
040400              WHEN WKS-T-ID (IDX-PRD) = TDVT-PRODUCTO-ID                  
040500                 ADD TDVT-CANTIDAD    TO                                  
040600                         WKS-T-UNIDADES (IDX-PRD)                         
040700                 ADD TDVT-TOTAL-VENTA TO                                  
040800                         WKS-T-INGRESO (IDX-PRD)                          
040900                 ADD TDVT-GANANCIA    TO                                  
041000                         WKS-T-GANANCIA (IDX-PRD)                         
041100           END-SEARCH                                                     
041200           ADD  1                    TO WKS-VTA-OCCURS                    
041300           MOVE TDVT-FECHA           TO                                   
041400                               WKS-V-FECHA (WKS-VTA-OCCURS)               
041500           MOVE TDVT-TOTAL-VENTA     TO                                   
041600                               WKS-V-TOTAL (WKS-VTA-OCCURS)               
041700           MOVE TDVT-GANANCIA        TO                                   
041800                               WKS-V-GANANCIA (WKS-VTA-OCCURS)            
041900     END-READ.                                                            
042000 310-EXIT. EXIT.                                                          
042100*----------------------------------------------------------------         
042200*   COPIA LA TABLA DE PRODUCTOS Y LA ORDENA POR GANANCIA                  
042300*   DESCENDENTE (BURBUJA, SEGUN EL USO DE LA CASA)                        
042400*----------------------------------------------------------------         
042500 400-ORDENA-POR-GANANCIA SECTION.                                         
042600     PERFORM 401-COPIA-FILA-GANANCIA THRU 401-EXIT                        
042700          VARYING IDX-PRD FROM 1 BY 1                                     
042800          UNTIL IDX-PRD > WKS-PRD-OCCURS                                  
042900     IF WKS-PRD-OCCURS > 1                                                
043000        PERFORM 402-PASADA-GANANCIA THRU 402-EXIT                         
043100             VARYING IDX-PRD FROM 1 BY 1                                  
043200             UNTIL IDX-PRD >= WKS-PRD-OCCURS                              
043300     END-IF.                                                              
043400 400-EXIT. EXIT.                                                          
043500*----------------------------------------------------------------         
043600 401-COPIA-FILA-GANANCIA SECTION.                                         
043700     MOVE WKS-T-ID (IDX-PRD)         TO WKS-G-ID (IDX-PRD)                
043800     MOVE WKS-T-NOMBRE (IDX-PRD)     TO WKS-G-NOMBRE (IDX-PRD)            
043900     MOVE WKS-T-EXISTENCIA (IDX-PRD) TO                                   
044000                                  WKS-G-EXISTENCIA (IDX-PRD)              
044100     MOVE WKS-T-UNIDADES (IDX-PRD)   TO                                   
044200                                    WKS-G-UNIDADES (IDX-PRD)              
044300     MOVE WKS-T-INGRESO (IDX-PRD)    TO WKS-G-INGRESO (IDX-PRD)           
044400     MOVE WKS-T-GANANCIA (IDX-PRD)   TO                                   
044500                                    WKS-G-GANANCIA (IDX-PRD).             
044600 401-EXIT. EXIT.                                                          
044700*----------------------------------------------------------------         
044800 402-PASADA-GANANCIA SECTION.                                             
044900     PERFORM 404-COMPARA-GANANCIA THRU 404-EXIT                           
045000          VARYING IDX-GAN FROM 1 BY 1                                     
045100          UNTIL IDX-GAN >= (WKS-PRD-OCCURS - IDX-PRD + 1).                
045200 402-EXIT. EXIT.                                                          
045300*----------------------------------------------------------------         
045400 404-COMPARA-GANANCIA SECTION.                                            
045500     IF WKS-G-GANANCIA (IDX-GAN) < WKS-G-GANANCIA (IDX-GAN + 1)           
045600        MOVE WKS-G-FILA (IDX-GAN)     TO WKS-FILA-TEMPORAL                
045700        MOVE WKS-G-FILA (IDX-GAN + 1) TO WKS-G-FILA (IDX-GAN)             
045800        MOVE WKS-FILA-TEMPORAL        TO WKS-G-FILA (IDX-GAN + 1)         
045900     END-IF.                                                              
046000 404-EXIT. EXIT.                                                          
046100*----------------------------------------------------------------         
046200*   COPIA LA TABLA DE PRODUCTOS Y LA ORDENA POR UNIDADES                  
046300*   VENDIDAS DESCENDENTE (BURBUJA)                                        
046400*----------------------------------------------------------------         
046500 410-ORDENA-POR-UNIDADES SECTION.                                         
046600     PERFORM 411-COPIA-FILA-UNIDADES THRU 411-EXIT                        
046700          VARYING IDX-PRD FROM 1 BY 1                                     
046800          UNTIL IDX-PRD > WKS-PRD-OCCURS                                  
046900     IF WKS-PRD-OCCURS > 1                                                
047000        PERFORM 412-PASADA-UNIDADES THRU 412-EXIT                         
047100             VARYING IDX-PRD FROM 1 BY 1                                  
047200             UNTIL IDX-PRD >= WKS-PRD-OCCURS                              
047300     END-IF.                                                              
047400 410-EXIT. EXIT.                                                          
047500*----------------------------------------------------------------         
047600 411-COPIA-FILA-UNIDADES SECTION.                                         
047700     MOVE WKS-T-ID (IDX-PRD)         TO WKS-U-ID (IDX-PRD)                
047800     MOVE WKS-T-NOMBRE (IDX-PRD)     TO WKS-U-NOMBRE (IDX-PRD)            
047900     MOVE WKS-T-EXISTENCIA (IDX-PRD) TO                                   
048000                                  WKS-U-EXISTENCIA (IDX-PRD)              
048100     MOVE WKS-T-UNIDADES (IDX-PRD)   TO                                   
048200                                    WKS-U-UNIDADES (IDX-PRD)              
048300     MOVE WKS-T-INGRESO (IDX-PRD)    TO WKS-U-INGRESO (IDX-PRD)           
048400     MOVE WKS-T-GANANCIA (IDX-PRD)   TO                                   
048500                                    WKS-U-GANANCIA (IDX-PRD).             
048600 411-EXIT. EXIT.                                                          
048700*----------------------------------------------------------------         
048800 412-PASADA-UNIDADES SECTION.                                             
048900     PERFORM 414-COMPARA-UNIDADES THRU 414-EXIT                           
049000          VARYING IDX-UNI FROM 1 BY 1                                     
049100          UNTIL IDX-UNI >= (WKS-PRD-OCCURS - IDX-PRD + 1).                
049200 412-EXIT. EXIT.                                                          
049300*----------------------------------------------------------------         
049400 414-COMPARA-UNIDADES SECTION.                                            
049500     IF WKS-U-UNIDADES (IDX-UNI) < WKS-U-UNIDADES (IDX-UNI + 1)           
049600        MOVE WKS-U-FILA (IDX-UNI)     TO WKS-FILA-TEMPORAL                
049700        MOVE WKS-U-FILA (IDX-UNI + 1) TO WKS-U-FILA (IDX-UNI)             
049800        MOVE WKS-FILA-TEMPORAL        TO WKS-U-FILA (IDX-UNI + 1)         
049900     END-IF.                                                              
050000 414-EXIT. EXIT.                                                          
050100*----------------------------------------------------------------         
050200*   COPIA LA TABLA DE PRODUCTOS Y LA ORDENA POR EXISTENCIA                
050300*   ASCENDENTE (BURBUJA)                                                  
050400*----------------------------------------------------------------         
050500 420-ORDENA-POR-STOCK SECTION.                                            
050600     PERFORM 421-COPIA-FILA-STOCK THRU 421-EXIT                           
050700          VARYING IDX-PRD FROM 1 BY 1                                     
050800          UNTIL IDX-PRD > WKS-PRD-OCCURS                                  
050900     IF WKS-PRD-OCCURS > 1                                                
051000        PERFORM 422-PASADA-STOCK THRU 422-EXIT                            
051100             VARYING IDX-PRD FROM 1 BY 1                                  
051200             UNTIL IDX-PRD >= WKS-PRD-OCCURS                              
051300     END-IF.                                                              
051400 420-EXIT. EXIT.                                                          
051500*----------------------------------------------------------------         
051600 421-COPIA-FILA-STOCK SECTION.                                            
051700     MOVE WKS-T-ID (IDX-PRD)         TO WKS-S-ID (IDX-PRD)                
051800     MOVE WKS-T-NOMBRE (IDX-PRD)     TO WKS-S-NOMBRE (IDX-PRD)            
051900     MOVE WKS-T-EXISTENCIA (IDX-PRD) TO                                   
052000                                  WKS-S-EXISTENCIA (IDX-PRD).             
052100 421-EXIT. EXIT.                                                          
052200*----------------------------------------------------------------         
052300 422-PASADA-STOCK SECTION.                                                
052400     PERFORM 424-COMPARA-STOCK THRU 424-EXIT                              
052500          VARYING IDX-STK FROM 1 BY 1                                     
052600          UNTIL IDX-STK >= (WKS-PRD-OCCURS - IDX-PRD + 1).                
052700 422-EXIT. EXIT.                                                          
052800*----------------------------------------------------------------         
052900 424-COMPARA-STOCK SECTION.                                               
053000     IF WKS-S-EXISTENCIA (IDX-STK) >                                      
053100           WKS-S-EXISTENCIA (IDX-STK + 1)                                 
053200        MOVE WKS-S-FILA (IDX-STK)      TO WKS-FILA-STOCK-TEMPORAL         
053300        MOVE WKS-S-FILA (IDX-STK + 1)  TO WKS-S-FILA (IDX-STK)            
053400        MOVE WKS-FILA-STOCK-TEMPORAL   TO WKS-S-FILA (IDX-STK + 1)        
053500     END-IF.                                                              
053600 424-EXIT. EXIT.                                                          
053700*----------------------------------------------------------------         
053800*   ORDENA LA TABLA DE VENTAS POR FECHA ASCENDENTE (BURBUJA)              
053900*----------------------------------------------------------------         
054000 600-ORDENA-VENTAS-POR-FECHA SECTION.                                     
054100     IF WKS-VTA-OCCURS > 1                                                
054200        PERFORM 602-PASADA-FECHA THRU 602-EXIT                            
054300             VARYING IDX-VTA FROM 1 BY 1                                  
054400             UNTIL IDX-VTA >= WKS-VTA-OCCURS                              
054500     END-IF.                                                              
054600 600-EXIT. EXIT.                                                          
054700*----------------------------------------------------------------         
054800 602-PASADA-FECHA SECTION.                                                
054900     PERFORM 604-COMPARA-FECHA THRU 604-EXIT                              
055000          VARYING IDX-TND FROM 1 BY 1                                     
055100          UNTIL IDX-TND >= (WKS-VTA-OCCURS - IDX-VTA + 1).                
055200 602-EXIT. EXIT.                                                          
055300*----------------------------------------------------------------         
055400 604-COMPARA-FECHA SECTION.                                               
055500     IF WKS-V-FECHA (IDX-TND) > WKS-V-FECHA (IDX-TND + 1)                 
055600        MOVE WKS-V-FILA (IDX-TND)     TO WKS-FILA-VENTA-TEMPORAL          
055700        MOVE WKS-V-FILA (IDX-TND + 1) TO WKS-V-FILA (IDX-TND)             
055800        MOVE WKS-FILA-VENTA-TEMPORAL  TO WKS-V-FILA (IDX-TND + 1)         
055900     END-IF.                                                              
056000 604-EXIT. EXIT.                                                          
056100*----------------------------------------------------------------         
056200*   CONVIERTE WKS-FECHA-CONVIERTE (YYYYMMDD) A NUMERO DE DIA              
056300*   JULIANO EN WKS-JULIANO-SALIDA, SEGUN LA FORMULA CLASICA DE            
056400*   CALENDARIO (SIN USAR FUNCIONES INTRINSECAS DEL COMPILADOR)            
056500*----------------------------------------------------------------         
056600 650-CALCULA-JULIANO SECTION.                                             
056700     COMPUTE WKS-AJUSTE-A = (14 - WKS-FC-MES) / 12                        
056800     COMPUTE WKS-AJUSTE-Y = WKS-FC-ANO + 4800 - WKS-AJUSTE-A              
056900     COMPUTE WKS-AJUSTE-M =                                               
057000             WKS-FC-MES + (12 * WKS-AJUSTE-A) - 3                         
057100     COMPUTE WKS-JULIANO-SALIDA =                                         
057200             WKS-FC-DIA                                                   
057300           + ((153 * WKS-AJUSTE-M) + 2) / 5                               
057400           + (365 * WKS-AJUSTE-Y)                                         
057500           + (WKS-AJUSTE-Y / 4)                                           
057600           - (WKS-AJUSTE-Y / 100)                                         
057700           + (WKS-AJUSTE-Y / 400)                                         
057800           - 32045.                                                       
057900 650-EXIT. EXIT.                                                          
058000*----------------------------------------------------------------         
058100*               R E P O R T E   1  -  R E S U M E N                       
058200*----------------------------------------------------------------         
058300 500-IMPRIME-RESUMEN-VENTAS SECTION.                                      
058400     MOVE SPACES TO LIN-REPORTE                                           
058500     MOVE "REPORTE 1 - RESUMEN DE VENTAS" TO LIN-REPORTE                  
058600     WRITE LIN-REPORTE                                                    
058700     MOVE WKS-TOTAL-VENTAS TO WKS-MASCARA                                 
058800     STRING "TOTAL DE VENTAS       : " WKS-MASCARA                        
058900            DELIMITED BY SIZE INTO LIN-REPORTE                            
059000     WRITE LIN-REPORTE                                                    
059100     MOVE SPACES TO LIN-REPORTE                                           
059200     MOVE WKS-TOTAL-INGRESO TO WKS-MASCARA-MONTO                          
059300     STRING "INGRESO TOTAL (KES)   : " WKS-MASCARA-MONTO                  
059400            DELIMITED BY SIZE INTO LIN-REPORTE                            
059500     WRITE LIN-REPORTE                                                    
059600     MOVE SPACES TO LIN-REPORTE                                           
059700     MOVE WKS-TOTAL-GANANCIA TO WKS-MASCARA-MONTO                         
059800     STRING "GANANCIA BRUTA (KES)  : " WKS-MASCARA-MONTO                  
059900            DELIMITED BY SIZE INTO LIN-REPORTE                            
060000     WRITE LIN-REPORTE.                                                   
060100 500-EXIT. EXIT.                                                          
060200*----------------------------------------------------------------         
060300*         R E P O R T E   2  -  G A N A N C I A / P R O D U C T O         
060400*----------------------------------------------------------------         
060500 510-IMPRIME-GANANCIA-PRODUCTO SECTION.                                   
060600     MOVE SPACES TO LIN-REPORTE                                           
060700     MOVE "REPORTE 2 - GANANCIA POR PRODUCTO" TO LIN-REPORTE              
060800     WRITE LIN-REPORTE                                                    
060900     PERFORM 512-LINEA-GANANCIA THRU 512-EXIT                             
061000          VARYING IDX-GAN FROM 1 BY 1                                     
061100          UNTIL IDX-GAN > WKS-PRD-OCCURS                                  
061200     MOVE SPACES TO LIN-REPORTE                                           
061300     MOVE WKS-TOTAL-ITEMS TO WKS-MASCARA                                  
061400     STRING "TOTAL UNIDADES        : " WKS-MASCARA                        
061500            DELIMITED BY SIZE INTO LIN-REPORTE                            
061600     WRITE LIN-REPORTE                                                    
061700     MOVE SPACES TO LIN-REPORTE                                           
061800     MOVE WKS-TOTAL-INGRESO TO WKS-MASCARA-MONTO                          
061900     STRING "INGRESO TOTAL (KES)   : " WKS-MASCARA-MONTO                  
062000            DELIMITED BY SIZE INTO LIN-REPORTE                            
062100     WRITE LIN-REPORTE                                                    
062200     MOVE SPACES TO LIN-REPORTE                                           
062300     MOVE WKS-TOTAL-GANANCIA TO WKS-MASCARA-MONTO                         
062400     STRING "GANANCIA BRUTA (KES)  : " WKS-MASCARA-MONTO                  
062500            DELIMITED BY SIZE INTO LIN-REPORTE                            
062600     WRITE LIN-REPORTE                                                    
062700     PERFORM 514-GANANCIA-NETA THRU 514-EXIT.                             
062800 510-EXIT. EXIT.                                                          
062900*----------------------------------------------------------------         
063000 512-LINEA-GANANCIA SECTION.                                              
063100     MOVE SPACES TO LIN-REPORTE                                           
063200     MOVE WKS-G-UNIDADES (IDX-GAN) TO WKS-MASCARA                         
063300     MOVE WKS-G-INGRESO (IDX-GAN)  TO WKS-MASCARA-MONTO                   
063400     STRING WKS-G-NOMBRE (IDX-GAN) "  UNID:" WKS-MASCARA                  
063500            "  ING:" WKS-MASCARA-MONTO                                    
063600            DELIMITED BY SIZE INTO LIN-REPORTE                            
063700     WRITE LIN-REPORTE.                                                   
063800 512-EXIT. EXIT.                                                          
063900*----------------------------------------------------------------         
064000*   BLOQUE DE GANANCIA NETA: RESTA LOS GASTOS A LA GANANCIA               
064100*   BRUTA Y CALCULA LOS MARGENES (REDONDEADOS A 2 DECIMALES)              
064200*----------------------------------------------------------------         
064300 514-GANANCIA-NETA SECTION.                                               
064400     COMPUTE WKS-GANANCIA-NETA =                                          
064500             WKS-TOTAL-GANANCIA - WKS-TOTAL-GASTOS                        
064600     IF WKS-TOTAL-INGRESO = ZEROS                                         
064700        MOVE ZEROS TO WKS-MARGEN-BRUTO-PCT                                
064800        MOVE ZEROS TO WKS-MARGEN-NETO-PCT                                 
064900     ELSE                                                                 
065000        COMPUTE WKS-MARGEN-BRUTO-PCT ROUNDED =                            
065100                (WKS-TOTAL-GANANCIA / WKS-TOTAL-INGRESO) * 100            
065200        COMPUTE WKS-MARGEN-NETO-PCT ROUNDED =                             
065300                (WKS-GANANCIA-NETA / WKS-TOTAL-INGRESO) * 100             
065400     END-IF                                                               
065500     MOVE SPACES TO LIN-REPORTE                                           
065600     MOVE WKS-TOTAL-GASTOS TO WKS-MASCARA-MONTO                           
065700     STRING "TOTAL DE GASTOS (KES) : " WKS-MASCARA-MONTO                  
065800            DELIMITED BY SIZE INTO LIN-REPORTE                            
065900     WRITE LIN-REPORTE                                                    
066000     MOVE SPACES TO LIN-REPORTE                                           
066100     MOVE WKS-GANANCIA-NETA TO WKS-MASCARA-MONTO                          
066200     STRING "GANANCIA NETA (KES)   : " WKS-MASCARA-MONTO                  
066300            DELIMITED BY SIZE INTO LIN-REPORTE                            
066400     WRITE LIN-REPORTE                                                    
066500     MOVE SPACES TO LIN-REPORTE                                           
066600     MOVE WKS-MARGEN-BRUTO-PCT TO WKS-MASCARA-PCT                         
066700     STRING "MARGEN BRUTO (%)      : " WKS-MASCARA-PCT                    
066800            DELIMITED BY SIZE INTO LIN-REPORTE                            
066900     WRITE LIN-REPORTE                                                    
067000     MOVE SPACES TO LIN-REPORTE                                           
067100     MOVE WKS-MARGEN-NETO-PCT TO WKS-MASCARA-PCT                          
067200     STRING "MARGEN NETO (%)       : " WKS-MASCARA-PCT                    
067300            DELIMITED BY SIZE INTO LIN-REPORTE                            
067400     WRITE LIN-REPORTE.                                                   
067500 514-EXIT. EXIT.                                                          
067600*----------------------------------------------------------------         
067700*         R E P O R T E   3  -  T E N D E N C I A   D I A R I A           
067800*----------------------------------------------------------------         
067900 520-IMPRIME-TENDENCIA-DIARIA SECTION.                                    
068000     MOVE WKS-FECHA-SISTEMA  TO WKS-FECHA-CONVIERTE                       
068100     PERFORM 650-CALCULA-JULIANO THRU 650-EXIT                            
068200     MOVE WKS-JULIANO-SALIDA TO WKS-JULIANO-HOY                           
068300     COMPUTE WKS-JULIANO-LIMITE =                                         
068400             WKS-JULIANO-HOY - WKS-VENTANA-DIAS                           
068500     MOVE ZEROS TO WKS-TND-OCCURS                                         
068600     PERFORM 522-EVALUA-VENTANA THRU 522-EXIT                             
068700          VARYING IDX-VTA FROM 1 BY 1                                     
068800          UNTIL IDX-VTA > WKS-VTA-OCCURS                                  
068900     MOVE SPACES TO LIN-REPORTE                                           
069000     MOVE "REPORTE 3 - TENDENCIA DIARIA" TO LIN-REPORTE                   
069100     WRITE LIN-REPORTE                                                    
069200     PERFORM 524-LINEA-TENDENCIA THRU 524-EXIT                            
069300          VARYING IDX-TND FROM 1 BY 1                                     
069400          UNTIL IDX-TND > WKS-TND-OCCURS                                  
069500     PERFORM 526-METRICAS-TENDENCIA THRU 526-EXIT.                        
069600 520-EXIT. EXIT.                                                          
069700*----------------------------------------------------------------         
069800*   SI LA VENTA CAE DENTRO DE LA VENTANA, ACUMULA EN LA FECHA             
069900*   CORRESPONDIENTE DE LA TABLA DE TENDENCIA (CONTROL DE RUPTURA          
070000*   POR FECHA, LA TABLA DE VENTAS YA VIENE ORDENADA)                      
070100*----------------------------------------------------------------         
070200 522-EVALUA-VENTANA SECTION.                                              
070300     MOVE WKS-V-FECHA (IDX-VTA) TO WKS-FECHA-CONVIERTE                    
070400     PERFORM 650-CALCULA-JULIANO THRU 650-EXIT                            
070500     IF WKS-JULIANO-SALIDA >= WKS-JULIANO-LIMITE AND                      
070600           WKS-JULIANO-SALIDA <= WKS-JULIANO-HOY                          
070700        IF WKS-TND-OCCURS = ZEROS                                         
070800           PERFORM 528-NUEVA-FECHA-TENDENCIA THRU 528-EXIT                
070900        ELSE                                                              
071000           IF WKS-TD-FECHA (WKS-TND-OCCURS) =                             
071100                 WKS-V-FECHA (IDX-VTA)                                    
071200              ADD WKS-V-TOTAL (IDX-VTA)    TO                             
071300                      WKS-TD-INGRESO (WKS-TND-OCCURS)                     
071400              ADD WKS-V-GANANCIA (IDX-VTA) TO                             
071500                      WKS-TD-GANANCIA (WKS-TND-OCCURS)                    
071600           ELSE                                                           
071700              PERFORM 528-NUEVA-FECHA-TENDENCIA THRU 528-EXIT             
071800           END-IF                                                         
071900        END-IF                                                            
072000     END-IF.                                                              
072100 522-EXIT. EXIT.                                                          
072200*----------------------------------------------------------------         
072300 528-NUEVA-FECHA-TENDENCIA SECTION.                                       
072400     ADD  1 TO WKS-TND-OCCURS                                             
072500     MOVE WKS-V-FECHA (IDX-VTA)    TO                                     
072600                               WKS-TD-FECHA (WKS-TND-OCCURS)              
072700     MOVE WKS-V-TOTAL (IDX-VTA)    TO                                     
072800                               WKS-TD-INGRESO (WKS-TND-OCCURS)            
072900     MOVE WKS-V-GANANCIA (IDX-VTA) TO                                     
073000                               WKS-TD-GANANCIA (WKS-TND-OCCURS).          
073100 528-EXIT. EXIT.                                                          
073200*----------------------------------------------------------------         
073300 524-LINEA-TENDENCIA SECTION.                                             
073400     MOVE SPACES TO LIN-REPORTE                                           
073500     MOVE WKS-TD-FECHA (IDX-TND) TO WKS-NOMBRE-FECHA                      
073600     MOVE WKS-TD-INGRESO (IDX-TND) TO WKS-MASCARA-MONTO                   
073700     MOVE WKS-TD-GANANCIA (IDX-TND) TO WKS-MASCARA-MONTO-2                
073800     STRING WKS-NF-ANO "/" WKS-NF-MES "/" WKS-NF-DIA                      
073900            "  INGRESO:" WKS-MASCARA-MONTO                                
074000            "  GANANCIA:" WKS-MASCARA-MONTO-2                             
074100            DELIMITED BY SIZE INTO LIN-REPORTE                            
074200     WRITE LIN-REPORTE.                                                   
074300 524-EXIT. EXIT.                                                          
074400*----------------------------------------------------------------         
074500*   CALCULA LOS PROMEDIOS, EL MEJOR DIA Y LA TASA DE CRECIMIENTO          
074600*----------------------------------------------------------------         
074700 526-METRICAS-TENDENCIA SECTION.                                          
074800     IF WKS-TND-OCCURS = ZEROS                                            
074900        MOVE WKS-VENTANA-DIAS TO WKS-DIAS-PROMEDIO                        
075000     ELSE                                                                 
075100        MOVE WKS-TND-OCCURS  TO WKS-DIAS-PROMEDIO                         
075200     END-IF                                                               
075300     COMPUTE WKS-PROMEDIO-INGRESO ROUNDED =                               
075400             WKS-TOTAL-INGRESO / WKS-DIAS-PROMEDIO                        
075500     COMPUTE WKS-PROMEDIO-GANANCIA ROUNDED =                              
075600             WKS-TOTAL-GANANCIA / WKS-DIAS-PROMEDIO                       
075700     COMPUTE WKS-PROMEDIO-ITEMS ROUNDED =                                 
075800             WKS-TOTAL-ITEMS / WKS-DIAS-PROMEDIO                          
075900     MOVE ZEROS TO WKS-MEJOR-DIA-FECHA                                    
076000     MOVE ZEROS TO WKS-MEJOR-DIA-INGRESO                                  
076100     PERFORM 527-EVALUA-MEJOR-DIA THRU 527-EXIT                           
076200          VARYING IDX-TND FROM 1 BY 1                                     
076300          UNTIL IDX-TND > WKS-TND-OCCURS                                  
076400     IF WKS-TND-OCCURS < 2 OR WKS-TD-INGRESO (1) = ZEROS                  
076500        MOVE ZEROS TO WKS-TASA-CRECIMIENTO-PCT                            
076600     ELSE                                                                 
076700        COMPUTE WKS-TASA-CRECIMIENTO-PCT ROUNDED =                        
076800          ((WKS-TD-INGRESO (WKS-TND-OCCURS) - WKS-TD-INGRESO (1))         
076900              / WKS-TD-INGRESO (1)) * 100                                 
077000     END-IF                                                               
077100     MOVE SPACES TO LIN-REPORTE                                           
077200     MOVE WKS-PROMEDIO-INGRESO TO WKS-MASCARA-MONTO                       
077300     STRING "PROMEDIO DE INGRESO DIARIO (KES) : "                         
077400            WKS-MASCARA-MONTO                                             
077500            DELIMITED BY SIZE INTO LIN-REPORTE                            
077600     WRITE LIN-REPORTE                                                    
077700     MOVE SPACES TO LIN-REPORTE                                           
077800     MOVE WKS-PROMEDIO-GANANCIA TO WKS-MASCARA-MONTO                      
077900     STRING "PROMEDIO DE GANANCIA DIARIA (KES): "                         
078000            WKS-MASCARA-MONTO                                             
078100            DELIMITED BY SIZE INTO LIN-REPORTE                            
078200     WRITE LIN-REPORTE                                                    
078300     MOVE SPACES TO LIN-REPORTE                                           
078400     MOVE WKS-MEJOR-DIA-FECHA TO WKS-NOMBRE-FECHA                         
078500     MOVE WKS-MEJOR-DIA-INGRESO TO WKS-MASCARA-MONTO                      
078600     STRING "MEJOR DIA: " WKS-NF-ANO "/" WKS-NF-MES "/"                   
078700            WKS-NF-DIA "  INGRESO:" WKS-MASCARA-MONTO                     
078800            DELIMITED BY SIZE INTO LIN-REPORTE                            
078900     WRITE LIN-REPORTE                                                    
079000     MOVE SPACES TO LIN-REPORTE                                           
079100     MOVE WKS-TASA-CRECIMIENTO-PCT TO WKS-MASCARA-PCT                     
079200     STRING "TASA DE CRECIMIENTO (%)         : "                          
079300            WKS-MASCARA-PCT                                               
079400            DELIMITED BY SIZE INTO LIN-REPORTE                            
079500     WRITE LIN-REPORTE.                                                   
079600 526-EXIT. EXIT.                                                          
079700*----------------------------------------------------------------         
079800 527-EVALUA-MEJOR-DIA SECTION.                                            
079900     IF WKS-TD-INGRESO (IDX-TND) > WKS-MEJOR-DIA-INGRESO                  
080000        MOVE WKS-TD-FECHA (IDX-TND)   TO WKS-MEJOR-DIA-FECHA              
080100        MOVE WKS-TD-INGRESO (IDX-TND) TO WKS-MEJOR-DIA-INGRESO            
080200     END-IF.                                                              
080300 527-EXIT. EXIT.                                                          
080400*----------------------------------------------------------------         
080500*         R E P O R T E   4  -  M A S   V E N D I D O S                   
080600*----------------------------------------------------------------         
080700 530-IMPRIME-MAS-VENDIDOS SECTION.                                        
080800     MOVE SPACES TO LIN-REPORTE                                           
080900     MOVE "REPORTE 4 - PRODUCTOS MAS VENDIDOS" TO LIN-REPORTE             
081000     WRITE LIN-REPORTE                                                    
081100     PERFORM 532-LINEA-VENDIDOS THRU 532-EXIT                             
081200             VARYING IDX-UNI FROM 1 BY 1                                  
081300             UNTIL IDX-UNI > 5 OR IDX-UNI > WKS-PRD-OCCURS.               
081400 530-EXIT. EXIT.                                                          
081500*----------------------------------------------------------------         
081600 532-LINEA-VENDIDOS SECTION.                                              
081700     MOVE SPACES TO LIN-REPORTE                                           
081800     MOVE WKS-U-UNIDADES (IDX-UNI) TO WKS-MASCARA                         
081900     MOVE WKS-U-INGRESO (IDX-UNI)  TO WKS-MASCARA-MONTO                   
082000     STRING WKS-U-NOMBRE (IDX-UNI) "  UNID:" WKS-MASCARA                  
082100            "  ING:" WKS-MASCARA-MONTO                                    
082200            DELIMITED BY SIZE INTO LIN-REPORTE                            
082300     WRITE LIN-REPORTE.                                                   
082400 532-EXIT. EXIT.                                                          
082500*----------------------------------------------------------------         
082600*         R E P O R T E   5  -  B A J O   S T O C K                       
082700*----------------------------------------------------------------         
082800 540-IMPRIME-BAJO-STOCK SECTION.                                          
082900     MOVE SPACES TO LIN-REPORTE                                           
083000     MOVE "REPORTE 5 - PRODUCTOS CON BAJO STOCK" TO LIN-REPORTE           
083100     WRITE LIN-REPORTE                                                    
083200     PERFORM 542-LINEA-STOCK THRU 542-EXIT                                
083300             VARYING IDX-STK FROM 1 BY 1                                  
083400             UNTIL IDX-STK > WKS-PRD-OCCURS.                              
083500 540-EXIT. EXIT.                                                          
083600*----------------------------------------------------------------         
083700 542-LINEA-STOCK SECTION.                                                 
083800     IF WKS-S-EXISTENCIA (IDX-STK) <= WKS-UMBRAL-BAJO-STOCK               
083900        MOVE SPACES TO LIN-REPORTE                                        
084000        MOVE WKS-S-EXISTENCIA (IDX-STK) TO WKS-MASCARA                    
084100        STRING WKS-S-NOMBRE (IDX-STK) "  EXISTENCIA:" WKS-MASCARA         
084200               DELIMITED BY SIZE INTO LIN-REPORTE                         
084300        WRITE LIN-REPORTE                                                 
084400     END-IF.                                                              
084500 542-EXIT. EXIT.                                                          
084600*----------------------------------------------------------------         
084700 990-CIERRA-ARCHIVOS SECTION.                                             
084800     CLOSE TDAPRD TDAVTA TDAGTO TDARPT.                                   
084900 990-EXIT. EXIT.                                                          
