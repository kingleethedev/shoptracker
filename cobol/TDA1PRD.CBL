000100*****************************************************************         
000200* FECHA       : 02/06/1987                                      *         
000300* PROGRAMADOR : DANILO ESCOBAR BARRIENTOS (DEB)                 *         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* PROGRAMA    : TDA1PRD                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : APLICA ALTAS, CAMBIOS Y BAJAS AL MAESTRO DE     *         
000800*             : PRODUCTOS A PARTIR DE UN ARCHIVO DE             *         
000900*             : TRANSACCIONES DE MANTENIMIENTO                  *         
001000* ARCHIVOS    : TDAPRD=SALIDA, TDAPRT=ENTRADA                   *         
001100* ACCION (ES) : A=ALTA, C=CAMBIO, B=BAJA                        *         
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO          *         
001300* INSTALADO   : 02/06/1987                                      *         
001400* BPM/RATIONAL: SOL-10367                                       *         
001500* NOMBRE      : MANTENIMIENTO DE PRODUCTOS DE TIENDA            *         
001600*****************************************************************         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.                     TDA1PRD.                                 
001900 AUTHOR.                         DANILO ESCOBAR BARRIENTOS.               
002000 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.                
002100 DATE-WRITTEN.                   02/06/1987.                              
002200 DATE-COMPILED.                                                           
002300 SECURITY.                       USO INTERNO DEL DEPARTAMENTO DE          
002400                                  SISTEMAS. PROHIBIDA SU COPIA A          
002500                                  TERCEROS SIN AUTORIZACION.              
002600*****************************************************************         
002700*               H I S T O R I A L   D E   C A M B I O S         *         
002800*****************************************************************         
002900* 02/06/1987 DEB SOL-10367 VERSION INICIAL. ALTA/CAMBIO/BAJA DE *         
003000*                          PRODUCTOS CONTRA ARCHIVO DE          *         
003100*                          TRANSACCIONES.                       *         
003200* 14/01/1988 DEB SOL-10489 SE AGREGA VALIDACION DE PRECIO DE    *         
003300*                          VENTA MAYOR AL PRECIO DE COMPRA.     *         
003400* 11/10/1989 DEB SOL-10598 SE RECHAZA ALTA CON ID DE PRODUCTO   *         
003500*                          YA EXISTENTE EN EL MAESTRO.          *         
003600* 02/05/1991 MQL SOL-11102 CAMBIA BUSQUEDA DEL MAESTRO A TABLA  *         
003700*                          EN MEMORIA CON SEARCH ALL.           *         
003800* 27/02/1993 CGS SOL-11511 LA BAJA DE PRODUCTO YA NO BORRA EL   *         
003900*                          REGISTRO FISICO, SOLO PONE LA        *         
004000*                          EXISTENCIA EN CERO (CONTROL DE       *         
004100*                          HISTORICO PARA AUDITORIA).           *         
004200* 16/06/1995 CGS SOL-11724 SE AGREGA VALIDACION DE NOMBRE DE    *         
004300*                          PRODUCTO EN BLANCO.                  *         
004400* 09/12/1998 HAM SOL-12216 REVISION DE FIN DE SIGLO. SIN        *         
004500*                          CAMBIOS DE LAYOUT, VALIDADO CONTRA   *         
004600*                          FECHAS DE PRUEBA DEL ANO 2000.       *         
004700* 21/08/2000 HAM SOL-12340 CORRIGE REGRABADO DEL MAESTRO CUANDO *         
004800*                          NO HUBO NINGUNA TRANSACCION VALIDA.  *         
004900* 05/05/2003 RTA SOL-13288 ESTANDARIZA MENSAJES DE RECHAZO AL   *         
005000*                          FORMATO DEL NUEVO MANUAL DE OPERACION*         
005100* 14/11/2006 RTA SOL-13911 SE AGREGA CONTADOR DE PRODUCTOS      *         
005200*                          DADOS DE ALTA AL RESUMEN FINAL.      *         
005300* 18/02/2011 RTA SOL-14319 LA ALTA DE PRODUCTO YA NO TOMA EL ID *         
005400*                          DE LA TRANSACCION. SE ASIGNA EL      *         
005500*                          SIGUIENTE ID DISPONIBLE DEL MAESTRO, *         
005600*                          IGUAL QUE EN TDA1VTA Y TDA1GTO.      *         
005700* 09/09/2011 RTA SOL-14320 SE REVIERTE EL CRITERIO DE SOL-11511.*         
005800*                          AUDITORIA SOLICITO QUE LA BAJA       *         
005900*                          ELIMINE EL RENGLON DEL MAESTRO EN    *         
006000*                          VEZ DE DEJARLO EN CERO; EL HISTORICO *         
006100*                          DE VENTAS YA QUEDA RESGUARDADO EN    *         
006200*                          TDAVTA Y NO REQUIERE EL RENGLON VIVO.*         
006300* 14/12/2011 RTA SOL-14323 340-VALIDA-TRANSACCION NO RECHAZABA *          
006400*                          PRECIO DE COMPRA NI PRECIO DE VENTA  *         
006500*                          NEGATIVOS; SE AGREGAN LAS MISMAS     *         
006600*                          VALIDACIONES QUE YA EXISTIAN PARA LA *         
006700*                          EXISTENCIA.                          *         
006800* 19/01/2012 RTA SOL-14326 TDAPRD1 AMPLIA EL LAYOUT DEL MAESTRO *         
006900*                          CON CAMPO DE RESERVA PARA FUTURA     *         
007000*                          AMPLIACION; SE LIMPIA CON ESPACIOS AL*         
007100*                          REGRABAR (NO AFECTA LOS CAMPOS YA    *         
007200*                          EXISTENTES).                         *         
007300*****************************************************************         
007400 ENVIRONMENT DIVISION.                                                    
007500 CONFIGURATION SECTION.                                                   
007600 SPECIAL-NAMES.                                                           
007700     C01                      IS TOP-OF-FORM                              
007800     CLASS WKS-CLASE-ACCION   IS "A" "C" "B"                              
007900     UPSI-0 ON STATUS         IS WKS-UPSI-DEPURA.                         
008000 INPUT-OUTPUT SECTION.                                                    
008100 FILE-CONTROL.                                                            
008200     SELECT TDAPRD ASSIGN TO TDAPRD                                       
008300            ORGANIZATION IS LINE SEQUENTIAL                               
008400            FILE STATUS  IS FS-TDAPRD                                     
008500                            FSE-TDAPRD.                                   
008600     SELECT TDAPRT ASSIGN TO TDAPRT                                       
008700            ORGANIZATION IS LINE SEQUENTIAL                               
008800            FILE STATUS  IS FS-TDAPRT                                     
008900                            FSE-TDAPRT.                                   
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200*----------------------------------------------------------------         
009300*   MAESTRO DE PRODUCTOS (SE REGRABA COMPLETO AL FINALIZAR)               
009400*----------------------------------------------------------------         
009500 FD  TDAPRD.                                                              
009600     COPY TDAPRD1.                                                        
009700*----------------------------------------------------------------         
009800*   TRANSACCIONES DE MANTENIMIENTO DE PRODUCTOS (ENTRADA)                 
009900*----------------------------------------------------------------         
010000 FD  TDAPRT.                                                              
010100     COPY TDAPRT1.                                                        
010200 WORKING-STORAGE SECTION.                                                 
010300 01  FS-TDAPRD                    PIC 9(02) VALUE ZEROS.                  
010400 01  FS-TDAPRT                    PIC 9(02) VALUE ZEROS.                  
010500 01  FSE-TDAPRD.                                                          
010600     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
010700     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
010800     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
010900 01  FSE-TDAPRT.                                                          
011000     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
011100     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
011200     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
011300 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
011400 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
011500 01  ACCION                       PIC X(10) VALUE SPACES.                 
011600 01  LLAVE                        PIC X(32) VALUE SPACES.                 
011700 77  WKS-PRD-OCCURS               COMP PIC S9(4) VALUE ZEROS.             
011800 77  WKS-SIGUIENTE-PRODUCTO-ID    PIC 9(05) VALUE ZEROS.                  
011900 77  WKS-UPSI-DEPURA              PIC X(01) VALUE "0".                    
012000 01  WKS-CONTADORES.                                                      
012100     02  WKS-TRN-LEIDAS           COMP PIC S9(7) VALUE ZEROS.             
012200     02  WKS-TRN-ALTAS            COMP PIC S9(7) VALUE ZEROS.             
012300     02  WKS-TRN-CAMBIOS          COMP PIC S9(7) VALUE ZEROS.             
012400     02  WKS-TRN-BAJAS            COMP PIC S9(7) VALUE ZEROS.             
012500     02  WKS-TRN-RECHAZADAS       COMP PIC S9(7) VALUE ZEROS.             
012600     02  WKS-MASCARA              PIC Z,ZZZ,ZZ9.                          
012700     02  FILLER                   PIC X(01) VALUE SPACES.                 
012800 01  WKS-FECHA-SISTEMA            PIC 9(08) VALUE ZEROS.                  
012900 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
013000     02  WKS-ANO-SIS              PIC 9(04).                              
013100     02  WKS-MES-SIS              PIC 9(02).                              
013200     02  WKS-DIA-SIS              PIC 9(02).                              
013300 01  WKS-PRECIO-VENTA-EDIT        PIC S9(7)V99 VALUE ZEROS.               
013400 01  WKS-PRECIO-VENTA-EDIT-R REDEFINES WKS-PRECIO-VENTA-EDIT.             
013500     02  WKS-PVE-ENTERO           PIC S9(7).                              
013600     02  WKS-PVE-DECIMAL          PIC 9(02).                              
013700 01  WKS-PRECIO-COMPRA-EDIT       PIC S9(7)V99 VALUE ZEROS.               
013800 01  WKS-PRECIO-COMPRA-EDIT-R REDEFINES WKS-PRECIO-COMPRA-EDIT.           
013900     02  WKS-PVC-ENTERO           PIC S9(7).                              
014000     02  WKS-PVC-DECIMAL          PIC 9(02).                              
014100*----------------------------------------------------------------         
014200*   TABLA EN MEMORIA DEL MAESTRO DE PRODUCTOS (ORDEN TDPR-ID)             
014300*----------------------------------------------------------------         
014400 01  WKS-TABLA-PRODUCTOS.                                                 
014500     02  WKS-FILA-PRODUCTO OCCURS 1 TO 2000 TIMES                         
014600                           DEPENDING ON WKS-PRD-OCCURS                    
014700                           ASCENDING KEY WKS-T-ID                         
014800                           INDEXED BY IDX-PRD.                            
014900         03  WKS-T-ID              PIC 9(05).                             
015000         03  WKS-T-NOMBRE          PIC X(30).                             
015100         03  WKS-T-PRECIO-COMPRA   PIC S9(7)V99.                          
015200         03  WKS-T-PRECIO-VENTA    PIC S9(7)V99.                          
015300         03  WKS-T-EXISTENCIA      PIC S9(5).                             
015400         03  FILLER                PIC X(01).                             
015500 01  WKS-SWITCHES.                                                        
015600     02  WKS-FIN-TRANSACCIONES    PIC X(01) VALUE "N".                    
015700         88  FIN-TRANSACCIONES              VALUE "S".                    
015800     02  WKS-TRANSACCION-VALIDA   PIC X(01) VALUE "N".                    
015900         88  TRANSACCION-ES-VALIDA           VALUE "S".                   
016000     02  WKS-PRODUCTO-ENCONTRADO  PIC X(01) VALUE "N".                    
016100         88  PRODUCTO-FUE-ENCONTRADO          VALUE "S".                  
016200     02  FILLER                   PIC X(01) VALUE SPACES.                 
016300 01  WKS-MOTIVO-RECHAZO           PIC X(40) VALUE SPACES.                 
016400 PROCEDURE DIVISION.                                                      
016500*----------------------------------------------------------------         
016600*               S E C C I O N   P R I N C I P A L                         
016700*----------------------------------------------------------------         
016800 000-PRINCIPAL SECTION.                                                   
016900     ACCEPT  WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                         
017000     PERFORM 100-ABRE-ARCHIVOS THRU 100-EXIT                              
017100     PERFORM 200-CARGA-MAESTRO THRU 200-EXIT                              
017200     PERFORM 300-PROCESA-TRANSACCIONES THRU 300-EXIT                      
017300          UNTIL FIN-TRANSACCIONES                                         
017400     PERFORM 900-REESCRIBE-MAESTRO THRU 900-EXIT                          
017500     PERFORM 950-ESTADISTICAS THRU 950-EXIT                               
017600     PERFORM 990-CIERRA-ARCHIVOS THRU 990-EXIT                            
017700     STOP RUN.                                                            
017800 000-EXIT. EXIT.                                                          
017900*----------------------------------------------------------------         
018000 100-ABRE-ARCHIVOS SECTION.                                               
018100     MOVE  "TDA1PRD"  TO  PROGRAMA                                        
018200     OPEN INPUT  TDAPRD                                                   
018300     IF FS-TDAPRD NOT = "00" AND NOT = "35"                               
018400        MOVE "OPEN"     TO ACCION                                         
018500        MOVE SPACES     TO LLAVE                                          
018600        MOVE "TDAPRD"   TO ARCHIVO                                        
018700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
018800                              FS-TDAPRD, FSE-TDAPRD                       
018900        DISPLAY ">>> ERROR AL ABRIR TDAPRD, VER SPOOL <<<"                
019000        MOVE 91 TO RETURN-CODE                                            
019100        STOP RUN                                                          
019200     END-IF                                                               
019300     OPEN INPUT  TDAPRT                                                   
019400     IF FS-TDAPRT NOT = "00"                                              
019500        MOVE "OPEN"     TO ACCION                                         
019600        MOVE SPACES     TO LLAVE                                          
019700        MOVE "TDAPRT"   TO ARCHIVO                                        
019800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
019900                              FS-TDAPRT, FSE-TDAPRT                       
020000        DISPLAY ">>> ERROR AL ABRIR TDAPRT, VER SPOOL <<<"                
020100        MOVE 91 TO RETURN-CODE                                            
020200        STOP RUN                                                          
020300     END-IF.                                                              
020400 100-EXIT. EXIT.                                                          
020500*----------------------------------------------------------------         
020600 200-CARGA-MAESTRO SECTION.                                               
020700     MOVE ZEROS TO WKS-PRD-OCCURS                                         
020800     MOVE ZEROS TO WKS-SIGUIENTE-PRODUCTO-ID                              
020900     IF FS-TDAPRD = "00"                                                  
021000        PERFORM 210-LEE-PRODUCTO THRU 210-EXIT                            
021100             UNTIL FS-TDAPRD = "10"                                       
021200     END-IF                                                               
021300     ADD 1 TO WKS-SIGUIENTE-PRODUCTO-ID.                                  
021400 200-EXIT. EXIT.                                                          
021500*----------------------------------------------------------------         
021600 210-LEE-PRODUCTO SECTION.                                                
021700     READ TDAPRD                                                          
021800        AT END                                                            
021900           MOVE "10" TO FS-TDAPRD                                         
022000        NOT AT END                                                        
022100           ADD  1                  TO WKS-PRD-OCCURS                      
022200           MOVE TDPR-ID            TO                                     
022300                               WKS-T-ID (WKS-PRD-OCCURS)                  
022400           MOVE TDPR-NOMBRE        TO                                     
022500                               WKS-T-NOMBRE (WKS-PRD-OCCURS)              
022600           MOVE TDPR-PRECIO-COMPRA TO                                     
022700                             WKS-T-PRECIO-COMPRA (WKS-PRD-OCCURS)         
022800           MOVE TDPR-PRECIO-VENTA  TO                                     
022900                               WKS-T-PRECIO-VENTA (WKS-PRD-OCCURS)        
023000           MOVE TDPR-EXISTENCIA    TO                                     
023100                               WKS-T-EXISTENCIA (WKS-PRD-OCCURS)          
023200           IF TDPR-ID >= WKS-SIGUIENTE-PRODUCTO-ID                        
023300              MOVE TDPR-ID TO WKS-SIGUIENTE-PRODUCTO-ID                   
023400           END-IF                                                         
023500     END-READ.                                                            
023600 210-EXIT. EXIT.                                                          
023700*----------------------------------------------------------------         
023800*   LEE Y DESPACHA CADA TRANSACCION SEGUN TDPT-ACCION                     
023900*----------------------------------------------------------------         
024000 300-PROCESA-TRANSACCIONES SECTION.                                       
024100     READ TDAPRT                                                          
024200        AT END                                                            
024300           MOVE "S" TO WKS-FIN-TRANSACCIONES                              
024400        NOT AT END                                                        
024500           ADD 1 TO WKS-TRN-LEIDAS                                        
024600           PERFORM 340-VALIDA-TRANSACCION THRU 340-EXIT                   
024700           IF TRANSACCION-ES-VALIDA                                       
024800              EVALUATE TRUE                                               
024900                 WHEN TDPT-ES-ALTA                                        
025000                    PERFORM 310-ALTA-PRODUCTO THRU 310-EXIT               
025100                 WHEN TDPT-ES-CAMBIO                                      
025200                    PERFORM 320-CAMBIO-PRODUCTO THRU 320-EXIT             
025300                 WHEN TDPT-ES-BAJA                                        
025400                    PERFORM 330-BAJA-PRODUCTO THRU 330-EXIT               
025500              END-EVALUATE                                                
025600           ELSE                                                           
025700              ADD 1 TO WKS-TRN-RECHAZADAS                                 
025800              DISPLAY "TRANSACCION RECHAZADA - PRODUCTO: " TDPT-ID        
025900                      " MOTIVO: " WKS-MOTIVO-RECHAZO                      
026000           END-IF                                                         
026100     END-READ.                                                            
026200 300-EXIT. EXIT.                                                          
026300*----------------------------------------------------------------         
026400*   REGLAS DE NEGOCIO U2: NOMBRE, PRECIOS, EXISTENCIA, ID UNICO           
026500*----------------------------------------------------------------         
026600 340-VALIDA-TRANSACCION SECTION.                                          
026700     MOVE "S" TO WKS-TRANSACCION-VALIDA                                   
026800     PERFORM 345-BUSCA-PRODUCTO THRU 345-EXIT                             
026900     EVALUATE TRUE                                                        
027000        WHEN TDPT-ES-ALTA                                                 
027100           IF PRODUCTO-FUE-ENCONTRADO                                     
027200              MOVE "N"                TO WKS-TRANSACCION-VALIDA           
027300              MOVE "ID DE PRODUCTO YA EXISTE" TO                          
027400                                               WKS-MOTIVO-RECHAZO         
027500           END-IF                                                         
027600        WHEN TDPT-ES-CAMBIO OR TDPT-ES-BAJA                               
027700           IF NOT PRODUCTO-FUE-ENCONTRADO                                 
027800              MOVE "N"                TO WKS-TRANSACCION-VALIDA           
027900              MOVE "PRODUCTO NO ENCONTRADO" TO WKS-MOTIVO-RECHAZO         
028000           END-IF                                                         
028100     END-EVALUATE                                                         
028200     IF TRANSACCION-ES-VALIDA AND                                         
028300            (TDPT-ES-ALTA OR TDPT-ES-CAMBIO)                              
028400        IF TDPT-NOMBRE = SPACES                                           
028500           MOVE "N"                   TO WKS-TRANSACCION-VALIDA           
028600           MOVE "NOMBRE EN BLANCO"    TO WKS-MOTIVO-RECHAZO               
028700        END-IF                                                            
028800        IF TRANSACCION-ES-VALIDA AND TDPT-PRECIO-COMPRA < ZEROS           
028900           MOVE "N"                   TO WKS-TRANSACCION-VALIDA           
029000           MOVE "PRECIO DE COMPRA NO PUEDE SER NEGATIVO" TO               
029100                                          WKS-MOTIVO-RECHAZO              
029200        END-IF                                                            
029300        IF TRANSACCION-ES-VALIDA AND TDPT-PRECIO-VENTA < ZEROS            
029400           MOVE "N"                   TO WKS-TRANSACCION-VALIDA           
029500           MOVE "PRECIO DE VENTA NO PUEDE SER NEGATIVO" TO                
029600                                          WKS-MOTIVO-RECHAZO              
029700        END-IF                                                            
029800        IF TRANSACCION-ES-VALIDA AND                                      
029900              TDPT-PRECIO-VENTA NOT > TDPT-PRECIO-COMPRA                  
030000           MOVE "N"                   TO WKS-TRANSACCION-VALIDA           
030100           MOVE "PRECIO DE VENTA DEBE SER MAYOR AL DE COMPRA" TO          
030200                                          WKS-MOTIVO-RECHAZO              
030300        END-IF                                                            
030400        IF TRANSACCION-ES-VALIDA AND TDPT-EXISTENCIA < ZEROS              
030500           MOVE "N"                   TO WKS-TRANSACCION-VALIDA           
030600           MOVE "EXISTENCIA NO PUEDE SER NEGATIVA" TO                     
030700                                          WKS-MOTIVO-RECHAZO              
030800        END-IF                                                            
030900     END-IF.                                                              
031000 340-EXIT. EXIT.                                                          
031100*----------------------------------------------------------------         
031200 345-BUSCA-PRODUCTO SECTION.                                              
031300     MOVE "N" TO WKS-PRODUCTO-ENCONTRADO                                  
031400     SET  IDX-PRD TO 1                                                    
031500     IF WKS-PRD-OCCURS > ZEROS                                            
031600        SEARCH ALL WKS-FILA-PRODUCTO                                      
031700           AT END                                                         
031800              CONTINUE                                                    
031900           WHEN WKS-T-ID (IDX-PRD) = TDPT-ID                              
032000              MOVE "S" TO WKS-PRODUCTO-ENCONTRADO                         
032100        END-SEARCH                                                        
032200     END-IF.                                                              
032300 345-EXIT. EXIT.                                                          
032400*----------------------------------------------------------------         
032500*   ALTA: AGREGA EL PRODUCTO AL FINAL DE LA TABLA EN MEMORIA              
032600*   EL ID DE PRODUCTO LO ASIGNA EL PROGRAMA, NO LA TRANSACCION            
032700*   (SOL-14319)                                                           
032800*----------------------------------------------------------------         
032900 310-ALTA-PRODUCTO SECTION.                                               
033000     ADD  1                  TO WKS-PRD-OCCURS                            
033100     MOVE WKS-SIGUIENTE-PRODUCTO-ID TO                                    
033200                             WKS-T-ID (WKS-PRD-OCCURS)                    
033300     ADD  1                  TO WKS-SIGUIENTE-PRODUCTO-ID                 
033400     MOVE TDPT-NOMBRE        TO WKS-T-NOMBRE (WKS-PRD-OCCURS)             
033500     MOVE TDPT-PRECIO-COMPRA TO                                           
033600                             WKS-T-PRECIO-COMPRA (WKS-PRD-OCCURS)         
033700     MOVE TDPT-PRECIO-VENTA  TO                                           
033800                             WKS-T-PRECIO-VENTA (WKS-PRD-OCCURS)          
033900     MOVE TDPT-EXISTENCIA    TO                                           
034000                             WKS-T-EXISTENCIA (WKS-PRD-OCCURS)            
034100     ADD 1 TO WKS-TRN-ALTAS.                                              
034200 310-EXIT. EXIT.                                                          
034300*----------------------------------------------------------------         
034400*   CAMBIO: ACTUALIZA NOMBRE, PRECIOS Y EXISTENCIA DEL PRODUCTO           
034500*----------------------------------------------------------------         
034600 320-CAMBIO-PRODUCTO SECTION.                                             
034700     MOVE TDPT-NOMBRE        TO WKS-T-NOMBRE (IDX-PRD)                    
034800     MOVE TDPT-PRECIO-COMPRA TO WKS-T-PRECIO-COMPRA (IDX-PRD)             
034900     MOVE TDPT-PRECIO-VENTA  TO WKS-T-PRECIO-VENTA (IDX-PRD)              
035000     MOVE TDPT-EXISTENCIA    TO WKS-T-EXISTENCIA (IDX-PRD)                
035100     ADD 1 TO WKS-TRN-CAMBIOS.                                            
035200 320-EXIT. EXIT.                                                          
035300*----------------------------------------------------------------         
035400*   BAJA: ELIMINA EL RENGLON DE LA TABLA EN MEMORIA, DESPLAZANDO          
035500*   HACIA ARRIBA LAS FILAS SIGUIENTES (VER SOL-14320)                     
035600*----------------------------------------------------------------         
035700 330-BAJA-PRODUCTO SECTION.                                               
035800     PERFORM 335-ELIMINA-PRODUCTO THRU 335-EXIT                           
035900     ADD 1 TO WKS-TRN-BAJAS.                                              
036000 330-EXIT. EXIT.                                                          
036100*----------------------------------------------------------------         
036200*   ELIMINA EL PRODUCTO DE LA TABLA DESPLAZANDO LAS FILAS                 
036300*   SIGUIENTES UN LUGAR HACIA ARRIBA                                      
036400*----------------------------------------------------------------         
036500 335-ELIMINA-PRODUCTO SECTION.                                            
036600     PERFORM 337-DESPLAZA-FILA THRU 337-EXIT                              
036700          VARYING IDX-PRD FROM IDX-PRD BY 1                               
036800          UNTIL IDX-PRD >= WKS-PRD-OCCURS                                 
036900     SUBTRACT 1 FROM WKS-PRD-OCCURS.                                      
037000 335-EXIT. EXIT.                                                          
037100*----------------------------------------------------------------         
037200 337-DESPLAZA-FILA SECTION.                                               
037300     MOVE WKS-T-ID (IDX-PRD + 1)            TO                            
037400                                   WKS-T-ID (IDX-PRD)                     
037500     MOVE WKS-T-NOMBRE (IDX-PRD + 1)        TO                            
037600                                   WKS-T-NOMBRE (IDX-PRD)                 
037700     MOVE WKS-T-PRECIO-COMPRA (IDX-PRD + 1) TO                            
037800                                   WKS-T-PRECIO-COMPRA (IDX-PRD)          
037900     MOVE WKS-T-PRECIO-VENTA (IDX-PRD + 1)  TO                            
038000                                   WKS-T-PRECIO-VENTA (IDX-PRD)           
038100     MOVE WKS-T-EXISTENCIA (IDX-PRD + 1)    TO                            
038200                                   WKS-T-EXISTENCIA (IDX-PRD).            
038300 337-EXIT. EXIT.                                                          
038400*----------------------------------------------------------------         
038500*   REGRABA EL MAESTRO COMPLETO CON LAS ALTAS/CAMBIOS/BAJAS               
038600*----------------------------------------------------------------         
038700 900-REESCRIBE-MAESTRO SECTION.                                           
038800     CLOSE TDAPRD                                                         
038900     OPEN OUTPUT TDAPRD                                                   
039000     PERFORM 905-GRABA-PRODUCTO THRU 905-EXIT                             
039100          VARYING IDX-PRD FROM 1 BY 1                                     
039200          UNTIL IDX-PRD > WKS-PRD-OCCURS.                                 
039300 900-EXIT. EXIT.                                                          
039400*----------------------------------------------------------------         
039500 905-GRABA-PRODUCTO SECTION.                                              
039600     MOVE WKS-T-ID (IDX-PRD)            TO TDPR-ID                        
039700     MOVE WKS-T-NOMBRE (IDX-PRD)        TO TDPR-NOMBRE                    
039800     MOVE WKS-T-PRECIO-COMPRA (IDX-PRD) TO TDPR-PRECIO-COMPRA             
039900     MOVE WKS-T-PRECIO-VENTA (IDX-PRD)  TO TDPR-PRECIO-VENTA              
040000     MOVE WKS-T-EXISTENCIA (IDX-PRD)    TO TDPR-EXISTENCIA                
040100     MOVE SPACES                        TO TDPR-CAMPO-RESERVA             
040200     WRITE REG-TDAPRD.                                                    
040300 905-EXIT. EXIT.                                                          
040400*----------------------------------------------------------------         
040500 950-ESTADISTICAS SECTION.                                                
040600     DISPLAY "*********************************************"              
040700     DISPLAY "TDA1PRD - MANTENIMIENTO DE PRODUCTOS - "                    
040800             WKS-DIA-SIS "/" WKS-MES-SIS "/" WKS-ANO-SIS                  
040900     MOVE WKS-TRN-LEIDAS      TO WKS-MASCARA                              
041000     DISPLAY "TRANSACCIONES LEIDAS   : " WKS-MASCARA                      
041100     MOVE WKS-TRN-ALTAS       TO WKS-MASCARA                              
041200     DISPLAY "ALTAS APLICADAS        : " WKS-MASCARA                      
041300     MOVE WKS-TRN-CAMBIOS     TO WKS-MASCARA                              
041400     DISPLAY "CAMBIOS APLICADOS      : " WKS-MASCARA                      
041500     MOVE WKS-TRN-BAJAS       TO WKS-MASCARA                              
041600     DISPLAY "BAJAS APLICADAS        : " WKS-MASCARA                      
041700     MOVE WKS-TRN-RECHAZADAS  TO WKS-MASCARA                              
041800     DISPLAY "TRANSACCIONES RECHAZADAS: " WKS-MASCARA                     
041900     DISPLAY "*********************************************".             
042000 950-EXIT. EXIT.                                                          
042100*----------------------------------------------------------------         
042200 990-CIERRA-ARCHIVOS SECTION.                                             
042300     CLOSE TDAPRD TDAPRT.                                                 
042400 990-EXIT. EXIT.                                                          
