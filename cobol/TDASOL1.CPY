000100*****************************************************************         
000200*               TDASOL1  -  SOLICITUD DE VENTA                  *         
000300*****************************************************************         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* ARCHIVO     : TDASOL   TRANSACCIONES DE VENTA, SECUENCIAL FIJO *        
000600*             : PROCESADAS EN ORDEN DE LLEGADA POR TDA1VTA       *        
000700*****************************************************************         
000800* TDSL-FECHA-R DESGLOSA LA FECHA DE LA SOLICITUD PARA VALIDACION *        
000900* TDSL-CAMPO-RESERVA VIENE EN BLANCO DESDE EL ORIGEN DEL ARCHIVO *        
001000*****************************************************************         
001100 01  REG-TDASOL.                                                          
001200     02  TDSL-PRODUCTO-ID          PIC 9(05).                             
001300     02  FILLER                    PIC X(01).                             
001400     02  TDSL-CANTIDAD             PIC S9(5).                             
001500     02  FILLER                    PIC X(01).                             
001600     02  TDSL-FECHA                PIC 9(08).                             
001700     02  TDSL-FECHA-R REDEFINES TDSL-FECHA.                               
001800         03  TDSL-FECHA-ANO        PIC 9(04).                             
001900         03  TDSL-FECHA-MES        PIC 9(02).                             
002000         03  TDSL-FECHA-DIA        PIC 9(02).                             
002100     02  FILLER                    PIC X(01).                             
002200     02  TDSL-CAMPO-RESERVA        PIC X(06).                             
002300     02  FILLER                    PIC X(04).                             
