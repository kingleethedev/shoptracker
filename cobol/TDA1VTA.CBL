000100*****************************************************************         
000200* FECHA       : 14/03/1987                                      *         
000300* PROGRAMADOR : DANILO ESCOBAR BARRIENTOS (DEB)                 *         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* PROGRAMA    : TDA1VTA                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : VALIDA CADA SOLICITUD DE VENTA CONTRA EL        *         
000800*             : MAESTRO DE PRODUCTOS, EXTIENDE EL PRECIO Y LA   *         
000900*             : GANANCIA, GRABA EL MOVIMIENTO EN EL LIBRO DE    *         
001000*             : VENTAS Y DESCARGA LA EXISTENCIA DEL PRODUCTO    *         
001100* ARCHIVOS    : TDAPRD=I-O, TDASOL=ENTRADA, TDAVTA=SALIDA       *         
001200* ACCION (ES) : P=POSTEA VENTA                                  *         
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO          *         
001400* INSTALADO   : 14/03/1987                                      *         
001500* BPM/RATIONAL: SOL-10342                                       *         
001600* NOMBRE      : POSTEO DE VENTAS DE TIENDA                      *         
001700*****************************************************************         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.                     TDA1VTA.                                 
002000 AUTHOR.                         DANILO ESCOBAR BARRIENTOS.               
002100 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.                
002200 DATE-WRITTEN.                   14/03/1987.                              
002300 DATE-COMPILED.                                                           
002400 SECURITY.                       USO INTERNO DEL DEPARTAMENTO DE          
002500                                  SISTEMAS. PROHIBIDA SU COPIA A          
002600                                  TERCEROS SIN AUTORIZACION.              
002700*****************************************************************         
002800*               H I S T O R I A L   D E   C A M B I O S         *         
002900*****************************************************************         
003000* 14/03/1987 DEB SOL-10342 VERSION INICIAL. POSTEO DE VENTAS    *         
003100*                          CONTRA EL MAESTRO DE PRODUCTOS.      *         
003200* 02/06/1987 DEB SOL-10366 SE AGREGA VALIDACION DE EXISTENCIA   *         
003300*                          INSUFICIENTE ANTES DE POSTEAR.       *         
003400* 19/11/1988 DEB SOL-10511 CORRIGE CALCULO DE GANANCIA CUANDO   *         
003500*                          LA CANTIDAD SOLICITADA ES UNITARIA.  *         
003600* 07/04/1990 MQL SOL-11023 SE AGREGA CONTADOR DE SOLICITUDES    *         
003700*                          RECHAZADAS EN EL RESUMEN FINAL.      *         
003800* 23/09/1991 MQL SOL-11187 CAMBIA CLAVE DE BUSQUEDA DEL MAESTRO *         
003900*                          A TABLA EN MEMORIA (SEARCH ALL).     *         
004000* 15/01/1993 CGS SOL-11542 SE AMPLIA TDVT-ID DE 9(05) A 9(07)   *         
004100*                          POR VOLUMEN DE VENTAS DIARIAS.       *         
004200* 30/08/1994 CGS SOL-11698 AGREGA RUTINA DEBD1R00 PARA REPORTAR *         
004300*                          FILE STATUS EXTENDIDO EN ABRIR/LEER. *         
004400* 11/12/1998 HAM SOL-12214 REVISION DE FIN DE SIGLO (ANO 2000). *         
004500*                          TDSL-FECHA Y TDVT-FECHA YA MANEJABAN *         
004600*                          4 POSICIONES DE ANO; SIN CAMBIOS EN  *         
004700*                          LAYOUTS, SOLO EN VALIDACION DE RANGO.*         
004800* 22/02/1999 HAM SOL-12215 PRUEBAS DE TRANSICION DE SIGLO SOBRE *         
004900*                          EL ARCHIVO DE VENTAS. OK PARA PASE.  *         
005000* 18/07/2001 RTA SOL-12890 SE AGREGA VALIDACION DE CANTIDAD NO  *         
005100*                          NUMERICA EN LA SOLICITUD DE VENTA.   *         
005200* 04/03/2004 RTA SOL-13401 ESTANDARIZA MENSAJES DE RECHAZO AL   *         
005300*                          FORMATO DEL NUEVO MANUAL DE OPERACION*         
005400* 09/10/2007 RTA SOL-14022 AJUSTE MENOR: EL RESUMEN FINAL       *         
005500*                          TAMBIEN MUESTRA SOLICITUDES LEIDAS.  *         
005600* 19/01/2012 RTA SOL-14326 TDAVTA1 Y TDAPRD1 AMPLIAN EL LAYOUT  *         
005700*                          CON CAMPOS DE RESERVA PARA FUTURA    *         
005800*                          AMPLIACION; SE LIMPIAN CON ESPACIOS  *         
005900*                          AL GRABAR/REGRABAR.                  *         
006000*****************************************************************         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     C01                      IS TOP-OF-FORM                              
006500     CLASS WKS-CLASE-SIGNO    IS "+" THRU "-"                             
006600     UPSI-0 ON STATUS         IS WKS-UPSI-DEPURA.                         
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900     SELECT TDAPRD ASSIGN TO TDAPRD                                       
007000            ORGANIZATION IS LINE SEQUENTIAL                               
007100            FILE STATUS  IS FS-TDAPRD                                     
007200                            FSE-TDAPRD.                                   
007300     SELECT TDASOL ASSIGN TO TDASOL                                       
007400            ORGANIZATION IS LINE SEQUENTIAL                               
007500            FILE STATUS  IS FS-TDASOL                                     
007600                            FSE-TDASOL.                                   
007700     SELECT TDAVTA ASSIGN TO TDAVTA                                       
007800            ORGANIZATION IS LINE SEQUENTIAL                               
007900            FILE STATUS  IS FS-TDAVTA                                     
008000                            FSE-TDAVTA.                                   
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300*----------------------------------------------------------------         
008400*   MAESTRO DE PRODUCTOS (ENTRADA Y SALIDA - SE REGRABA COMPLETO)         
008500*----------------------------------------------------------------         
008600 FD  TDAPRD.                                                              
008700     COPY TDAPRD1.                                                        
008800*----------------------------------------------------------------         
008900*   SOLICITUDES DE VENTA (ENTRADA)                                        
009000*----------------------------------------------------------------         
009100 FD  TDASOL.                                                              
009200     COPY TDASOL1.                                                        
009300*----------------------------------------------------------------         
009400*   LIBRO DE VENTAS (SALIDA, EXTEND PARA CONSERVAR HISTORICO)             
009500*----------------------------------------------------------------         
009600 FD  TDAVTA.                                                              
009700     COPY TDAVTA1.                                                        
009800 WORKING-STORAGE SECTION.                                                 
009900*----------------------------------------------------------------         
010000*   VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO                           
010100*----------------------------------------------------------------         
010200 01  FS-TDAPRD                    PIC 9(02) VALUE ZEROS.                  
010300 01  FS-TDASOL                    PIC 9(02) VALUE ZEROS.                  
010400 01  FS-TDAVTA                    PIC 9(02) VALUE ZEROS.                  
010500 01  FSE-TDAPRD.                                                          
010600     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
010700     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
010800     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
010900 01  FSE-TDASOL.                                                          
011000     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
011100     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
011200     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
011300 01  FSE-TDAVTA.                                                          
011400     02  FSE-RETURN               PIC S9(4) COMP-5 VALUE ZEROS.           
011500     02  FSE-FUNCTION             PIC S9(4) COMP-5 VALUE ZEROS.           
011600     02  FSE-FEEDBACK             PIC S9(4) COMP-5 VALUE ZEROS.           
011700*----------------------------------------------------------------         
011800*   VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO             
011900*----------------------------------------------------------------         
012000 01  PROGRAMA                     PIC X(08) VALUE SPACES.                 
012100 01  ARCHIVO                      PIC X(08) VALUE SPACES.                 
012200 01  ACCION                       PIC X(10) VALUE SPACES.                 
012300 01  LLAVE                        PIC X(32) VALUE SPACES.                 
012400*----------------------------------------------------------------         
012500*   CONTADORES DE CONTROL Y SUBINDICES (EN BINARIO)                       
012600*----------------------------------------------------------------         
012700 77  WKS-PRD-OCCURS               COMP PIC S9(4) VALUE ZEROS.             
012800 77  WKS-SIGUIENTE-VENTA-ID       PIC 9(07) VALUE ZEROS.                  
012900 77  WKS-UPSI-DEPURA              PIC X(01) VALUE "0".                    
013000 01  WKS-CONTADORES.                                                      
013100     02  WKS-SOL-LEIDAS           COMP PIC S9(7) VALUE ZEROS.             
013200     02  WKS-SOL-POSTEADAS        COMP PIC S9(7) VALUE ZEROS.             
013300     02  WKS-SOL-RECHAZADAS       COMP PIC S9(7) VALUE ZEROS.             
013400     02  WKS-MASCARA              PIC Z,ZZZ,ZZ9.                          
013500     02  FILLER                   PIC X(01) VALUE SPACES.                 
013600*----------------------------------------------------------------         
013700*   FECHA Y HORA DE CORRIDA (PARA EL ENCABEZADO DEL RESUMEN)              
013800*----------------------------------------------------------------         
013900 01  WKS-FECHA-SISTEMA            PIC 9(08) VALUE ZEROS.                  
014000 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
014100     02  WKS-ANO-SIS              PIC 9(04).                              
014200     02  WKS-MES-SIS              PIC 9(02).                              
014300     02  WKS-DIA-SIS              PIC 9(02).                              
014400 01  WKS-HORA-SISTEMA             PIC 9(08) VALUE ZEROS.                  
014500 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.                       
014600     02  WKS-HOR-SIS              PIC 9(02).                              
014700     02  WKS-MIN-SIS              PIC 9(02).                              
014800     02  WKS-SEG-SIS              PIC 9(02).                              
014900     02  WKS-CEN-SIS              PIC 9(02).                              
015000*----------------------------------------------------------------         
015100*   DESGLOSE DE LA FECHA DE LA SOLICITUD EN CURSO (VALIDACION)            
015200*----------------------------------------------------------------         
015300 01  WKS-FECHA-SOLICITUD-R REDEFINES TDSL-FECHA.                          
015400     02  TDSL-ANO                 PIC 9(04).                              
015500     02  TDSL-MES                 PIC 9(02).                              
015600     02  TDSL-DIA                 PIC 9(02).                              
015700*----------------------------------------------------------------         
015800*   TABLA EN MEMORIA DEL MAESTRO DE PRODUCTOS (ORDEN TDPR-ID)             
015900*----------------------------------------------------------------         
016000 01  WKS-TABLA-PRODUCTOS.                                                 
016100     02  WKS-FILA-PRODUCTO OCCURS 1 TO 2000 TIMES                         
016200                           DEPENDING ON WKS-PRD-OCCURS                    
016300                           ASCENDING KEY WKS-T-ID                         
016400                           INDEXED BY IDX-PRD.                            
016500         03  WKS-T-ID              PIC 9(05).                             
016600         03  WKS-T-NOMBRE          PIC X(30).                             
016700         03  WKS-T-PRECIO-COMPRA   PIC S9(7)V99.                          
016800         03  WKS-T-PRECIO-VENTA    PIC S9(7)V99.                          
016900         03  WKS-T-EXISTENCIA      PIC S9(5).                             
017000         03  FILLER                PIC X(01).                             
017100*----------------------------------------------------------------         
017200*   BANDERAS DE FIN DE ARCHIVO                                            
017300*----------------------------------------------------------------         
017400 01  WKS-SWITCHES.                                                        
017500     02  WKS-FIN-SOLICITUDES      PIC X(01) VALUE "N".                    
017600         88  FIN-SOLICITUDES                VALUE "S".                    
017700     02  WKS-FIN-VENTAS-PREVIAS   PIC X(01) VALUE "N".                    
017800         88  FIN-VENTAS-PREVIAS             VALUE "S".                    
017900     02  WKS-SOLICITUD-VALIDA     PIC X(01) VALUE "N".                    
018000         88  SOLICITUD-ES-VALIDA             VALUE "S".                   
018100     02  FILLER                   PIC X(01) VALUE SPACES.                 
018200*----------------------------------------------------------------         
018300*   AREA DE TRABAJO DEL CALCULO DE LA VENTA EN CURSO                      
018400*----------------------------------------------------------------         
018500 01  WKS-CALCULO-VENTA.                                                   
018600     02  WKS-TOTAL-VENTA          PIC S9(9)V99 VALUE ZEROS.               
018700     02  WKS-GANANCIA-VENTA       PIC S9(9)V99 VALUE ZEROS.               
018800     02  WKS-MOTIVO-RECHAZO       PIC X(40) VALUE SPACES.                 
018900     02  FILLER                   PIC X(01) VALUE SPACES.                 
019000 PROCEDURE DIVISION.                                                      
019100*----------------------------------------------------------------         
019200*               S E C C I O N   P R I N C I P A L                         
019300*----------------------------------------------------------------         
019400 000-PRINCIPAL SECTION.                                                   
019500     ACCEPT  WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                         
019600     ACCEPT  WKS-HORA-SISTEMA FROM TIME                                   
019700     PERFORM 100-ABRE-ARCHIVOS THRU 100-EXIT                              
019800     PERFORM 150-DETERMINA-SIGUIENTE-VENTA THRU 150-EXIT                  
019900     PERFORM 200-CARGA-MAESTRO-PRODUCTO THRU 200-EXIT                     
020000     PERFORM 300-PROCESA-SOLICITUDES THRU 300-EXIT                        
020100          UNTIL FIN-SOLICITUDES                                           
020200     PERFORM 900-REESCRIBE-MAESTRO THRU 900-EXIT                          
020300     PERFORM 950-ESTADISTICAS THRU 950-EXIT                               
020400     PERFORM 990-CIERRA-ARCHIVOS THRU 990-EXIT                            
020500     STOP RUN.                                                            
020600 000-EXIT. EXIT.                                                          
020700*----------------------------------------------------------------         
020800 100-ABRE-ARCHIVOS SECTION.                                               
020900     MOVE  "TDA1VTA"  TO  PROGRAMA                                        
021000     OPEN INPUT  TDAPRD                                                   
021100     IF FS-TDAPRD NOT = "00"                                              
021200        MOVE "OPEN"     TO ACCION                                         
021300        MOVE SPACES     TO LLAVE                                          
021400        MOVE "TDAPRD"   TO ARCHIVO                                        
021500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
021600                              FS-TDAPRD, FSE-TDAPRD                       
021700        DISPLAY ">>> ERROR AL ABRIR TDAPRD, VER SPOOL <<<"                
021800        MOVE 91 TO RETURN-CODE                                            
021900        STOP RUN                                                          
022000     END-IF                                                               
022100     OPEN INPUT  TDASOL                                                   
022200     IF FS-TDASOL NOT = "00"                                              
022300        MOVE "OPEN"     TO ACCION                                         
022400        MOVE SPACES     TO LLAVE                                          
022500        MOVE "TDASOL"   TO ARCHIVO                                        
022600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
022700                              FS-TDASOL, FSE-TDASOL                       
022800        DISPLAY ">>> ERROR AL ABRIR TDASOL, VER SPOOL <<<"                
022900        MOVE 91 TO RETURN-CODE                                            
023000        STOP RUN                                                          
023100     END-IF.                                                              
023200 100-EXIT. EXIT.                                                          
023300*----------------------------------------------------------------         
023400*   DETERMINA EL SIGUIENTE CORRELATIVO DE VENTA LEYENDO EL                
023500*   LIBRO DE VENTAS EXISTENTE ANTES DE AGREGAR REGISTROS NUEVOS           
023600*----------------------------------------------------------------         
023700 150-DETERMINA-SIGUIENTE-VENTA SECTION.                                   
023800     MOVE ZEROS TO WKS-SIGUIENTE-VENTA-ID                                 
023900     OPEN INPUT TDAVTA                                                    
024000     IF FS-TDAVTA = "00"                                                  
024100        PERFORM 160-LEE-VENTA-PREVIA THRU 160-EXIT                        
024200             UNTIL FIN-VENTAS-PREVIAS                                     
024300     END-IF                                                               
024400     CLOSE TDAVTA                                                         
024500     ADD 1 TO WKS-SIGUIENTE-VENTA-ID                                      
024600     OPEN EXTEND TDAVTA                                                   
024700     IF FS-TDAVTA NOT = "00" AND NOT = "05"                               
024800        MOVE "OPEN"     TO ACCION                                         
024900        MOVE SPACES     TO LLAVE                                          
025000        MOVE "TDAVTA"   TO ARCHIVO                                        
025100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
025200                              FS-TDAVTA, FSE-TDAVTA                       
025300        DISPLAY ">>> ERROR AL ABRIR TDAVTA, VER SPOOL <<<"                
025400        MOVE 91 TO RETURN-CODE                                            
025500        STOP RUN                                                          
025600     END-IF.                                                              
025700 150-EXIT. EXIT.                                                          
025800*----------------------------------------------------------------         
025900 160-LEE-VENTA-PREVIA SECTION.                                            
026000     READ TDAVTA                                                          
026100        AT END                                                            
026200           MOVE "S" TO WKS-FIN-VENTAS-PREVIAS                             
026300        NOT AT END                                                        
026400           IF TDVT-ID >= WKS-SIGUIENTE-VENTA-ID                           
026500              MOVE TDVT-ID TO WKS-SIGUIENTE-VENTA-ID                      
026600           END-IF                                                         
026700     END-READ.                                                            
026800 160-EXIT. EXIT.                                                          
026900*----------------------------------------------------------------         
027000*   CARGA EL MAESTRO COMPLETO A UNA TABLA EN MEMORIA, PUES LAS            
027100*   SOLICITUDES SE RESUELVEN POR BUSQUEDA CONTRA TDPR-ID                  
027200*----------------------------------------------------------------         
027300 200-CARGA-MAESTRO-PRODUCTO SECTION.                                      
027400     MOVE ZEROS TO WKS-PRD-OCCURS                                         
027500     PERFORM 210-LEE-PRODUCTO THRU 210-EXIT                               
027600          UNTIL FS-TDAPRD = "10".                                         
027700 200-EXIT. EXIT.                                                          
027800*----------------------------------------------------------------         
027900 210-LEE-PRODUCTO SECTION.                                                
028000     READ TDAPRD                                                          
028100        AT END                                                            
028200           MOVE "10" TO FS-TDAPRD                                         
028300        NOT AT END                                                        
028400           ADD  1                  TO WKS-PRD-OCCURS                      
028500           MOVE TDPR-ID            TO                                     
028600                               WKS-T-ID (WKS-PRD-OCCURS)                  
028700           MOVE TDPR-NOMBRE        TO                                     
028800                               WKS-T-NOMBRE (WKS-PRD-OCCURS)              
028900           MOVE TDPR-PRECIO-COMPRA TO                                     
029000                             WKS-T-PRECIO-COMPRA (WKS-PRD-OCCURS)         
029100           MOVE TDPR-PRECIO-VENTA  TO                                     
029200                               WKS-T-PRECIO-VENTA (WKS-PRD-OCCURS)        
029300           MOVE TDPR-EXISTENCIA    TO                                     
029400                               WKS-T-EXISTENCIA (WKS-PRD-OCCURS)          
029500     END-READ.                                                            
029600 210-EXIT. EXIT.                                                          
029700*----------------------------------------------------------------         
029800*   LEE Y PROCESA CADA SOLICITUD DE VENTA EN ORDEN DE LLEGADA             
029900*----------------------------------------------------------------         
030000 300-PROCESA-SOLICITUDES SECTION.                                         
030100     READ TDASOL                                                          
030200        AT END                                                            
030300           MOVE "S" TO WKS-FIN-SOLICITUDES                                
030400        NOT AT END                                                        
030500           ADD 1 TO WKS-SOL-LEIDAS                                        
030600           PERFORM 310-VALIDA-SOLICITUD THRU 310-EXIT                     
030700           IF SOLICITUD-ES-VALIDA                                         
030800              PERFORM 320-CALCULA-Y-POSTEA THRU 320-EXIT                  
030900           ELSE                                                           
031000              PERFORM 330-SOLICITUD-RECHAZADA THRU 330-EXIT               
031100           END-IF                                                         
031200     END-READ.                                                            
031300 300-EXIT. EXIT.                                                          
031400*----------------------------------------------------------------         
031500*   REGLAS DE NEGOCIO U1: CANTIDAD, EXISTENCIA DEL PRODUCTO               
031600*----------------------------------------------------------------         
031700 310-VALIDA-SOLICITUD SECTION.                                            
031800     MOVE "S" TO WKS-SOLICITUD-VALIDA                                     
031900     SET  IDX-PRD TO 1                                                    
032000     IF TDSL-CANTIDAD NOT NUMERIC                                         
032100        MOVE "N"                  TO WKS-SOLICITUD-VALIDA                 
032200        MOVE "CANTIDAD INVALIDA"  TO WKS-MOTIVO-RECHAZO                   
032300     ELSE                                                                 
032400        IF TDSL-CANTIDAD NOT > ZEROS                                      
032500           MOVE "N"               TO WKS-SOLICITUD-VALIDA                 
032600           MOVE "CANTIDAD DEBE SER MAYOR A CERO" TO                       
032700                                      WKS-MOTIVO-RECHAZO                  
032800        END-IF                                                            
032900     END-IF                                                               
033000     IF SOLICITUD-ES-VALIDA                                               
033100        SEARCH ALL WKS-FILA-PRODUCTO                                      
033200           AT END                                                         
033300              MOVE "N"                 TO WKS-SOLICITUD-VALIDA            
033400              MOVE "PRODUCTO NO ENCONTRADO" TO WKS-MOTIVO-RECHAZO         
033500           WHEN WKS-T-ID (IDX-PRD) = TDSL-PRODUCTO-ID                     
033600              CONTINUE                                                    
033700        END-SEARCH                                                        
033800     END-IF                                                               
033900     IF SOLICITUD-ES-VALIDA                                               
034000        IF WKS-T-EXISTENCIA (IDX-PRD) < TDSL-CANTIDAD                     
034100           MOVE "N"                    TO WKS-SOLICITUD-VALIDA            
034200           MOVE "EXISTENCIA INSUFICIENTE" TO WKS-MOTIVO-RECHAZO           
034300        END-IF                                                            
034400     END-IF.                                                              
034500 310-EXIT. EXIT.                                                          
034600*----------------------------------------------------------------         
034700*   EXTIENDE PRECIO/GANANCIA, GRABA LA VENTA Y DESCARGA EXISTENCIA        
034800*----------------------------------------------------------------         
034900 320-CALCULA-Y-POSTEA SECTION.                                            
035000     COMPUTE WKS-TOTAL-VENTA =                                            
035100             WKS-T-PRECIO-VENTA (IDX-PRD) * TDSL-CANTIDAD                 
035200     COMPUTE WKS-GANANCIA-VENTA =                                         
035300             (WKS-T-PRECIO-VENTA (IDX-PRD) -                              
035400              WKS-T-PRECIO-COMPRA (IDX-PRD)) * TDSL-CANTIDAD              
035500     MOVE WKS-SIGUIENTE-VENTA-ID    TO TDVT-ID                            
035600     MOVE TDSL-PRODUCTO-ID          TO TDVT-PRODUCTO-ID                   
035700     MOVE TDSL-CANTIDAD             TO TDVT-CANTIDAD                      
035800     MOVE WKS-TOTAL-VENTA           TO TDVT-TOTAL-VENTA                   
035900     MOVE WKS-GANANCIA-VENTA        TO TDVT-GANANCIA                      
036000     MOVE TDSL-FECHA                TO TDVT-FECHA                         
036100     MOVE WKS-HORA-SISTEMA          TO TDVT-HORA                          
036200     MOVE SPACES                    TO TDVT-CAMPO-RESERVA                 
036300     WRITE REG-TDAVTA                                                     
036400     IF FS-TDAVTA NOT = "00"                                              
036500        DISPLAY "ERROR AL GRABAR VENTA, STATUS: " FS-TDAVTA               
036600     ELSE                                                                 
036700        SUBTRACT TDSL-CANTIDAD FROM WKS-T-EXISTENCIA (IDX-PRD)            
036800        ADD 1 TO WKS-SOL-POSTEADAS                                        
036900        ADD 1 TO WKS-SIGUIENTE-VENTA-ID                                   
037000     END-IF.                                                              
037100 320-EXIT. EXIT.                                                          
037200*----------------------------------------------------------------         
037300 330-SOLICITUD-RECHAZADA SECTION.                                         
037400     ADD 1 TO WKS-SOL-RECHAZADAS                                          
037500     DISPLAY "SOLICITUD RECHAZADA - PRODUCTO: " TDSL-PRODUCTO-ID          
037600             " MOTIVO: " WKS-MOTIVO-RECHAZO.                              
037700 330-EXIT. EXIT.                                                          
037800*----------------------------------------------------------------         
037900*   REGRABA EL MAESTRO DE PRODUCTOS CON LAS EXISTENCIAS FINALES           
038000*----------------------------------------------------------------         
038100 900-REESCRIBE-MAESTRO SECTION.                                           
038200     CLOSE TDAPRD                                                         
038300     OPEN OUTPUT TDAPRD                                                   
038400     PERFORM 905-GRABA-PRODUCTO THRU 905-EXIT                             
038500          VARYING IDX-PRD FROM 1 BY 1                                     
038600          UNTIL IDX-PRD > WKS-PRD-OCCURS.                                 
038700 900-EXIT. EXIT.                                                          
038800*----------------------------------------------------------------         
038900 905-GRABA-PRODUCTO SECTION.                                              
039000     MOVE WKS-T-ID (IDX-PRD)            TO TDPR-ID                        
039100     MOVE WKS-T-NOMBRE (IDX-PRD)        TO TDPR-NOMBRE                    
039200     MOVE WKS-T-PRECIO-COMPRA (IDX-PRD) TO TDPR-PRECIO-COMPRA             
039300     MOVE WKS-T-PRECIO-VENTA (IDX-PRD)  TO TDPR-PRECIO-VENTA              
039400     MOVE WKS-T-EXISTENCIA (IDX-PRD)    TO TDPR-EXISTENCIA                
039500     MOVE SPACES                        TO TDPR-CAMPO-RESERVA             
039600     WRITE REG-TDAPRD.                                                    
039700 905-EXIT. EXIT.                                                          
039800*----------------------------------------------------------------         
039900 950-ESTADISTICAS SECTION.                                                
040000     DISPLAY "*********************************************"              
040100     DISPLAY "TDA1VTA - POSTEO DE VENTAS - " WKS-DIA-SIS "/"              
040200             WKS-MES-SIS "/" WKS-ANO-SIS                                  
040300     MOVE WKS-SOL-LEIDAS      TO WKS-MASCARA                              
040400     DISPLAY "SOLICITUDES LEIDAS     : " WKS-MASCARA                      
040500     MOVE WKS-SOL-POSTEADAS   TO WKS-MASCARA                              
040600     DISPLAY "SOLICITUDES POSTEADAS  : " WKS-MASCARA                      
040700     MOVE WKS-SOL-RECHAZADAS  TO WKS-MASCARA                              
040800     DISPLAY "SOLICITUDES RECHAZADAS : " WKS-MASCARA                      
040900     DISPLAY "*********************************************".             
041000 950-EXIT. EXIT.                                                          
041100*----------------------------------------------------------------         
041200 990-CIERRA-ARCHIVOS SECTION.                                             
041300     CLOSE TDAPRD TDASOL TDAVTA.                                          
041400 990-EXIT. EXIT.                                                          
