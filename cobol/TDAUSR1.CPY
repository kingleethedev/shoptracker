000100*****************************************************************         
000200*               TDAUSR1  -  MAESTRO DE USUARIOS                 *         
000300*****************************************************************         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* ARCHIVO     : TDAUSR   MAESTRO DE USUARIOS, SECUENCIAL FIJO    *        
000600* CLAVE       : TDUS-ID, NOMBRE DE USUARIO UNICO POR BUSQUEDA    *        
000700* LISTADO     : ORDENADO POR ROL Y LUEGO POR NOMBRE DE USUARIO   *        
000800*****************************************************************         
000900* TDUS-ROL DISTINGUE AL ADMINISTRADOR DEL EMPLEADO PARA LAS      *        
001000* VALIDACIONES DE BAJA/DEGRADACION DE ULTIMO ADMINISTRADOR       *        
001100*****************************************************************         
001200 01  REG-TDAUSR.                                                          
001300     02  TDUS-ID                   PIC 9(05).                             
001400     02  FILLER                    PIC X(01).                             
001500     02  TDUS-NOMBRE-USUARIO       PIC X(20).                             
001600     02  FILLER                    PIC X(01).                             
001700     02  TDUS-CLAVE                PIC X(20).                             
001800     02  FILLER                    PIC X(01).                             
001900     02  TDUS-ROL                  PIC X(10).                             
002000         88  TDUS-ES-ADMIN                 VALUE "ADMIN".                 
002100         88  TDUS-ES-EMPLEADO               VALUE "EMPLOYEE".             
002200     02  FILLER                    PIC X(01).                             
002300     02  TDUS-CAMPO-RESERVA        PIC X(08).                             
002400     02  FILLER                    PIC X(04).                             
