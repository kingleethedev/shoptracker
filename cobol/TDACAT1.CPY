000100*****************************************************************         
000200*               TDACAT1  -  CATEGORIAS DE GASTO                 *         
000300*****************************************************************         
000400* APLICACION  : TIENDA (TDA)                                    *         
000500* ARCHIVO     : TDACAT   MAESTRO DE CATEGORIAS, SECUENCIAL FIJO  *        
000600* CLAVE       : TDCT-ID  (ORDEN DE ALTA), NOMBRE UNICO POR BUSQ. *        
000700*****************************************************************         
000800* TDCT-TIPO CLASIFICA EL GASTO PARA EL ANALISIS DE RENTABILIDAD  *        
000900* (OPERATING = GASTO OPERATIVO, COGS = COSTO DE MERCADERIA)      *        
001000*****************************************************************         
001100 01  REG-TDACAT.                                                          
001200     02  TDCT-ID                   PIC 9(03).                             
001300     02  FILLER                    PIC X(01).                             
001400     02  TDCT-NOMBRE               PIC X(30).                             
001500     02  FILLER                    PIC X(01).                             
001600     02  TDCT-TIPO                 PIC X(10).                             
001700         88  TDCT-ES-OPERATING             VALUE "OPERATING".             
001800         88  TDCT-ES-COGS                  VALUE "COGS".                  
001900     02  FILLER                    PIC X(01).                             
002000     02  TDCT-CAMPO-RESERVA        PIC X(08).                             
002100     02  FILLER                    PIC X(04).                             
